000100******************************************************************
000110*                                                                *
000120* PROGRAM NAME = RSTRINV                                        *
000130*                                                                *
000140* DESCRIPTIVE NAME = Restaurant Back-Office Batch Suite -        *
000150*                     Inventory Service nightly transaction pgm  *
000160*                                                                *
000170*  @BANNER_START                           01                    *
000180*  Property of Ruzicka Family Restaurant Group - Data Processing *
000190*                                                                *
000200*  RFRG-DP               RSTRINV                                *
000210*                                                                *
000220*  (C) Copyright 1987, 2001  Ruzicka Family Restaurant Group     *
000230*                                                                *
000240*  BATCH                                                         *
000250*  (Element of the RSTR Back-of-House Nightly Batch Suite)       *
000260*  @BANNER_END                                                   *
000270*                                                                *
000280* STATUS = 4.2.0                                                 *
000290*                                                                *
000300* FUNCTION =                                                     *
000310*      Applies one night's worth of REDUCE-STK and RESTOCK       *
000320*      requests against INVENTORY-FILE and answers GET-STOCK      *
000330*      requests, one TRAN-RECORD per request, driven from        *
000340*      TRANFILE.  Every mutating request is permission-checked   *
000350*      against STAFF-FILE and, on success, logged to AUDIT-FILE. *
000360*      A stock level crossing zero in either direction flips the *
000370*      MI-ITEM-AVAILABLE flag on the same-id MENU-FILE record.   *
000380*                                                                *
000390* FILES =                                                        *
000400*      INVENTORY-FILE - I-O, indexed by IV-INV-ID   (RSTR0XC2)   *
000410*      MENU-FILE    - I-O, indexed by MI-ITEM-ID     (RSTR0XC1)  *
000420*      STAFF-FILE   - INPUT, indexed by STAFF-ID      (RSTR0XC7) *
000430*      AUDIT-FILE   - EXTEND, sequential append        (RSTR0XC6)*
000440*      TRANSACTION-FILE - INPUT, sequential (this program)       *
000450*      REPORT-FILE  - OUTPUT, sequential (run log)                *
000460*----------------------------------------------------------------*
000470*                                                                *
000480* CHANGE ACTIVITY :                                              *
000490*      $SEG(RSTRINV),COMP(INVENTORY),PROD(RSTRINV):              *
000500*                                                                *
000510*   PN= REASON REL YYMMDD PROGRAMR : REMARKS                     *
000520*   $D0= I00426 100 870303 CJR      : BASE INVENTORY SVC PROGRAM *
000530*   $P1= I01195 110 890912 CJR      : ADD RESTOCK CAP AT MAX     *
000540*                          CAPACITY, WAS UNBOUNDED               *
000550*   $Y2= I02210 140 981102 DWH      : Y2K - WINDOW 6-DIGIT ACCEPT*
000560*                          FROM DATE, SEE 1000-INITIALIZATION    *
000570*   $P2= I02398 150 010305 DWH      : ADD PERMISSION CHAIN AND   *
000580*                          AUDIT LOGGING (WAS UNCONTROLLED); ADD *
000590*                          MENU-FILE AVAILABILITY FLAG UPDATE ON *
000600*                          A STOCK LEVEL CROSSING ZERO           *
000610*                                                                *
000620******************************************************************
000630 IDENTIFICATION DIVISION.
000640 PROGRAM-ID. RSTRINV.
000650 AUTHOR. C J RUZICKA.
000660 INSTALLATION. RUZICKA FAMILY RESTAURANT GROUP - DATA PROCESSING.
000670 DATE-WRITTEN. 03/03/87.
000680 DATE-COMPILED.
000690 SECURITY. RFRG-DP INTERNAL USE ONLY.
000700******************************************************************
000710 ENVIRONMENT DIVISION.
000720 CONFIGURATION SECTION.
000730 SOURCE-COMPUTER. IBM-370.
000740 OBJECT-COMPUTER. IBM-370.
000750 SPECIAL-NAMES.
000760     C01 IS TOP-OF-FORM.
000770 INPUT-OUTPUT SECTION.
000780 FILE-CONTROL.
000790     SELECT INVENTORY-FILE ASSIGN TO INVFILE
000800         ORGANIZATION IS INDEXED
000810         ACCESS IS DYNAMIC
000820         RECORD KEY IS IV-INV-ID
000830         FILE STATUS IS WS-INVFILE-STATUS.
000840     SELECT MENU-FILE ASSIGN TO MENUFILE
000850         ORGANIZATION IS INDEXED
000860         ACCESS IS RANDOM
000870         RECORD KEY IS MI-ITEM-ID
000880         FILE STATUS IS WS-MENUFILE-STATUS.
000890     SELECT STAFF-FILE ASSIGN TO STAFFILE
000900         ORGANIZATION IS INDEXED
000910         ACCESS IS RANDOM
000920         RECORD KEY IS STAFF-ID
000930         FILE STATUS IS WS-STAFFIL-STATUS.
000940     SELECT AUDIT-FILE ASSIGN TO AUDITFIL
000950         ACCESS IS SEQUENTIAL
000960         FILE STATUS IS WS-AUDITFIL-STATUS.
000970     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
000980         ACCESS IS SEQUENTIAL
000990         FILE STATUS IS WS-TRANFILE-STATUS.
001000     SELECT REPORT-FILE ASSIGN TO INVRPT
001010         FILE STATUS IS WS-REPORT-STATUS.
001020******************************************************************
001030 DATA DIVISION.
001040 FILE SECTION.
001050 FD  INVENTORY-FILE
001060     LABEL RECORDS ARE STANDARD
001070     RECORDING MODE IS F.
001080     COPY RSTR0XC2.
001090 FD  MENU-FILE
001100     LABEL RECORDS ARE STANDARD
001110     RECORDING MODE IS F.
001120     COPY RSTR0XC1.
001130 FD  STAFF-FILE
001140     LABEL RECORDS ARE STANDARD
001150     RECORDING MODE IS F.
001160     COPY RSTR0XC7.
001170 FD  AUDIT-FILE
001180     LABEL RECORDS ARE STANDARD
001190     RECORDING MODE IS F.
001200     COPY RSTR0XC6.
001210 FD  TRANSACTION-FILE
001220     LABEL RECORDS ARE STANDARD
001230     RECORDING MODE IS F.
001240 01  TRAN-RECORD.
001250     05  TRAN-ACTOR-ID                PIC X(10).
001260     05  TRAN-ACTION                  PIC X(10).
001270         88  TRAN-IS-REDUCE-STOCK         VALUE 'REDUCE-STK'.
001280         88  TRAN-IS-RESTOCK              VALUE 'RESTOCK   '.
001290         88  TRAN-IS-GET-STOCK            VALUE 'GET-STOCK '.
001300     05  TRAN-INV-ID                  PIC X(10).
001310     05  TRAN-QUANTITY                PIC 9(7).
001320     05  FILLER                       PIC X(370).
001330 FD  REPORT-FILE
001340     LABEL RECORDS ARE STANDARD
001350     RECORDING MODE IS F.
001360 01  REPORT-RECORD                    PIC X(132).
001370******************************************************************
001380 WORKING-STORAGE SECTION.
001390******************************************************************
001400     COPY RSTR0XC8.
001410 01  WS-FIELDS.
001420     05  WS-INVFILE-STATUS            PIC X(2)  VALUE SPACES.
001430     05  WS-MENUFILE-STATUS           PIC X(2)  VALUE SPACES.
001440     05  WS-STAFFIL-STATUS            PIC X(2)  VALUE SPACES.
001450     05  WS-AUDITFIL-STATUS           PIC X(2)  VALUE SPACES.
001460     05  WS-TRANFILE-STATUS           PIC X(2)  VALUE SPACES.
001470     05  WS-REPORT-STATUS             PIC X(2)  VALUE SPACES.
001480     05  WS-TRAN-FILE-EOF             PIC X     VALUE 'N'.
001490     05  WS-AUDIT-EOF                 PIC X     VALUE 'N'.
001500     05  WS-TRAN-OK                   PIC X     VALUE 'N'.
001510 01  WS-PRIOR-AUDIT-ENTRY             PIC X(260) VALUE SPACES.
001520 01  WS-NEXT-AUDIT-ENTRY.
001530     05  WS-NEXT-AUD-ACTION           PIC X(24).
001540     05  WS-NEXT-AUD-ENTITY-TYPE      PIC X(16)  VALUE 'InventoryItem'.
001550     05  WS-NEXT-AUD-ENTITY-ID        PIC X(36).
001560     05  WS-NEXT-AUD-DETAIL           PIC X(80).
001565     05  FILLER                       PIC X(64).
001570 01  WS-INV-STATUS-AREA.
001580     05  WS-INV-STATUS                PIC X(12)  VALUE SPACES.
001590         88  WS-STATUS-OUT-OF-STOCK       VALUE 'OUT_OF_STOCK'.
001600         88  WS-STATUS-LOW-STOCK          VALUE 'LOW_STOCK   '.
001610         88  WS-STATUS-IN-STOCK           VALUE 'IN_STOCK    '.
001620 01  TOTALS-VARS.
001630     05  NUM-TRANFILE-RECS            PIC S9(9)  COMP-3 VALUE +0.
001640     05  NUM-TRANSACTIONS             PIC S9(9)  COMP-3 VALUE +0.
001650     05  NUM-TRAN-ERRORS              PIC S9(9)  COMP-3 VALUE +0.
001660     05  NUM-REDUCE-STOCK-DONE        PIC S9(9)  COMP-3 VALUE +0.
001670     05  NUM-RESTOCK-DONE             PIC S9(9)  COMP-3 VALUE +0.
001680     05  NUM-GET-STOCK-DONE           PIC S9(9)  COMP-3 VALUE +0.
001690     05  NUM-AVAIL-FLAG-FLIPS         PIC S9(9)  COMP-3 VALUE +0.
001695     05  FILLER                       PIC X(08) VALUE SPACES.
001700 77  WS-FOLD-SUB                      PIC 9(2)  COMP VALUE ZERO.
001701 77  WS-WEIGHT-SUB                    PIC 9(3)  COMP VALUE ZERO.
001710 77  WS-DIGIT-TALLY                   PIC 9(5)  COMP-3 VALUE ZERO.
001720 01  RPT-TRAN-DETAIL.
001730     05  RPT-TRAN-MSG1     PIC X(15) VALUE 'RSTRINV  TRAN: '.
001740     05  RPT-TRAN-RECORD   PIC X(30) VALUE SPACES.
001750     05  FILLER            PIC X(87) VALUE SPACES.
001760 01  ERR-MSG-BAD-TRAN.
001770     05  FILLER            PIC X(20) VALUE '   TRANSACTION ERR: '.
001780     05  ERR-MSG-DATA1     PIC X(50) VALUE SPACES.
001790     05  FILLER            PIC X(62) VALUE SPACES.
001800 01  RPT-TOTALS-DETAIL.
001810     05  FILLER            PIC X(2)  VALUE SPACES.
001820     05  RPT-TOTALS-TYPE   PIC X(20).
001830     05  RPT-TOTALS-VALUE  PIC ZZZ,ZZ9.
001840     05  FILLER            PIC X(106) VALUE SPACES.
001850 01  RPT-SPACES            PIC X(132) VALUE SPACES.
001860******************************************************************
001870 PROCEDURE DIVISION.
001880******************************************************************
001890 0000-MAIN.
001900     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
001910     PERFORM 2000-OPEN-FILES THRU 2000-EXIT.
001920     PERFORM 5000-PROCESS-TRANSACTIONS THRU 5000-EXIT
001930         UNTIL WS-TRAN-FILE-EOF = 'Y'.
001940     PERFORM 6000-WRITE-TOTALS THRU 6000-EXIT.
001950     PERFORM 7000-CLOSE-FILES THRU 7000-EXIT.
001960     GOBACK.
001970*
001980 1000-INITIALIZATION.
001990     ACCEPT WS-RUN-DATE-6 FROM DATE.
002000     IF WS-RUN-YY-6 < WS-CENTURY-WINDOW
002010         MOVE 2000 TO WS-RUN-CCYY
002020     ELSE
002030         MOVE 1900 TO WS-RUN-CCYY.
002040     ADD WS-RUN-YY-6 TO WS-RUN-CCYY.
002050     MOVE WS-RUN-MM-6 TO WS-RUN-MM.
002060     MOVE WS-RUN-DD-6 TO WS-RUN-DD.
002070     ACCEPT WS-RUN-TIME FROM TIME.
002080     DISPLAY 'RSTRINV  STARTED - RUN DATE ' WS-RUN-CCYY '-'
002090         WS-RUN-MM '-' WS-RUN-DD.
002095     PERFORM 1010-LOAD-WEIGHT-TABLE THRU 1010-EXIT
002096         VARYING WS-WEIGHT-SUB FROM 1 BY 1
002097         UNTIL WS-WEIGHT-SUB > 256.
002100 1000-EXIT.
002110     EXIT.
002115*
002116 1010-LOAD-WEIGHT-TABLE.
002117*    SEE RSTR0XC8 HEADER - ENTRY N IS ITS OWN ORDINAL POSITION.
002118     MOVE WS-WEIGHT-SUB TO WS-EBCDIC-WEIGHT (WS-WEIGHT-SUB).
002119 1010-EXIT.
002120     EXIT.
002121*
002130 2000-OPEN-FILES.
002140     OPEN I-O INVENTORY-FILE.
002150     IF WS-INVFILE-STATUS NOT = '00'
002160         DISPLAY 'ERROR OPENING INVENTORY-FILE.  RC:'
002170             WS-INVFILE-STATUS
002180         MOVE 16 TO RETURN-CODE
002190         MOVE 'Y' TO WS-TRAN-FILE-EOF.
002200     OPEN I-O MENU-FILE.
002210     IF WS-MENUFILE-STATUS NOT = '00'
002220         DISPLAY 'ERROR OPENING MENU-FILE.  RC:'
002230             WS-MENUFILE-STATUS
002240         MOVE 16 TO RETURN-CODE
002250         MOVE 'Y' TO WS-TRAN-FILE-EOF.
002260     OPEN INPUT STAFF-FILE.
002270     IF WS-STAFFIL-STATUS NOT = '00'
002280         DISPLAY 'ERROR OPENING STAFF-FILE.  RC:'
002290             WS-STAFFIL-STATUS
002300         MOVE 16 TO RETURN-CODE
002310         MOVE 'Y' TO WS-TRAN-FILE-EOF.
002320     OPEN INPUT TRANSACTION-FILE.
002330     IF WS-TRANFILE-STATUS NOT = '00'
002340         DISPLAY 'ERROR OPENING TRANSACTION-FILE.  RC:'
002350             WS-TRANFILE-STATUS
002360         MOVE 16 TO RETURN-CODE
002370         MOVE 'Y' TO WS-TRAN-FILE-EOF.
002380     OPEN OUTPUT REPORT-FILE.
002390     IF WS-REPORT-STATUS NOT = '00'
002400         DISPLAY 'ERROR OPENING REPORT-FILE.  RC:'
002410             WS-REPORT-STATUS
002420         MOVE 16 TO RETURN-CODE
002430         MOVE 'Y' TO WS-TRAN-FILE-EOF.
002440     PERFORM 2100-LOAD-AUDIT-CHAIN-TAIL THRU 2100-EXIT.
002450 2000-EXIT.
002460     EXIT.
002470*
002480 2100-LOAD-AUDIT-CHAIN-TAIL.
002490     OPEN INPUT AUDIT-FILE.
002500     IF WS-AUDITFIL-STATUS NOT = '00'
002510         MOVE 'Y' TO WS-AUDIT-EOF
002520     ELSE
002530         PERFORM 2110-READ-AUDIT-TAIL THRU 2110-EXIT
002540             UNTIL WS-AUDIT-EOF = 'Y'
002550         CLOSE AUDIT-FILE.
002560     OPEN EXTEND AUDIT-FILE.
002570     IF WS-AUDITFIL-STATUS NOT = '00'
002580         DISPLAY 'ERROR OPENING AUDIT-FILE FOR EXTEND.  RC:'
002590             WS-AUDITFIL-STATUS
002600         MOVE 16 TO RETURN-CODE
002610         MOVE 'Y' TO WS-TRAN-FILE-EOF.
002620 2100-EXIT.
002630     EXIT.
002640*
002650 2110-READ-AUDIT-TAIL.
002660     READ AUDIT-FILE INTO WS-PRIOR-AUDIT-ENTRY
002670         AT END MOVE 'Y' TO WS-AUDIT-EOF.
002680 2110-EXIT.
002690     EXIT.
002700*
002710 5000-PROCESS-TRANSACTIONS.
002720     READ TRANSACTION-FILE
002730         AT END MOVE 'Y' TO WS-TRAN-FILE-EOF.
002740     IF WS-TRAN-FILE-EOF = 'Y'
002750         GO TO 5000-EXIT.
002760     ADD +1 TO NUM-TRANFILE-RECS.
002770     MOVE 'Y' TO WS-TRAN-OK.
002780     MOVE TRAN-ACTOR-ID TO RPT-TRAN-RECORD.
002790     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL AFTER 1.
002800     IF TRAN-IS-REDUCE-STOCK
002810         PERFORM 3100-REDUCE-STOCK THRU 3100-EXIT
002820     ELSE IF TRAN-IS-RESTOCK
002830         PERFORM 3200-RESTOCK THRU 3200-EXIT
002840     ELSE IF TRAN-IS-GET-STOCK
002850         PERFORM 3300-GET-STOCK-LEVEL THRU 3300-EXIT
002860     ELSE
002870         MOVE 'INVALID TRAN ACTION CODE' TO ERR-MSG-DATA1
002880         PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT.
002890     ADD +1 TO NUM-TRANSACTIONS.
002900 5000-EXIT.
002910     EXIT.
002920*
002930 3100-REDUCE-STOCK.
002940*    MANAGER-ONLY.  ERROR IF THE INGREDIENT IS NOT ON FILE OR IF
002950*    THE REQUESTED QUANTITY EXCEEDS THE CURRENT STOCK LEVEL.  A
002960*    STOCK LEVEL LANDING ON ZERO ALSO FLIPS THE SAME-ID MENU ITEM
002970*    (IF ANY) TO UNAVAILABLE.
002980     MOVE 'REDUCE_STOCK' TO WS-NEXT-AUD-ACTION.
002990     PERFORM 4000-CHECK-PERMISSION-MANAGER-ONLY THRU 4000-EXIT.
003000     IF NOT WS-PERM-IS-ALLOWED
003010         GO TO 3100-EXIT.
003020     MOVE TRAN-INV-ID TO IV-INV-ID.
003030     READ INVENTORY-FILE
003040         INVALID KEY
003050             MOVE 'INGREDIENT NOT FOUND FOR REDUCE-STK' TO
003060                 ERR-MSG-DATA1
003070             PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT
003080             GO TO 3100-EXIT.
003090     IF TRAN-QUANTITY > IV-INV-STOCK-LEVEL
003100         MOVE 'QUANTITY EXCEEDS CURRENT STOCK ON HAND' TO
003110             ERR-MSG-DATA1
003120         PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT
003130         GO TO 3100-EXIT.
003140     SUBTRACT TRAN-QUANTITY FROM IV-INV-STOCK-LEVEL.
003150     REWRITE RSTR-INVENTORY-ITEM-RECORD.
003160     IF IV-INV-STOCK-LEVEL = 0
003170         MOVE IV-INV-ID TO MI-ITEM-ID
003180         READ MENU-FILE
003190             INVALID KEY NEXT SENTENCE.
003200         IF WS-MENUFILE-STATUS = '00'
003210             MOVE 'N' TO MI-ITEM-AVAILABLE
003220             REWRITE RSTR-MENU-ITEM-RECORD
003230             ADD +1 TO NUM-AVAIL-FLAG-FLIPS.
003240     ADD +1 TO NUM-REDUCE-STOCK-DONE.
003250     MOVE IV-INV-ID TO WS-NEXT-AUD-ENTITY-ID.
003260     MOVE 'STOCK REDUCED' TO WS-NEXT-AUD-DETAIL.
003270     PERFORM 8000-WRITE-AUDIT-ENTRY THRU 8000-EXIT.
003280 3100-EXIT.
003290     EXIT.
003300*
003310 3200-RESTOCK.
003320*    MANAGER-ONLY.  NEW STOCK IS CAPPED AT IV-INV-MAX-CAPACITY -
003330*    AN OVER-LARGE RESTOCK QUANTITY IS SILENTLY CAPPED, NOT
003340*    REJECTED (RFRG-DP HOUSE RULE, SEE $P1 ABOVE).  A STOCK LEVEL
003350*    RISING ABOVE ZERO ALSO FLIPS THE SAME-ID MENU ITEM (IF ANY)
003360*    BACK TO AVAILABLE.
003370     MOVE 'RESTOCK' TO WS-NEXT-AUD-ACTION.
003380     PERFORM 4000-CHECK-PERMISSION-MANAGER-ONLY THRU 4000-EXIT.
003390     IF NOT WS-PERM-IS-ALLOWED
003400         GO TO 3200-EXIT.
003410     MOVE TRAN-INV-ID TO IV-INV-ID.
003420     READ INVENTORY-FILE
003430         INVALID KEY
003440             MOVE 'INGREDIENT NOT FOUND FOR RESTOCK' TO
003450                 ERR-MSG-DATA1
003460             PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT
003470             GO TO 3200-EXIT.
003480     ADD TRAN-QUANTITY TO IV-INV-STOCK-LEVEL.
003490     IF IV-INV-STOCK-LEVEL > IV-INV-MAX-CAPACITY
003500         MOVE IV-INV-MAX-CAPACITY TO IV-INV-STOCK-LEVEL.
003510     REWRITE RSTR-INVENTORY-ITEM-RECORD.
003520     IF IV-INV-STOCK-LEVEL > 0
003530         MOVE IV-INV-ID TO MI-ITEM-ID
003540         READ MENU-FILE
003550             INVALID KEY NEXT SENTENCE.
003560         IF WS-MENUFILE-STATUS = '00'
003570             MOVE 'Y' TO MI-ITEM-AVAILABLE
003580             REWRITE RSTR-MENU-ITEM-RECORD
003590             ADD +1 TO NUM-AVAIL-FLAG-FLIPS.
003600     ADD +1 TO NUM-RESTOCK-DONE.
003610     MOVE IV-INV-ID TO WS-NEXT-AUD-ENTITY-ID.
003620     MOVE 'STOCK RESTOCKED' TO WS-NEXT-AUD-DETAIL.
003630     PERFORM 8000-WRITE-AUDIT-ENTRY THRU 8000-EXIT.
003640 3200-EXIT.
003650     EXIT.
003660*
003670 3300-GET-STOCK-LEVEL.
003680*    READ-ONLY REPORT REQUEST - NO PERMISSION CHECK, NO AUDIT
003690*    ENTRY, PER SPEC.  ERROR IF THE INGREDIENT IS NOT ON FILE.
003700     MOVE TRAN-INV-ID TO IV-INV-ID.
003710     READ INVENTORY-FILE
003720         INVALID KEY
003730             MOVE 'INGREDIENT NOT FOUND FOR GET-STOCK' TO
003740                 ERR-MSG-DATA1
003750             PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT
003760             GO TO 3300-EXIT.
003770     PERFORM 3400-DERIVE-STATUS THRU 3400-EXIT.
003780     MOVE IV-INV-ID TO RPT-TRAN-RECORD.
003790     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL.
003800     ADD +1 TO NUM-GET-STOCK-DONE.
003810 3300-EXIT.
003820     EXIT.
003830*
003840 3400-DERIVE-STATUS.
003850*    CALLABLE HELPER - NOT DRIVEN BY ITS OWN TRANSACTION CODE.
003860*    IV-INV-STATUS IS NOT STORED ON THE RECORD - RECOMPUTED HERE
003870*    ON EVERY CALL FROM THE CURRENT STOCK LEVEL AND THRESHOLD.
003880*    REORDER-THRESHOLD COMPARISON IS <= (INCLUSIVE).
003890     IF IV-INV-STOCK-LEVEL = 0
003900         SET WS-STATUS-OUT-OF-STOCK TO TRUE
003910     ELSE IF IV-INV-STOCK-LEVEL <= IV-INV-REORDER-THRESHOLD
003920         SET WS-STATUS-LOW-STOCK TO TRUE
003930     ELSE
003940         SET WS-STATUS-IN-STOCK TO TRUE.
003950 3400-EXIT.
003960     EXIT.
003970*
003980 4000-CHECK-PERMISSION-MANAGER-ONLY.
003990*    RFRG-DP ROLE GATE - MENU / INVENTORY / ANALYTICS UNITS.
004000*    MANAGER = ALLOW, ANYONE ELSE = DENY.
004010     MOVE 'N' TO WS-PERM-ALLOWED.
004020     MOVE TRAN-ACTOR-ID TO STAFF-ID.
004030     READ STAFF-FILE
004040         INVALID KEY
004050             MOVE 'UNKNOWN STAFF ID ON TRANSACTION' TO
004060                 ERR-MSG-DATA1
004070             PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT
004080             GO TO 4000-EXIT.
004090     PERFORM VARYING WS-GATE-MIA-NDX FROM 1 BY 1
004100         UNTIL WS-GATE-MIA-NDX > 1
004110         IF STAFF-ROLE = WS-GATE-MIA-ROLE (WS-GATE-MIA-NDX)
004120             MOVE 'Y' TO WS-PERM-ALLOWED.
004130     IF NOT WS-PERM-IS-ALLOWED
004140         MOVE STAFF-ROLE TO WS-PERM-DENY-ROLE
004150         MOVE WS-NEXT-AUD-ACTION TO WS-PERM-DENY-ACTION
004160         MOVE WS-PERM-DENY-TEXT TO ERR-MSG-DATA1
004170         PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT.
004180 4000-EXIT.
004190     EXIT.
004200*
004210 6000-WRITE-TOTALS.
004220     WRITE REPORT-RECORD FROM RPT-SPACES AFTER 1.
004230     MOVE SPACES TO RPT-TOTALS-DETAIL.
004240     MOVE 'TRANFILE RECS READ  ' TO RPT-TOTALS-TYPE.
004250     MOVE NUM-TRANFILE-RECS TO RPT-TOTALS-VALUE.
004260     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004270     MOVE 'TRANSACTIONS DONE   ' TO RPT-TOTALS-TYPE.
004280     MOVE NUM-TRANSACTIONS TO RPT-TOTALS-VALUE.
004290     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004300     MOVE 'TRANSACTION ERRORS  ' TO RPT-TOTALS-TYPE.
004310     MOVE NUM-TRAN-ERRORS TO RPT-TOTALS-VALUE.
004320     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004330     MOVE 'REDUCE STOCK DONE   ' TO RPT-TOTALS-TYPE.
004340     MOVE NUM-REDUCE-STOCK-DONE TO RPT-TOTALS-VALUE.
004350     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004360     MOVE 'RESTOCK DONE        ' TO RPT-TOTALS-TYPE.
004370     MOVE NUM-RESTOCK-DONE TO RPT-TOTALS-VALUE.
004380     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004390     MOVE 'GET STOCK DONE      ' TO RPT-TOTALS-TYPE.
004400     MOVE NUM-GET-STOCK-DONE TO RPT-TOTALS-VALUE.
004410     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004420     MOVE 'AVAILABLE FLAG FLIPS' TO RPT-TOTALS-TYPE.
004430     MOVE NUM-AVAIL-FLAG-FLIPS TO RPT-TOTALS-VALUE.
004440     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004450 6000-EXIT.
004460     EXIT.
004470*
004480 7000-CLOSE-FILES.
004490     CLOSE INVENTORY-FILE.
004500     CLOSE MENU-FILE.
004510     CLOSE STAFF-FILE.
004520     CLOSE AUDIT-FILE.
004530     CLOSE TRANSACTION-FILE.
004540     CLOSE REPORT-FILE.
004550 7000-EXIT.
004560     EXIT.
004570*
004580 8000-WRITE-AUDIT-ENTRY.
004590*    HASH-CHAIN CONSTRUCTION - SEE RSTR0XC8 HEADER COMMENTS.
004600*    WS-HASH-ACCUM IS FOLDED FROM THE PRIOR TAIL ENTRY, THEN
004610*    EDITED INTO THE LOW-ORDER 18 BYTES OF AUD-PREV-HASH.
004620     MOVE ZERO TO WS-HASH-ACCUM.
004630     PERFORM 8010-FOLD-HASH-DIGIT THRU 8010-EXIT
004640         VARYING WS-FOLD-SUB FROM 1 BY 1
004650         UNTIL WS-FOLD-SUB > 10.
004660     MOVE WS-HASH-ACCUM TO WS-HASH-ACCUM-EDIT.
004670     MOVE SPACES TO RSTR-AUDIT-ENTRY-RECORD.
004680     MOVE TRAN-ACTOR-ID TO AUD-ACTOR-ID.
004690     MOVE STAFF-ROLE TO AUD-ACTOR-ROLE.
004700     MOVE WS-NEXT-AUD-ACTION TO AUD-ACTION.
004710     MOVE WS-NEXT-AUD-ENTITY-TYPE TO AUD-ENTITY-TYPE.
004720     MOVE WS-NEXT-AUD-ENTITY-ID TO AUD-ENTITY-ID.
004730     MOVE WS-NEXT-AUD-DETAIL TO AUD-DETAIL.
004740     MOVE WS-HASH-CHAIN-TAG TO AUD-PREV-HASH (1:46).
004750     MOVE WS-HASH-ACCUM-EDIT TO AUD-PREV-HASH (47:18).
004760     WRITE RSTR-AUDIT-ENTRY-RECORD.
004770     MOVE RSTR-AUDIT-ENTRY-RECORD TO WS-PRIOR-AUDIT-ENTRY.
004780 8000-EXIT.
004790     EXIT.
004800*
004810 8010-FOLD-HASH-DIGIT.
004820     MOVE ZERO TO WS-DIGIT-TALLY.
004830     INSPECT WS-PRIOR-AUDIT-ENTRY TALLYING WS-DIGIT-TALLY
004840         FOR ALL WS-HEX-DIGIT-ENTRY (WS-FOLD-SUB).
004850     COMPUTE WS-HASH-ACCUM = WS-HASH-ACCUM +
004860         (WS-DIGIT-TALLY * WS-EBCDIC-WEIGHT (WS-FOLD-SUB)).
004870 8010-EXIT.
004880     EXIT.
004890*
004900 9900-REPORT-BAD-TRAN.
004910     ADD +1 TO NUM-TRAN-ERRORS.
004920     MOVE 'N' TO WS-TRAN-OK.
004930     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN.
004940 9900-EXIT.
004950     EXIT.
