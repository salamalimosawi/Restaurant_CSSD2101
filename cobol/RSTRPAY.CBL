000100******************************************************************
000110*                                                                *
000120* PROGRAM NAME = RSTRPAY                                        *
000130*                                                                *
000140* DESCRIPTIVE NAME = Restaurant Back-Office Batch Suite -        *
000150*                     Payment Service nightly transaction pgm    *
000160*                                                                *
000170*  @BANNER_START                           01                    *
000180*  Property of Ruzicka Family Restaurant Group - Data Processing *
000190*                                                                *
000200*  RFRG-DP               RSTRPAY                                *
000210*                                                                *
000220*  (C) Copyright 1987, 2001  Ruzicka Family Restaurant Group     *
000230*                                                                *
000240*  BATCH                                                         *
000250*  (Element of the RSTR Back-of-House Nightly Batch Suite)       *
000260*  @BANNER_END                                                   *
000270*                                                                *
000280* STATUS = 4.2.0                                                 *
000290*                                                                *
000300* FUNCTION =                                                     *
000310*      Applies one night's worth of COMPLT-PAY requests against  *
000320*      PAYMENT-FILE and ORDER-FILE and answers GET-PAY requests, *
000330*      one TRAN-RECORD per request, driven from TRANFILE.  Every *
000340*      request (including the read-only GET-PAY per house rule)  *
000350*      is permission-checked against STAFF-FILE and logged to    *
000360*      AUDIT-FILE on success.                                    *
000370*                                                                *
000380* FILES =                                                        *
000390*      PAYMENT-FILE - I-O, indexed by PAY-TRANSACTION-ID(RSTR0XC4*
000400*      ORDER-FILE   - I-O, indexed by OR-ORDER-ID   (RSTR0XC3)   *
000410*      STAFF-FILE   - INPUT, indexed by STAFF-ID      (RSTR0XC7) *
000420*      AUDIT-FILE   - EXTEND, sequential append        (RSTR0XC6)*
000430*      TRANSACTION-FILE - INPUT, sequential (this program)       *
000440*      REPORT-FILE  - OUTPUT, sequential (run log)                *
000450*----------------------------------------------------------------*
000460*                                                                *
000470* CHANGE ACTIVITY :                                              *
000480*      $SEG(RSTRPAY),COMP(PAYMENT),PROD(RSTRPAY):                *
000490*                                                                *
000500*   PN= REASON REL YYMMDD PROGRAMR : REMARKS                     *
000510*   $D0= I00428 100 870303 CJR      : BASE PAYMENT SVC PROGRAM   *
000520*   $Y2= I02212 140 981102 DWH      : Y2K - WINDOW 6-DIGIT ACCEPT*
000530*                          FROM DATE, BUILD 4-DIGIT-YEAR PAY-     *
000540*                          TIMESTAMP, SEE 1000-INITIALIZATION     *
000550*   $P1= I02400 150 010305 DWH      : ADD PERMISSION CHAIN AND   *
000560*                          AUDIT LOGGING ON COMPLT-PAY AND ON THE*
000570*                          READ-ONLY GET-PAY (WAS UNCONTROLLED)  *
000580*                                                                *
000590******************************************************************
000600 IDENTIFICATION DIVISION.
000610 PROGRAM-ID. RSTRPAY.
000620 AUTHOR. C J RUZICKA.
000630 INSTALLATION. RUZICKA FAMILY RESTAURANT GROUP - DATA PROCESSING.
000640 DATE-WRITTEN. 03/03/87.
000650 DATE-COMPILED.
000660 SECURITY. RFRG-DP INTERNAL USE ONLY.
000670******************************************************************
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700 SOURCE-COMPUTER. IBM-370.
000710 OBJECT-COMPUTER. IBM-370.
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM.
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760     SELECT PAYMENT-FILE ASSIGN TO PAYFILE
000770         ORGANIZATION IS INDEXED
000780         ACCESS IS DYNAMIC
000790         RECORD KEY IS PAY-TRANSACTION-ID
000800         FILE STATUS IS WS-PAYFILE-STATUS.
000810     SELECT ORDER-FILE ASSIGN TO ORDRFILE
000820         ORGANIZATION IS INDEXED
000830         ACCESS IS DYNAMIC
000840         RECORD KEY IS OR-ORDER-ID
000850         FILE STATUS IS WS-ORDRFILE-STATUS.
000855     SELECT MENU-FILE ASSIGN TO MENUFILE
000856         ORGANIZATION IS INDEXED
000857         ACCESS IS RANDOM
000858         RECORD KEY IS MI-ITEM-ID
000859         FILE STATUS IS WS-MENUFILE-STATUS.
000860     SELECT STAFF-FILE ASSIGN TO STAFFILE
000870         ORGANIZATION IS INDEXED
000880         ACCESS IS RANDOM
000890         RECORD KEY IS STAFF-ID
000900         FILE STATUS IS WS-STAFFIL-STATUS.
000910     SELECT AUDIT-FILE ASSIGN TO AUDITFIL
000920         ACCESS IS SEQUENTIAL
000930         FILE STATUS IS WS-AUDITFIL-STATUS.
000940     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
000950         ACCESS IS SEQUENTIAL
000960         FILE STATUS IS WS-TRANFILE-STATUS.
000970     SELECT REPORT-FILE ASSIGN TO PAYRPT
000980         FILE STATUS IS WS-REPORT-STATUS.
000990******************************************************************
001000 DATA DIVISION.
001010 FILE SECTION.
001020 FD  PAYMENT-FILE
001030     LABEL RECORDS ARE STANDARD
001040     RECORDING MODE IS F.
001050     COPY RSTR0XC4.
001060 FD  ORDER-FILE
001070     LABEL RECORDS ARE STANDARD
001080     RECORDING MODE IS F.
001090     COPY RSTR0XC3.
001095 FD  MENU-FILE
001096     LABEL RECORDS ARE STANDARD
001097     RECORDING MODE IS F.
001098     COPY RSTR0XC1.
001100 FD  STAFF-FILE
001110     LABEL RECORDS ARE STANDARD
001120     RECORDING MODE IS F.
001130     COPY RSTR0XC7.
001140 FD  AUDIT-FILE
001150     LABEL RECORDS ARE STANDARD
001160     RECORDING MODE IS F.
001170     COPY RSTR0XC6.
001180 FD  TRANSACTION-FILE
001190     LABEL RECORDS ARE STANDARD
001200     RECORDING MODE IS F.
001210 01  TRAN-RECORD.
001220     05  TRAN-ACTOR-ID                PIC X(10).
001230     05  TRAN-ACTION                  PIC X(10).
001240         88  TRAN-IS-COMPLETE-PAY         VALUE 'COMPLT-PAY'.
001250         88  TRAN-IS-GET-PAY              VALUE 'GET-PAY   '.
001260     05  TRAN-COMPLETE-PAY-PARMS.
001270         10  TRAN-CP-ORDER-ID         PIC X(36).
001280         10  TRAN-CP-METHOD           PIC X(11).
001290         10  FILLER                   PIC X(210).
001300     05  TRAN-GET-PAY-PARMS REDEFINES TRAN-COMPLETE-PAY-PARMS.
001310         10  TRAN-GP-ORDER-ID         PIC X(36).
001320         10  FILLER                   PIC X(221).
001330 FD  REPORT-FILE
001340     LABEL RECORDS ARE STANDARD
001350     RECORDING MODE IS F.
001360 01  REPORT-RECORD                    PIC X(132).
001370******************************************************************
001380 WORKING-STORAGE SECTION.
001390******************************************************************
001400     COPY RSTR0XC8.
001410 01  WS-FIELDS.
001420     05  WS-PAYFILE-STATUS            PIC X(2)  VALUE SPACES.
001425     05  WS-ORDRFILE-STATUS           PIC X(2)  VALUE SPACES.
001426     05  WS-MENUFILE-STATUS           PIC X(2)  VALUE SPACES.
001440     05  WS-STAFFIL-STATUS            PIC X(2)  VALUE SPACES.
001450     05  WS-AUDITFIL-STATUS           PIC X(2)  VALUE SPACES.
001460     05  WS-TRANFILE-STATUS           PIC X(2)  VALUE SPACES.
001470     05  WS-REPORT-STATUS             PIC X(2)  VALUE SPACES.
001480     05  WS-TRAN-FILE-EOF             PIC X     VALUE 'N'.
001490     05  WS-AUDIT-EOF                 PIC X     VALUE 'N'.
001500     05  WS-TRAN-OK                   PIC X     VALUE 'N'.
001510 01  WS-PRIOR-AUDIT-ENTRY             PIC X(260) VALUE SPACES.
001520 01  WS-NEXT-AUDIT-ENTRY.
001530     05  WS-NEXT-AUD-ACTION           PIC X(24).
001540     05  WS-NEXT-AUD-ENTITY-TYPE      PIC X(16)  VALUE 'Payment'.
001550     05  WS-NEXT-AUD-ENTITY-ID        PIC X(36).
001560     05  WS-NEXT-AUD-DETAIL           PIC X(80).
001565     05  FILLER                       PIC X(64).
001570 01  WS-ORDER-TOTAL                   PIC S9(7)V99 COMP-3
001580                                      VALUE ZERO.
001590 01  WS-AMOUNT-EDIT                   PIC Z,ZZZ,ZZ9.99.
001595 01  WS-TXN-ID                        PIC X(12)  VALUE SPACES.
001596 01  WS-HASH-TEMP                     PIC 9(6)   COMP VALUE ZERO.
001597 01  WS-HASH-QUOT                     PIC 9(6)   COMP VALUE ZERO.
001598 01  WS-HASH-REM                      PIC 9(4)   COMP VALUE ZERO.
001600 01  TOTALS-VARS.
001610     05  NUM-TRANFILE-RECS            PIC S9(9)  COMP-3 VALUE +0.
001620     05  NUM-TRANSACTIONS             PIC S9(9)  COMP-3 VALUE +0.
001630     05  NUM-TRAN-ERRORS              PIC S9(9)  COMP-3 VALUE +0.
001640     05  NUM-COMPLETE-PAY-DONE        PIC S9(9)  COMP-3 VALUE +0.
001650     05  NUM-GET-PAY-DONE             PIC S9(9)  COMP-3 VALUE +0.
001655     05  FILLER                       PIC X(08) VALUE SPACES.
001660 77  WS-FOLD-SUB                      PIC 9(2)  COMP VALUE ZERO.
001665 77  WS-WEIGHT-SUB                    PIC 9(3)  COMP VALUE ZERO.
001670 77  WS-DIGIT-TALLY                   PIC 9(5)  COMP-3 VALUE ZERO.
001680 77  WS-CALCULATED-PRICE              PIC 9(5)V99 COMP-3 VALUE ZERO.
001690 77  WS-ARRAY-SUB                     PIC 9(2)  COMP VALUE ZERO.
001691 77  WS-COMBO-DISCOUNT-PCT            PIC 9(3)V99 COMP-3 VALUE ZERO.
001692 77  WS-COMBO-ITEM-COUNT-SV           PIC 9(2)  COMP-3 VALUE ZERO.
001693 77  WS-COMBO-SUM                     PIC S9(7)V99 COMP-3 VALUE ZERO.
001694 77  WS-COMBO-SUB                     PIC 9(2)  COMP VALUE ZERO.
001695 01  WS-COMBO-ID-SAVE-TABLE.
001696     05  WS-COMBO-ID-SAVE             PIC X(10)
001697         OCCURS 10 TIMES INDEXED BY WS-COMBO-SAVE-NDX.
001698     05  FILLER                       PIC X(08) VALUE SPACES.
001700 01  RPT-TRAN-DETAIL.
001710     05  RPT-TRAN-MSG1     PIC X(15) VALUE 'RSTRPAY  TRAN: '.
001720     05  RPT-TRAN-RECORD   PIC X(30) VALUE SPACES.
001730     05  FILLER            PIC X(87) VALUE SPACES.
001740 01  ERR-MSG-BAD-TRAN.
001750     05  FILLER            PIC X(20) VALUE '   TRANSACTION ERR: '.
001760     05  ERR-MSG-DATA1     PIC X(50) VALUE SPACES.
001770     05  FILLER            PIC X(62) VALUE SPACES.
001780 01  RPT-TOTALS-DETAIL.
001790     05  FILLER            PIC X(2)  VALUE SPACES.
001800     05  RPT-TOTALS-TYPE   PIC X(20).
001810     05  RPT-TOTALS-VALUE  PIC ZZZ,ZZ9.
001820     05  FILLER            PIC X(106) VALUE SPACES.
001830 01  RPT-SPACES            PIC X(132) VALUE SPACES.
001840******************************************************************
001850 PROCEDURE DIVISION.
001860******************************************************************
001870 0000-MAIN.
001880     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
001890     PERFORM 2000-OPEN-FILES THRU 2000-EXIT.
001900     PERFORM 5000-PROCESS-TRANSACTIONS THRU 5000-EXIT
001910         UNTIL WS-TRAN-FILE-EOF = 'Y'.
001920     PERFORM 6000-WRITE-TOTALS THRU 6000-EXIT.
001930     PERFORM 7000-CLOSE-FILES THRU 7000-EXIT.
001940     GOBACK.
001950*
001960 1000-INITIALIZATION.
001970     ACCEPT WS-RUN-DATE-6 FROM DATE.
001980     IF WS-RUN-YY-6 < WS-CENTURY-WINDOW
001990         MOVE 2000 TO WS-RUN-CCYY
002000     ELSE
002010         MOVE 1900 TO WS-RUN-CCYY.
002020     ADD WS-RUN-YY-6 TO WS-RUN-CCYY.
002030     MOVE WS-RUN-MM-6 TO WS-RUN-MM.
002040     MOVE WS-RUN-DD-6 TO WS-RUN-DD.
002050     ACCEPT WS-RUN-TIME FROM TIME.
002060     MOVE SPACES TO WS-ISO-TIMESTAMP.
002070     STRING WS-RUN-CCYY '-' WS-RUN-MM '-' WS-RUN-DD 'T'
002080         WS-RUN-HH ':' WS-RUN-MN ':' WS-RUN-SS 'Z'
002090         DELIMITED BY SIZE INTO WS-ISO-TIMESTAMP.
002100     DISPLAY 'RSTRPAY  STARTED - RUN DATE ' WS-RUN-CCYY '-'
002110         WS-RUN-MM '-' WS-RUN-DD.
002115     PERFORM 1010-LOAD-WEIGHT-TABLE THRU 1010-EXIT
002116         VARYING WS-WEIGHT-SUB FROM 1 BY 1
002117         UNTIL WS-WEIGHT-SUB > 256.
002120 1000-EXIT.
002130     EXIT.
002135*
002136 1010-LOAD-WEIGHT-TABLE.
002137*    SEE RSTR0XC8 HEADER - ENTRY N IS ITS OWN ORDINAL POSITION.
002138     MOVE WS-WEIGHT-SUB TO WS-EBCDIC-WEIGHT (WS-WEIGHT-SUB).
002139 1010-EXIT.
002140     EXIT.
002141*
002150 2000-OPEN-FILES.
002160     OPEN I-O PAYMENT-FILE.
002170     IF WS-PAYFILE-STATUS NOT = '00'
002180         DISPLAY 'ERROR OPENING PAYMENT-FILE.  RC:'
002190             WS-PAYFILE-STATUS
002200         MOVE 16 TO RETURN-CODE
002210         MOVE 'Y' TO WS-TRAN-FILE-EOF.
002220     OPEN I-O ORDER-FILE.
002230     IF WS-ORDRFILE-STATUS NOT = '00'
002240         DISPLAY 'ERROR OPENING ORDER-FILE.  RC:'
002250             WS-ORDRFILE-STATUS
002260         MOVE 16 TO RETURN-CODE
002270         MOVE 'Y' TO WS-TRAN-FILE-EOF.
002271     OPEN INPUT MENU-FILE.
002272     IF WS-MENUFILE-STATUS NOT = '00'
002273         DISPLAY 'ERROR OPENING MENU-FILE.  RC:'
002274             WS-MENUFILE-STATUS
002275         MOVE 16 TO RETURN-CODE
002276         MOVE 'Y' TO WS-TRAN-FILE-EOF.
002280     OPEN INPUT STAFF-FILE.
002290     IF WS-STAFFIL-STATUS NOT = '00'
002300         DISPLAY 'ERROR OPENING STAFF-FILE.  RC:'
002310             WS-STAFFIL-STATUS
002320         MOVE 16 TO RETURN-CODE
002330         MOVE 'Y' TO WS-TRAN-FILE-EOF.
002340     OPEN INPUT TRANSACTION-FILE.
002350     IF WS-TRANFILE-STATUS NOT = '00'
002360         DISPLAY 'ERROR OPENING TRANSACTION-FILE.  RC:'
002370             WS-TRANFILE-STATUS
002380         MOVE 16 TO RETURN-CODE
002390         MOVE 'Y' TO WS-TRAN-FILE-EOF.
002400     OPEN OUTPUT REPORT-FILE.
002410     IF WS-REPORT-STATUS NOT = '00'
002420         DISPLAY 'ERROR OPENING REPORT-FILE.  RC:'
002430             WS-REPORT-STATUS
002440         MOVE 16 TO RETURN-CODE
002450         MOVE 'Y' TO WS-TRAN-FILE-EOF.
002460     PERFORM 2100-LOAD-AUDIT-CHAIN-TAIL THRU 2100-EXIT.
002470 2000-EXIT.
002480     EXIT.
002490*
002500 2100-LOAD-AUDIT-CHAIN-TAIL.
002510     OPEN INPUT AUDIT-FILE.
002520     IF WS-AUDITFIL-STATUS NOT = '00'
002530         MOVE 'Y' TO WS-AUDIT-EOF
002540     ELSE
002550         PERFORM 2110-READ-AUDIT-TAIL THRU 2110-EXIT
002560             UNTIL WS-AUDIT-EOF = 'Y'
002570         CLOSE AUDIT-FILE.
002580     OPEN EXTEND AUDIT-FILE.
002590     IF WS-AUDITFIL-STATUS NOT = '00'
002600         DISPLAY 'ERROR OPENING AUDIT-FILE FOR EXTEND.  RC:'
002610             WS-AUDITFIL-STATUS
002620         MOVE 16 TO RETURN-CODE
002630         MOVE 'Y' TO WS-TRAN-FILE-EOF.
002640 2100-EXIT.
002650     EXIT.
002660*
002670 2110-READ-AUDIT-TAIL.
002680     READ AUDIT-FILE INTO WS-PRIOR-AUDIT-ENTRY
002690         AT END MOVE 'Y' TO WS-AUDIT-EOF.
002700 2110-EXIT.
002710     EXIT.
002720*
002730 5000-PROCESS-TRANSACTIONS.
002740     READ TRANSACTION-FILE
002750         AT END MOVE 'Y' TO WS-TRAN-FILE-EOF.
002760     IF WS-TRAN-FILE-EOF = 'Y'
002770         GO TO 5000-EXIT.
002780     ADD +1 TO NUM-TRANFILE-RECS.
002790     MOVE 'Y' TO WS-TRAN-OK.
002800     MOVE TRAN-ACTOR-ID TO RPT-TRAN-RECORD.
002810     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL AFTER 1.
002820     IF TRAN-IS-COMPLETE-PAY
002830         PERFORM 3100-COMPLETE-PAYMENT THRU 3100-EXIT
002840     ELSE IF TRAN-IS-GET-PAY
002850         PERFORM 3200-GET-PAYMENT-FOR-ORDER THRU 3200-EXIT
002860     ELSE
002870         MOVE 'INVALID TRAN ACTION CODE' TO ERR-MSG-DATA1
002880         PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT.
002890     ADD +1 TO NUM-TRANSACTIONS.
002900 5000-EXIT.
002910     EXIT.
002920*
002930 3100-COMPLETE-PAYMENT.
002940*    MANAGER OR WAITER.  THE ORDER MUST BE IN SERVED STATUS.
002950     MOVE 'COMPLETE_PAYMENT' TO WS-NEXT-AUD-ACTION.
002960     PERFORM 4000-CHECK-PERMISSION-MGR-OR-WTR THRU 4000-EXIT.
002970     IF NOT WS-PERM-IS-ALLOWED
002980         GO TO 3100-EXIT.
002990     MOVE TRAN-CP-ORDER-ID TO OR-ORDER-ID.
003000     READ ORDER-FILE
003010         INVALID KEY
003020             MOVE 'ORDER NOT FOUND FOR COMPLT-PAY' TO
003030                 ERR-MSG-DATA1
003040             PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT
003050             GO TO 3100-EXIT.
003060     IF NOT OR-STATUS-SERVED
003070         MOVE 'ORDER IS NOT YET SERVED - CANNOT PAY' TO
003080             ERR-MSG-DATA1
003090         PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT
003100         GO TO 3100-EXIT.
003110     PERFORM 3160-CALCULATE-ORDER-TOTAL THRU 3160-EXIT.
003120     PERFORM 3150-GENERATE-TXN-ID THRU 3150-EXIT.
003130     MOVE WS-TXN-ID           TO PAY-TRANSACTION-ID.
003140     MOVE OR-ORDER-ID         TO PAY-ORDER-ID.
003150     MOVE TRAN-CP-METHOD      TO PAY-METHOD.
003160     MOVE WS-ORDER-TOTAL      TO PAY-AMOUNT.
003170     MOVE WS-ISO-TIMESTAMP    TO PAY-TIMESTAMP.
003180     WRITE RSTR-PAYMENT-RECORD.
003190     IF WS-PAYFILE-STATUS NOT = '00'
003200         MOVE 'DUPLICATE PAYMENT TRANSACTION ID' TO
003210             ERR-MSG-DATA1
003220         PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT
003230         GO TO 3100-EXIT.
003240     SET OR-STATUS-PAID TO TRUE.
003250     MOVE WS-TXN-ID TO OR-ORDER-PAYMENT-TXN-ID.
003260     REWRITE RSTR-ORDER-RECORD.
003270     ADD +1 TO NUM-COMPLETE-PAY-DONE.
003280     MOVE PAY-TRANSACTION-ID TO WS-NEXT-AUD-ENTITY-ID.
003290     MOVE WS-ORDER-TOTAL TO WS-AMOUNT-EDIT.
003300     STRING TRAN-CP-METHOD ' AMOUNT ' WS-AMOUNT-EDIT
003310         DELIMITED BY SIZE INTO WS-NEXT-AUD-DETAIL.
003320     PERFORM 8000-WRITE-AUDIT-ENTRY THRU 8000-EXIT.
003330 3100-EXIT.
003340     EXIT.
003350*
003360 3150-GENERATE-TXN-ID.
003370*    RFRG-DP HOUSE RULE - TXN- PREFIX PLUS AN 8-HEX-DIGIT SUFFIX
003380*    BUILT FROM THE RUN TIME-OF-DAY AND A PER-RUN SEQUENCE COUNTER
003390*    SO TWO PAYMENTS COMPLETED IN THE SAME RUN NEVER COLLIDE - SEE
003400*    RSTR0XC8 WS-HEX-DIGIT-TABLE.  NOT A REAL HASH, JUST A HOUSE
003410*    SCHEME FOR A SHORT COLLISION-RESISTANT TRANSACTION ID.
003420     ADD +1 TO WS-PAYMENT-SEQUENCE-NO.
003430     MOVE SPACES TO WS-TXN-ID-SUFFIX.
003440     COMPUTE WS-HASH-TEMP = (WS-RUN-HH + 1) * 3.
003441     DIVIDE WS-HASH-TEMP BY 16 GIVING WS-HASH-QUOT
003442         REMAINDER WS-HASH-REM.
003443     ADD 1 TO WS-HASH-REM.
003444     MOVE WS-HEX-DIGIT-ENTRY (WS-HASH-REM) TO WS-TXN-ID-SUFFIX (1:1).
003450     COMPUTE WS-HASH-TEMP = (WS-RUN-MN + 1) * 5.
003451     DIVIDE WS-HASH-TEMP BY 16 GIVING WS-HASH-QUOT
003452         REMAINDER WS-HASH-REM.
003453     ADD 1 TO WS-HASH-REM.
003454     MOVE WS-HEX-DIGIT-ENTRY (WS-HASH-REM) TO WS-TXN-ID-SUFFIX (2:1).
003460     COMPUTE WS-HASH-TEMP = (WS-RUN-SS + 1) * 7.
003461     DIVIDE WS-HASH-TEMP BY 16 GIVING WS-HASH-QUOT
003462         REMAINDER WS-HASH-REM.
003463     ADD 1 TO WS-HASH-REM.
003464     MOVE WS-HEX-DIGIT-ENTRY (WS-HASH-REM) TO WS-TXN-ID-SUFFIX (3:1).
003470     COMPUTE WS-HASH-TEMP = (WS-RUN-HS + 1) * 9.
003471     DIVIDE WS-HASH-TEMP BY 16 GIVING WS-HASH-QUOT
003472         REMAINDER WS-HASH-REM.
003473     ADD 1 TO WS-HASH-REM.
003474     MOVE WS-HEX-DIGIT-ENTRY (WS-HASH-REM) TO WS-TXN-ID-SUFFIX (4:1).
003480     DIVIDE WS-PAYMENT-SEQUENCE-NO BY 16 GIVING WS-HASH-QUOT
003481         REMAINDER WS-HASH-REM.
003482     ADD 1 TO WS-HASH-REM.
003483     MOVE WS-HEX-DIGIT-ENTRY (WS-HASH-REM) TO WS-TXN-ID-SUFFIX (5:1).
003490     DIVIDE WS-HASH-QUOT BY 16 GIVING WS-HASH-QUOT
003491         REMAINDER WS-HASH-REM.
003492     ADD 1 TO WS-HASH-REM.
003493     MOVE WS-HEX-DIGIT-ENTRY (WS-HASH-REM) TO WS-TXN-ID-SUFFIX (6:1).
003500     COMPUTE WS-HASH-TEMP = (WS-RUN-DD + 1) * 11.
003501     DIVIDE WS-HASH-TEMP BY 16 GIVING WS-HASH-QUOT
003502         REMAINDER WS-HASH-REM.
003503     ADD 1 TO WS-HASH-REM.
003504     MOVE WS-HEX-DIGIT-ENTRY (WS-HASH-REM) TO WS-TXN-ID-SUFFIX (7:1).
003510     COMPUTE WS-HASH-TEMP = (WS-RUN-MM + 1) * 13.
003511     DIVIDE WS-HASH-TEMP BY 16 GIVING WS-HASH-QUOT
003512         REMAINDER WS-HASH-REM.
003513     ADD 1 TO WS-HASH-REM.
003514     MOVE WS-HEX-DIGIT-ENTRY (WS-HASH-REM) TO WS-TXN-ID-SUFFIX (8:1).
003620     MOVE SPACES TO WS-TXN-ID.
003630     STRING 'TXN-' WS-TXN-ID-SUFFIX DELIMITED BY SIZE
003640         INTO WS-TXN-ID.
003650 3150-EXIT.
003660     EXIT.
003670*
003680 3200-GET-PAYMENT-FOR-ORDER.
003690*    MANAGER OR WAITER.  RFRG-DP HOUSE RULE - THIS IS THE ONE
003700*    READ-ONLY TRANSACTION IN THE WHOLE SUITE THAT STILL GETS AN
003710*    AUDIT ENTRY, PER THE ORIGINAL APPLICATION SPEC.
003720     MOVE 'GET_PAYMENT_FOR_ORDER' TO WS-NEXT-AUD-ACTION.
003730     PERFORM 4000-CHECK-PERMISSION-MGR-OR-WTR THRU 4000-EXIT.
003740     IF NOT WS-PERM-IS-ALLOWED
003750         GO TO 3200-EXIT.
003760     MOVE TRAN-GP-ORDER-ID TO OR-ORDER-ID.
003770     READ ORDER-FILE
003780         INVALID KEY
003790             MOVE 'ORDER NOT FOUND FOR GET-PAY' TO
003800                 ERR-MSG-DATA1
003810             PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT
003820             GO TO 3200-EXIT.
003830     IF OR-ORDER-PAYMENT-TXN-ID = SPACES
003840         MOVE 'NO PAYMENT ATTACHED TO THIS ORDER' TO
003850             ERR-MSG-DATA1
003860         PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT
003870         GO TO 3200-EXIT.
003880     MOVE OR-ORDER-PAYMENT-TXN-ID TO PAY-TRANSACTION-ID.
003890     READ PAYMENT-FILE
003900         INVALID KEY
003910             MOVE 'PAYMENT RECORD MISSING FOR TXN ID' TO
003920                 ERR-MSG-DATA1
003930             PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT
003940             GO TO 3200-EXIT.
003950     MOVE PAY-TRANSACTION-ID TO WS-NEXT-AUD-ENTITY-ID.
003960     MOVE 'PAYMENT RETRIEVED FOR ORDER' TO WS-NEXT-AUD-DETAIL.
003970     PERFORM 8000-WRITE-AUDIT-ENTRY THRU 8000-EXIT.
003980     MOVE PAY-TRANSACTION-ID TO RPT-TRAN-RECORD.
003990     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL.
004000     ADD +1 TO NUM-GET-PAY-DONE.
004010 3200-EXIT.
004020     EXIT.
004030*
004040 3160-CALCULATE-ORDER-TOTAL.
004050*    CALLABLE HELPER - RESTATED FROM RSTRORD 3150 FOR THIS
004060*    PROGRAM'S OWN USE; ORDER-FILE IS ALREADY POSITIONED ON THE
004070*    CURRENT ORDER SO ONLY MENU-FILE NEEDS OPENING HERE.
004080     MOVE ZERO TO WS-ORDER-TOTAL.
004090     PERFORM 3170-ADD-ONE-ITEM-PRICE THRU 3170-EXIT
004100         VARYING WS-ARRAY-SUB FROM 1 BY 1
004110         UNTIL WS-ARRAY-SUB > OR-ORDER-ITEM-COUNT.
004120 3160-EXIT.
004130     EXIT.
004140*
004150 3170-ADD-ONE-ITEM-PRICE.
004160     MOVE OR-ORDER-ITEM-IDS (WS-ARRAY-SUB) TO MI-ITEM-ID.
004170     READ MENU-FILE
004180         INVALID KEY NEXT SENTENCE.
004190     IF WS-MENUFILE-STATUS = '00'
004200         PERFORM 3400-CALCULATE-PRICE THRU 3400-EXIT
004210         ADD WS-CALCULATED-PRICE TO WS-ORDER-TOTAL.
004220 3170-EXIT.
004230     EXIT.
004240*
004250 3400-CALCULATE-PRICE.
004260*    CALLABLE HELPER - RESTATED FROM RSTRMENU 3400 FOR THIS
004270*    PROGRAM'S OWN USE.
004280     IF MI-CAT-COMBO
004290         PERFORM 3410-SUM-COMBO-COMPONENTS THRU 3410-EXIT
004300     ELSE
004310         MOVE MI-ITEM-PRICE TO WS-CALCULATED-PRICE.
004320 3400-EXIT.
004330     EXIT.
004340*
004350 3410-SUM-COMBO-COMPONENTS.
004351*    JB 2005-06-14 TKT4471 - SNAPSHOT THE DISCOUNT / COUNT /
004352*    COMPONENT LIST BEFORE THE READS BELOW OVERWRITE THIS SAME
004353*    RECORD AREA WITH THE COMPONENT'S OWN FIELDS.
004354     MOVE MI-COMBO-DISCOUNT-PERCENT TO WS-COMBO-DISCOUNT-PCT.
004355     MOVE MI-COMBO-ITEM-COUNT TO WS-COMBO-ITEM-COUNT-SV.
004356     PERFORM 3411-SAVE-ONE-COMBO-ID THRU 3411-EXIT
004357         VARYING WS-COMBO-SUB FROM 1 BY 1
004358         UNTIL WS-COMBO-SUB > WS-COMBO-ITEM-COUNT-SV.
004360     MOVE ZERO TO WS-COMBO-SUM.
004361     PERFORM 3412-ADD-COMBO-COMPONENT THRU 3412-EXIT
004362         VARYING WS-COMBO-SUB FROM 1 BY 1
004363         UNTIL WS-COMBO-SUB > WS-COMBO-ITEM-COUNT-SV.
004364     COMPUTE WS-CALCULATED-PRICE ROUNDED =
004365         WS-COMBO-SUM * (1 - (WS-COMBO-DISCOUNT-PCT / 100)).
004366 3410-EXIT.
004367     EXIT.
004368*
004369 3411-SAVE-ONE-COMBO-ID.
004370     MOVE MI-COMBO-ITEM-IDS (WS-COMBO-SUB)
004371         TO WS-COMBO-ID-SAVE (WS-COMBO-SUB).
004372 3411-EXIT.
004373     EXIT.
004374*
004375 3412-ADD-COMBO-COMPONENT.
004376*    JB 2005-06-14 TKT4471 - COMPONENT PRICE TAKEN AS-IS; THE
004377*    HOUSE DOES NOT BUILD A COMBO OUT OF ANOTHER COMBO SO NO
004378*    SECOND DISCOUNT LAYER APPLIES TO A COMPONENT'S OWN PRICE.
004379     MOVE WS-COMBO-ID-SAVE (WS-COMBO-SUB) TO MI-ITEM-ID.
004380     READ MENU-FILE
004381         INVALID KEY NEXT SENTENCE.
004382     IF WS-MENUFILE-STATUS = '00'
004383         ADD MI-ITEM-PRICE TO WS-COMBO-SUM.
004384 3412-EXIT.
004385     EXIT.
004386*
004420 4000-CHECK-PERMISSION-MGR-OR-WTR.
004430*    RFRG-DP ROLE GATE - ORDER / PAYMENT / RESERVATION UNITS.
004440*    MANAGER OR WAITER = ALLOW, CHEF = DENY.
004450     MOVE 'N' TO WS-PERM-ALLOWED.
004460     MOVE TRAN-ACTOR-ID TO STAFF-ID.
004470     READ STAFF-FILE
004480         INVALID KEY
004490             MOVE 'UNKNOWN STAFF ID ON TRANSACTION' TO
004500                 ERR-MSG-DATA1
004510             PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT
004520             GO TO 4000-EXIT.
004530     PERFORM VARYING WS-GATE-OPR-NDX FROM 1 BY 1
004540         UNTIL WS-GATE-OPR-NDX > 2
004550         IF STAFF-ROLE = WS-GATE-OPR-ROLE (WS-GATE-OPR-NDX)
004560             MOVE 'Y' TO WS-PERM-ALLOWED.
004570     IF NOT WS-PERM-IS-ALLOWED
004580         MOVE STAFF-ROLE TO WS-PERM-DENY-ROLE
004590         MOVE WS-NEXT-AUD-ACTION TO WS-PERM-DENY-ACTION
004600         MOVE WS-PERM-DENY-TEXT TO ERR-MSG-DATA1
004610         PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT.
004620 4000-EXIT.
004630     EXIT.
004640*
004650 6000-WRITE-TOTALS.
004660     WRITE REPORT-RECORD FROM RPT-SPACES AFTER 1.
004670     MOVE SPACES TO RPT-TOTALS-DETAIL.
004680     MOVE 'TRANFILE RECS READ  ' TO RPT-TOTALS-TYPE.
004690     MOVE NUM-TRANFILE-RECS TO RPT-TOTALS-VALUE.
004700     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004710     MOVE 'TRANSACTIONS DONE   ' TO RPT-TOTALS-TYPE.
004720     MOVE NUM-TRANSACTIONS TO RPT-TOTALS-VALUE.
004730     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004740     MOVE 'TRANSACTION ERRORS  ' TO RPT-TOTALS-TYPE.
004750     MOVE NUM-TRAN-ERRORS TO RPT-TOTALS-VALUE.
004760     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004770     MOVE 'PAYMENTS COMPLETED  ' TO RPT-TOTALS-TYPE.
004780     MOVE NUM-COMPLETE-PAY-DONE TO RPT-TOTALS-VALUE.
004790     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004800     MOVE 'PAYMENTS RETRIEVED  ' TO RPT-TOTALS-TYPE.
004810     MOVE NUM-GET-PAY-DONE TO RPT-TOTALS-VALUE.
004820     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004830 6000-EXIT.
004840     EXIT.
004850*
004860 7000-CLOSE-FILES.
004870     CLOSE PAYMENT-FILE.
004880     CLOSE ORDER-FILE.
004885     CLOSE MENU-FILE.
004890     CLOSE STAFF-FILE.
004900     CLOSE AUDIT-FILE.
004910     CLOSE TRANSACTION-FILE.
004920     CLOSE REPORT-FILE.
004930 7000-EXIT.
004940     EXIT.
004950*
004960 8000-WRITE-AUDIT-ENTRY.
004970*    HASH-CHAIN CONSTRUCTION - SEE RSTR0XC8 HEADER COMMENTS.
004980*    WS-HASH-ACCUM IS FOLDED FROM THE PRIOR TAIL ENTRY, THEN
004990*    EDITED INTO THE LOW-ORDER 18 BYTES OF AUD-PREV-HASH.
005000     MOVE ZERO TO WS-HASH-ACCUM.
005010     PERFORM 8010-FOLD-HASH-DIGIT THRU 8010-EXIT
005020         VARYING WS-FOLD-SUB FROM 1 BY 1
005030         UNTIL WS-FOLD-SUB > 10.
005040     MOVE WS-HASH-ACCUM TO WS-HASH-ACCUM-EDIT.
005050     MOVE SPACES TO RSTR-AUDIT-ENTRY-RECORD.
005060     MOVE TRAN-ACTOR-ID TO AUD-ACTOR-ID.
005070     MOVE STAFF-ROLE TO AUD-ACTOR-ROLE.
005080     MOVE WS-NEXT-AUD-ACTION TO AUD-ACTION.
005090     MOVE WS-NEXT-AUD-ENTITY-TYPE TO AUD-ENTITY-TYPE.
005100     MOVE WS-NEXT-AUD-ENTITY-ID TO AUD-ENTITY-ID.
005110     MOVE WS-NEXT-AUD-DETAIL TO AUD-DETAIL.
005120     MOVE WS-HASH-CHAIN-TAG TO AUD-PREV-HASH (1:46).
005130     MOVE WS-HASH-ACCUM-EDIT TO AUD-PREV-HASH (47:18).
005140     WRITE RSTR-AUDIT-ENTRY-RECORD.
005150     MOVE RSTR-AUDIT-ENTRY-RECORD TO WS-PRIOR-AUDIT-ENTRY.
005160 8000-EXIT.
005170     EXIT.
005180*
005190 8010-FOLD-HASH-DIGIT.
005200     MOVE ZERO TO WS-DIGIT-TALLY.
005210     INSPECT WS-PRIOR-AUDIT-ENTRY TALLYING WS-DIGIT-TALLY
005220         FOR ALL WS-HEX-DIGIT-ENTRY (WS-FOLD-SUB).
005230     COMPUTE WS-HASH-ACCUM = WS-HASH-ACCUM +
005240         (WS-DIGIT-TALLY * WS-EBCDIC-WEIGHT (WS-FOLD-SUB)).
005250 8010-EXIT.
005260     EXIT.
005270*
005280 9900-REPORT-BAD-TRAN.
005290     ADD +1 TO NUM-TRAN-ERRORS.
005300     MOVE 'N' TO WS-TRAN-OK.
005310     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN.
005320 9900-EXIT.
005330     EXIT.
