000100******************************************************************
000110*                                                                *
000120* CONTROL BLOCK NAME = RSTR0XC1                                  *
000130*                                                                *
000140* DESCRIPTIVE NAME = Restaurant Back-Office Batch Suite -        *
000150*                     Menu item master record layout             *
000160*                                                                *
000170*  @BANNER_START                           01                    *
000180*  Property of Ruzicka Family Restaurant Group - Data Processing *
000190*                                                                *
000200*  RFRG-DP               RSTR0XC1                                *
000210*                                                                *
000220*  (C) Copyright 1987, 2001  Ruzicka Family Restaurant Group     *
000230*                                                                *
000240*  BATCH                                                         *
000250*  (Element of the RSTR Back-of-House Nightly Batch Suite)       *
000260*  @BANNER_END                                                   *
000270*                                                                *
000280* STATUS = 4.2.0                                                 *
000290*                                                                *
000300* FUNCTION =                                                     *
000310*      This copy book defines the fixed-length MENU-ITEM master  *
000320*      record.  One flat layout carries all four menu item       *
000330*      kinds (entree, drink, dessert, combo) - the category      *
000340*      code in MI-ITEM-CATEGORY tells RSTRMENU and RSTRORD which *
000350*      of the kind-specific fields below apply; the fields for   *
000360*      the other three kinds are left blank/zero on that record. *
000370*----------------------------------------------------------------*
000380*                                                                *
000390* CHANGE ACTIVITY :                                              *
000400*      $SEG(RSTR0XC1),COMP(MENU),PROD(RSTRMENU):                 *
000410*                                                                *
000420*   PN= REASON REL YYMMDD PROGRAMR : REMARKS                     *
000430*   $D0= I00417 100 870303 CJR      : BASE MENU FILE LAYOUT      *
000440*   $P1= I01188 110 890711 CJR      : ADD DIETARY-TYPE FIELD     *
000450*   $P2= I01566 120 910206 LMK      : ADD COMBO CATEGORY FIELDS  *
000460*   $P3= I01920 130 940815 LMK      : WIDEN ITEM-DESCRIPTION     *
000470*   $Y2= I02201 140 981102 DWH      : Y2K - NO DATE FIELDS HELD  *
000480*                          HERE, LAYOUT REVIEWED, NO CHANGE      *
000490*   $P4= I02388 150 010305 DWH      : ADD AVAILABILITY FLAG 88S  *
000500*                                                                *
000510******************************************************************
000520*    Menu item master record - keyed by MI-ITEM-ID on MENU-FILE
000530 01  RSTR-MENU-ITEM-RECORD.
000540     05  MI-ITEM-ID                   PIC X(10).
000550     05  MI-ITEM-NAME                 PIC X(30).
000560     05  MI-ITEM-DESCRIPTION          PIC X(60).
000570     05  MI-ITEM-PRICE                PIC S9(5)V99 COMP-3.
000580     05  MI-ITEM-CATEGORY             PIC X(7).
000590         88  MI-CAT-ENTREE                 VALUE 'ENTREE '.
000600         88  MI-CAT-DRINK                   VALUE 'DRINK  '.
000610         88  MI-CAT-DESSERT                 VALUE 'DESSERT'.
000620         88  MI-CAT-COMBO                   VALUE 'COMBO  '.
000630*    NOTE (LMK 910206) - GLUTEN_FREE is 11 bytes wide in the
000640*    program spec but this field is only 10 bytes; the trailing
000650*    E is dropped on write, RSTRMENU compares on the 10-byte form.
000660     05  MI-ITEM-DIETARY-TYPE         PIC X(10).
000670         88  MI-DIET-REGULAR                VALUE 'REGULAR   '.
000680         88  MI-DIET-VEGETARIAN             VALUE 'VEGETARIAN'.
000690         88  MI-DIET-VEGAN                  VALUE 'VEGAN     '.
000700         88  MI-DIET-GLUTEN-FREE            VALUE 'GLUTEN_FRE'.
000710     05  MI-ITEM-AVAILABLE            PIC X(1).
000720         88  MI-AVAILABLE-YES               VALUE 'Y'.
000730         88  MI-AVAILABLE-NO                VALUE 'N'.
000740*    Entree-only fields (blank/zero unless MI-CAT-ENTREE)
000750     05  MI-ENTREE-PREP-MINUTES       PIC 9(3).
000760     05  MI-ENTREE-INGREDIENTS        PIC X(20)
000770                                       OCCURS 10 TIMES
000780                                       INDEXED BY MI-ENTR-NDX.
000790*    Drink-only field (blank unless MI-CAT-DRINK)
000800     05  MI-DRINK-IS-ALCOHOLIC        PIC X(1).
000810         88  MI-DRINK-ALCOHOLIC-YES         VALUE 'Y'.
000820*    Dessert-only fields (blank unless MI-CAT-DESSERT)
000830     05  MI-DESSERT-ALLERGENS         PIC X(20)
000840                                       OCCURS 10 TIMES
000850                                       INDEXED BY MI-DESS-NDX.
000860*    Combo-only fields (blank/zero unless MI-CAT-COMBO)
000870     05  MI-COMBO-DISCOUNT-PERCENT    PIC 9(3)V99 COMP-3.
000880     05  MI-COMBO-ITEM-IDS            PIC X(10)
000890                                       OCCURS 10 TIMES
000900                                       INDEXED BY MI-COMB-NDX.
000910     05  MI-COMBO-ITEM-COUNT          PIC 9(2) COMP-3.
000920*    RFRG-DP HOUSE RULE - EVERY MASTER RECORD ENDS IN A FILLER
000930*    PAD SO THE FILE CAN GROW A FIELD WITHOUT AN FD CHANGE.
000940     05  FILLER                       PIC X(28).
