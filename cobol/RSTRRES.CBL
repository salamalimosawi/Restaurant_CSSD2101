000100******************************************************************
000110*                                                                *
000120* PROGRAM NAME = RSTRRES                                        *
000130*                                                                *
000140* DESCRIPTIVE NAME = Restaurant Back-Office Batch Suite -        *
000150*                     Reservation Service nightly transaction    *
000160*                     program                                    *
000170*                                                                *
000180*  @BANNER_START                           01                    *
000190*  Property of Ruzicka Family Restaurant Group - Data Processing *
000200*                                                                *
000210*  RFRG-DP               RSTRRES                                 *
000220*                                                                *
000230*  (C) Copyright 1987, 2001  Ruzicka Family Restaurant Group     *
000240*                                                                *
000250*  BATCH                                                         *
000260*  (Element of the RSTR Back-of-House Nightly Batch Suite)       *
000270*  @BANNER_END                                                   *
000280*                                                                *
000290* STATUS = 4.2.0                                                 *
000300*                                                                *
000310* FUNCTION =                                                     *
000320*      Applies one night's worth of CREATE-RES and CANCEL-RES    *
000330*      requests against RESERVATION-FILE and answers FIND-RES    *
000340*      requests, one TRAN-RECORD per request, driven from        *
000350*      TRANFILE.  Every mutating request is permission-checked   *
000360*      against STAFF-FILE and, on success, logged to AUDIT-FILE. *
000370*      A CANCEL-RES against a RES-ID that does not exist is a    *
000380*      silent no-op - NOT an error, and NOT audited - per the    *
000390*      front-of-house desk procedure (see 3200 below).           *
000400*                                                                *
000410* FILES =                                                        *
000420*      RESERVATION-FILE - I-O, indexed by RES-ID     (RSTR0XC5)  *
000430*      STAFF-FILE   - INPUT, indexed by STAFF-ID      (RSTR0XC7) *
000440*      AUDIT-FILE   - EXTEND, sequential append        (RSTR0XC6)*
000450*      TRANSACTION-FILE - INPUT, sequential (this program)       *
000460*      REPORT-FILE  - OUTPUT, sequential (run log)                *
000470*----------------------------------------------------------------*
000480*                                                                *
000490* CHANGE ACTIVITY :                                              *
000500*      $SEG(RSTRRES),COMP(RESERVATION),PROD(RSTRRES):            *
000510*                                                                *
000520*   PN= REASON REL YYMMDD PROGRAMR : REMARKS                     *
000530*   $D0= I00426 100 870303 CJR      : BASE RESERVATION PROGRAM   *
000540*   $P1= I01195 110 890912 CJR      : ADD FIND-RES TRANSACTION   *
000550*   $Y2= I02210 140 981102 DWH      : Y2K - WINDOW 6-DIGIT ACCEPT*
000560*                          FROM DATE, SEE 1000-INITIALIZATION    *
000570*   $P4= I02398 150 010305 DWH      : ADD PERMISSION CHAIN AND   *
000580*                          AUDIT LOGGING (WAS UNCONTROLLED)      *
000590*   $P5= I02411 150 010419 LMK      : CANCEL-RES ON A MISSING    *
000600*                          RES-ID IS A NO-OP, NOT AN ERROR - SEE *
000610*                          FRONT DESK PROCEDURE MEMO OF 010402   *
000620*                                                                *
000630******************************************************************
000640 IDENTIFICATION DIVISION.
000650 PROGRAM-ID. RSTRRES.
000660 AUTHOR. C J RUZICKA.
000670 INSTALLATION. RUZICKA FAMILY RESTAURANT GROUP - DATA PROCESSING.
000680 DATE-WRITTEN. 03/03/87.
000690 DATE-COMPILED.
000700 SECURITY. RFRG-DP INTERNAL USE ONLY.
000710******************************************************************
000720 ENVIRONMENT DIVISION.
000730 CONFIGURATION SECTION.
000740 SOURCE-COMPUTER. IBM-370.
000750 OBJECT-COMPUTER. IBM-370.
000760 SPECIAL-NAMES.
000770     C01 IS TOP-OF-FORM.
000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.
000800     SELECT RESERVATION-FILE ASSIGN TO RESVFILE
000810         ORGANIZATION IS INDEXED
000820         ACCESS IS DYNAMIC
000830         RECORD KEY IS RES-ID
000840         FILE STATUS IS WS-RESVFILE-STATUS.
000850     SELECT STAFF-FILE ASSIGN TO STAFFILE
000860         ORGANIZATION IS INDEXED
000870         ACCESS IS RANDOM
000880         RECORD KEY IS STAFF-ID
000890         FILE STATUS IS WS-STAFFIL-STATUS.
000900     SELECT AUDIT-FILE ASSIGN TO AUDITFIL
000910         ACCESS IS SEQUENTIAL
000920         FILE STATUS IS WS-AUDITFIL-STATUS.
000930     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
000940         ACCESS IS SEQUENTIAL
000950         FILE STATUS IS WS-TRANFILE-STATUS.
000960     SELECT REPORT-FILE ASSIGN TO RESVRPT
000970         FILE STATUS IS WS-REPORT-STATUS.
000980******************************************************************
000990 DATA DIVISION.
001000 FILE SECTION.
001010 FD  RESERVATION-FILE
001020     LABEL RECORDS ARE STANDARD
001030     RECORDING MODE IS F.
001040     COPY RSTR0XC5.
001050 FD  STAFF-FILE
001060     LABEL RECORDS ARE STANDARD
001070     RECORDING MODE IS F.
001080     COPY RSTR0XC7.
001090 FD  AUDIT-FILE
001100     LABEL RECORDS ARE STANDARD
001110     RECORDING MODE IS F.
001120     COPY RSTR0XC6.
001130 FD  TRANSACTION-FILE
001140     LABEL RECORDS ARE STANDARD
001150     RECORDING MODE IS F.
001160 01  TRAN-RECORD.
001170     05  TRAN-ACTOR-ID                PIC X(10).
001180     05  TRAN-ACTION                  PIC X(10).
001190         88  TRAN-IS-CREATE-RES           VALUE 'CREATE-RES'.
001200         88  TRAN-IS-CANCEL-RES           VALUE 'CANCEL-RES'.
001210         88  TRAN-IS-FIND-RES             VALUE 'FIND-RES  '.
001220     05  TRAN-CREATE-RES-PARMS.
001230         10  TRAN-CR-RES-ID           PIC X(36).
001240         10  TRAN-CR-CUSTOMER-NAME    PIC X(30).
001250         10  TRAN-CR-CUSTOMER-PHONE   PIC X(15).
001260         10  TRAN-CR-CUSTOMER-EMAIL   PIC X(40).
001270         10  TRAN-CR-RES-TIME         PIC X(26).
001280         10  TRAN-CR-PARTY-SIZE       PIC 9(3).
001290         10  FILLER                   PIC X(292).
001300     05  TRAN-CANCEL-RES-PARMS REDEFINES TRAN-CREATE-RES-PARMS.
001310         10  TRAN-XR-RES-ID           PIC X(36).
001320         10  FILLER                   PIC X(370).
001330     05  TRAN-FIND-RES-PARMS REDEFINES TRAN-CREATE-RES-PARMS.
001340         10  TRAN-FR-RES-ID           PIC X(36).
001350         10  FILLER                   PIC X(370).
001360 FD  REPORT-FILE
001370     LABEL RECORDS ARE STANDARD
001380     RECORDING MODE IS F.
001390 01  REPORT-RECORD                    PIC X(132).
001400******************************************************************
001410 WORKING-STORAGE SECTION.
001420******************************************************************
001430     COPY RSTR0XC8.
001440 01  WS-FIELDS.
001450     05  WS-RESVFILE-STATUS           PIC X(2)  VALUE SPACES.
001460     05  WS-STAFFIL-STATUS            PIC X(2)  VALUE SPACES.
001470     05  WS-AUDITFIL-STATUS           PIC X(2)  VALUE SPACES.
001480     05  WS-TRANFILE-STATUS           PIC X(2)  VALUE SPACES.
001490     05  WS-REPORT-STATUS             PIC X(2)  VALUE SPACES.
001500     05  WS-TRAN-FILE-EOF             PIC X     VALUE 'N'.
001510     05  WS-AUDIT-EOF                 PIC X     VALUE 'N'.
001520     05  WS-TRAN-OK                   PIC X     VALUE 'N'.
001530 01  WS-PRIOR-AUDIT-ENTRY             PIC X(260) VALUE SPACES.
001540 01  WS-NEXT-AUDIT-ENTRY.
001550     05  WS-NEXT-AUD-ACTION           PIC X(24).
001560     05  WS-NEXT-AUD-ENTITY-TYPE      PIC X(16)  VALUE 'Reservation'.
001570     05  WS-NEXT-AUD-ENTITY-ID        PIC X(36).
001580     05  WS-NEXT-AUD-DETAIL           PIC X(80).
001585     05  FILLER                       PIC X(64).
001590 01  WS-PARTY-SIZE-EDIT               PIC ZZ9.
001600 01  TOTALS-VARS.
001610     05  NUM-TRANFILE-RECS            PIC S9(9)  COMP-3 VALUE +0.
001620     05  NUM-TRANSACTIONS             PIC S9(9)  COMP-3 VALUE +0.
001630     05  NUM-TRAN-ERRORS              PIC S9(9)  COMP-3 VALUE +0.
001640     05  NUM-CREATE-RES-DONE          PIC S9(9)  COMP-3 VALUE +0.
001650     05  NUM-CANCEL-RES-DONE          PIC S9(9)  COMP-3 VALUE +0.
001660     05  NUM-CANCEL-RES-NOOP          PIC S9(9)  COMP-3 VALUE +0.
001670     05  NUM-FIND-RES-DONE            PIC S9(9)  COMP-3 VALUE +0.
001675     05  FILLER                       PIC X(08) VALUE SPACES.
001680 77  WS-FOLD-SUB                      PIC 9(2)  COMP VALUE ZERO.
001685 77  WS-WEIGHT-SUB                    PIC 9(3)  COMP VALUE ZERO.
001690 77  WS-DIGIT-TALLY                   PIC 9(5)  COMP-3 VALUE ZERO.
001700 77  WS-ASSIGN-TABLE-NO               PIC S9(4) COMP-3 VALUE ZERO.
001710 01  RPT-TRAN-DETAIL.
001720     05  RPT-TRAN-MSG1     PIC X(15) VALUE 'RSTRRES TRAN:  '.
001730     05  RPT-TRAN-RECORD   PIC X(36) VALUE SPACES.
001740     05  FILLER            PIC X(81) VALUE SPACES.
001750 01  ERR-MSG-BAD-TRAN.
001760     05  FILLER            PIC X(20) VALUE '   TRANSACTION ERR: '.
001770     05  ERR-MSG-DATA1     PIC X(50) VALUE SPACES.
001780     05  FILLER            PIC X(62) VALUE SPACES.
001790 01  RPT-TOTALS-DETAIL.
001800     05  FILLER            PIC X(2)  VALUE SPACES.
001810     05  RPT-TOTALS-TYPE   PIC X(20).
001820     05  RPT-TOTALS-VALUE  PIC ZZZ,ZZ9.
001830     05  FILLER            PIC X(106) VALUE SPACES.
001840 01  RPT-SPACES            PIC X(132) VALUE SPACES.
001850******************************************************************
001860 PROCEDURE DIVISION.
001870******************************************************************
001880 0000-MAIN.
001890     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
001900     PERFORM 2000-OPEN-FILES THRU 2000-EXIT.
001910     PERFORM 5000-PROCESS-TRANSACTIONS THRU 5000-EXIT
001920         UNTIL WS-TRAN-FILE-EOF = 'Y'.
001930     PERFORM 6000-WRITE-TOTALS THRU 6000-EXIT.
001940     PERFORM 7000-CLOSE-FILES THRU 7000-EXIT.
001950     GOBACK.
001960*
001970 1000-INITIALIZATION.
001980     ACCEPT WS-RUN-DATE-6 FROM DATE.
001990     IF WS-RUN-YY-6 < WS-CENTURY-WINDOW
002000         MOVE 2000 TO WS-RUN-CCYY
002010     ELSE
002020         MOVE 1900 TO WS-RUN-CCYY.
002030     ADD WS-RUN-YY-6 TO WS-RUN-CCYY.
002040     MOVE WS-RUN-MM-6 TO WS-RUN-MM.
002050     MOVE WS-RUN-DD-6 TO WS-RUN-DD.
002060     ACCEPT WS-RUN-TIME FROM TIME.
002070     DISPLAY 'RSTRRES STARTED - RUN DATE ' WS-RUN-CCYY '-'
002080         WS-RUN-MM '-' WS-RUN-DD.
002085     PERFORM 1010-LOAD-WEIGHT-TABLE THRU 1010-EXIT
002086         VARYING WS-WEIGHT-SUB FROM 1 BY 1
002087         UNTIL WS-WEIGHT-SUB > 256.
002090 1000-EXIT.
002100     EXIT.
002105*
002106 1010-LOAD-WEIGHT-TABLE.
002107*    SEE RSTR0XC8 HEADER - ENTRY N IS ITS OWN ORDINAL POSITION.
002108     MOVE WS-WEIGHT-SUB TO WS-EBCDIC-WEIGHT (WS-WEIGHT-SUB).
002109 1010-EXIT.
002110     EXIT.
002111*
002120 2000-OPEN-FILES.
002130     OPEN I-O RESERVATION-FILE.
002140     IF WS-RESVFILE-STATUS NOT = '00'
002150         DISPLAY 'ERROR OPENING RESERVATION-FILE.  RC:'
002160             WS-RESVFILE-STATUS
002170         MOVE 16 TO RETURN-CODE
002180         MOVE 'Y' TO WS-TRAN-FILE-EOF.
002190     OPEN INPUT STAFF-FILE.
002200     IF WS-STAFFIL-STATUS NOT = '00'
002210         DISPLAY 'ERROR OPENING STAFF-FILE.  RC:'
002220             WS-STAFFIL-STATUS
002230         MOVE 16 TO RETURN-CODE
002240         MOVE 'Y' TO WS-TRAN-FILE-EOF.
002250     OPEN INPUT TRANSACTION-FILE.
002260     IF WS-TRANFILE-STATUS NOT = '00'
002270         DISPLAY 'ERROR OPENING TRANSACTION-FILE.  RC:'
002280             WS-TRANFILE-STATUS
002290         MOVE 16 TO RETURN-CODE
002300         MOVE 'Y' TO WS-TRAN-FILE-EOF.
002310     OPEN OUTPUT REPORT-FILE.
002320     IF WS-REPORT-STATUS NOT = '00'
002330         DISPLAY 'ERROR OPENING REPORT-FILE.  RC:'
002340             WS-REPORT-STATUS
002350         MOVE 16 TO RETURN-CODE
002360         MOVE 'Y' TO WS-TRAN-FILE-EOF.
002370     PERFORM 2100-LOAD-AUDIT-CHAIN-TAIL THRU 2100-EXIT.
002380 2000-EXIT.
002390     EXIT.
002400*
002410 2100-LOAD-AUDIT-CHAIN-TAIL.
002420     OPEN INPUT AUDIT-FILE.
002430     IF WS-AUDITFIL-STATUS NOT = '00'
002440         MOVE 'Y' TO WS-AUDIT-EOF
002450     ELSE
002460         PERFORM 2110-READ-AUDIT-TAIL THRU 2110-EXIT
002470             UNTIL WS-AUDIT-EOF = 'Y'
002480         CLOSE AUDIT-FILE.
002490     OPEN EXTEND AUDIT-FILE.
002500     IF WS-AUDITFIL-STATUS NOT = '00'
002510         DISPLAY 'ERROR OPENING AUDIT-FILE FOR EXTEND.  RC:'
002520             WS-AUDITFIL-STATUS
002530         MOVE 16 TO RETURN-CODE
002540         MOVE 'Y' TO WS-TRAN-FILE-EOF.
002550 2100-EXIT.
002560     EXIT.
002570*
002580 2110-READ-AUDIT-TAIL.
002590     READ AUDIT-FILE INTO WS-PRIOR-AUDIT-ENTRY
002600         AT END MOVE 'Y' TO WS-AUDIT-EOF.
002610 2110-EXIT.
002620     EXIT.
002630*
002640 5000-PROCESS-TRANSACTIONS.
002650     READ TRANSACTION-FILE
002660         AT END MOVE 'Y' TO WS-TRAN-FILE-EOF.
002670     IF WS-TRAN-FILE-EOF = 'Y'
002680         GO TO 5000-EXIT.
002690     ADD +1 TO NUM-TRANFILE-RECS.
002700     MOVE 'Y' TO WS-TRAN-OK.
002710     MOVE TRAN-ACTOR-ID TO RPT-TRAN-RECORD.
002720     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL AFTER 1.
002730     IF TRAN-IS-CREATE-RES
002740         PERFORM 3100-CREATE-RESERVATION THRU 3100-EXIT
002750     ELSE IF TRAN-IS-CANCEL-RES
002760         PERFORM 3200-CANCEL-RESERVATION THRU 3200-EXIT
002770     ELSE IF TRAN-IS-FIND-RES
002780         PERFORM 3300-FIND-RESERVATION THRU 3300-EXIT
002790     ELSE
002800         MOVE 'INVALID TRAN ACTION CODE' TO ERR-MSG-DATA1
002810         PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT.
002820     ADD +1 TO NUM-TRANSACTIONS.
002830 5000-EXIT.
002840     EXIT.
002850*
002860 3100-CREATE-RESERVATION.
002870     MOVE 'CREATE_RESERVATION' TO WS-NEXT-AUD-ACTION.
002880     PERFORM 4000-CHECK-PERMISSION-MGR-OR-WTR THRU 4000-EXIT.
002890     IF NOT WS-PERM-IS-ALLOWED
002900         GO TO 3100-EXIT.
002910     MOVE SPACES TO RSTR-RESERVATION-RECORD.
002920     MOVE TRAN-CR-RES-ID          TO RES-ID.
002930     MOVE TRAN-CR-CUSTOMER-NAME   TO RES-CUSTOMER-NAME.
002940     MOVE TRAN-CR-CUSTOMER-PHONE  TO RES-CUSTOMER-PHONE.
002950     MOVE TRAN-CR-CUSTOMER-EMAIL  TO RES-CUSTOMER-EMAIL.
002960     MOVE TRAN-CR-RES-TIME        TO RES-TIME.
002970     MOVE TRAN-CR-PARTY-SIZE      TO RES-PARTY-SIZE.
002980*    RFRG-DP UNASSIGNED-TABLE SENTINEL - SEE RSTR0XC5 HEADER.
002990     MOVE -1                      TO RES-ASSIGNED-TABLE.
003000     SET RES-STATUS-CONFIRMED     TO TRUE.
003010     WRITE RSTR-RESERVATION-RECORD.
003020     IF WS-RESVFILE-STATUS NOT = '00'
003030         MOVE 'DUPLICATE OR INVALID RES-ID ON CREATE' TO
003040             ERR-MSG-DATA1
003050         PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT
003060         GO TO 3100-EXIT.
003070     ADD +1 TO NUM-CREATE-RES-DONE.
003080     MOVE RES-ID TO WS-NEXT-AUD-ENTITY-ID.
003090     MOVE TRAN-CR-PARTY-SIZE TO WS-PARTY-SIZE-EDIT.
003100     STRING 'PARTY SIZE ' WS-PARTY-SIZE-EDIT DELIMITED BY SIZE
003110         INTO WS-NEXT-AUD-DETAIL.
003120     PERFORM 8000-WRITE-AUDIT-ENTRY THRU 8000-EXIT.
003130 3100-EXIT.
003140     EXIT.
003150*
003160 3200-CANCEL-RESERVATION.
003170*    RFRG-DP FRONT DESK PROCEDURE (MEMO 010402) - A CANCEL-RES
003180*    AGAINST A RES-ID THE DESK CANNOT FIND IS TREATED AS THE PARTY
003190*    HAVING ALREADY LEFT THE BOOK - NO ERROR, AND NOTHING GOES TO
003200*    THE AUDIT TRAIL FOR A RESERVATION THAT NEVER EXISTED HERE.
003210     MOVE 'CANCEL_RESERVATION' TO WS-NEXT-AUD-ACTION.
003220     PERFORM 4000-CHECK-PERMISSION-MGR-OR-WTR THRU 4000-EXIT.
003230     IF NOT WS-PERM-IS-ALLOWED
003240         GO TO 3200-EXIT.
003250     MOVE TRAN-XR-RES-ID TO RES-ID.
003260     READ RESERVATION-FILE
003270         INVALID KEY
003280             ADD +1 TO NUM-CANCEL-RES-NOOP
003290             GO TO 3200-EXIT.
003300     SET RES-STATUS-CANCELLED TO TRUE.
003310     REWRITE RSTR-RESERVATION-RECORD.
003320     ADD +1 TO NUM-CANCEL-RES-DONE.
003330     MOVE RES-ID TO WS-NEXT-AUD-ENTITY-ID.
003340     MOVE RES-TIME TO WS-NEXT-AUD-DETAIL.
003350     PERFORM 8000-WRITE-AUDIT-ENTRY THRU 8000-EXIT.
003360 3200-EXIT.
003370     EXIT.
003380*
003390 3300-FIND-RESERVATION.
003400*    READ-ONLY REPORT REQUEST - NO PERMISSION CHECK, NO AUDIT
003410*    ENTRY, PER SPEC.  A NOT-FOUND HERE IS A TRUE ERROR, UNLIKE
003420*    3200-CANCEL-RESERVATION ABOVE - IT IS A LOOKUP, NOT A DESK
003430*    ACTION, SO THERE IS NO "PARTY ALREADY LEFT" INTERPRETATION.
003440     MOVE TRAN-FR-RES-ID TO RES-ID.
003450     READ RESERVATION-FILE
003460         INVALID KEY
003470             MOVE 'RESERVATION NOT FOUND FOR FIND-RES' TO
003480                 ERR-MSG-DATA1
003490             PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT
003500             GO TO 3300-EXIT.
003510     MOVE RES-ID TO RPT-TRAN-RECORD.
003520     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL.
003530     ADD +1 TO NUM-FIND-RES-DONE.
003540 3300-EXIT.
003550     EXIT.
003560*
003570 3400-ASSIGN-TABLE.
003580*    CALLABLE HELPER - NOT DRIVEN BY ITS OWN TRANSACTION CODE IN
003590*    THIS RELEASE.  CARRIED FOR THE FRONT-OF-HOUSE SEATING BOARD
003600*    PROJECT (SEE RSTR0XC5 HEADER) - WHEN THAT WORK IS SCHEDULED
003610*    THIS PARAGRAPH WILL BE WIRED TO A SEAT-PARTY TRANSACTION.
003620     IF RES-STATUS-CONFIRMED
003630         MOVE WS-ASSIGN-TABLE-NO TO RES-ASSIGNED-TABLE
003640         SET RES-STATUS-SEATED TO TRUE
003650         REWRITE RSTR-RESERVATION-RECORD.
003660 3400-EXIT.
003670     EXIT.
003680*
003690 4000-CHECK-PERMISSION-MGR-OR-WTR.
003700*    RFRG-DP ROLE GATE - ORDER / PAYMENT / RESERVATION UNITS.
003710*    MANAGER OR WAITER = ALLOW, CHEF (OR ANYONE ELSE) = DENY.
003720     MOVE 'N' TO WS-PERM-ALLOWED.
003730     MOVE TRAN-ACTOR-ID TO STAFF-ID.
003740     READ STAFF-FILE
003750         INVALID KEY
003760             MOVE 'UNKNOWN STAFF ID ON TRANSACTION' TO
003770                 ERR-MSG-DATA1
003780             PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT
003790             GO TO 4000-EXIT.
003800     PERFORM VARYING WS-GATE-OPR-NDX FROM 1 BY 1
003810         UNTIL WS-GATE-OPR-NDX > 2
003820         IF STAFF-ROLE = WS-GATE-OPR-ROLE (WS-GATE-OPR-NDX)
003830             MOVE 'Y' TO WS-PERM-ALLOWED.
003840     IF NOT WS-PERM-IS-ALLOWED
003850         MOVE STAFF-ROLE TO WS-PERM-DENY-ROLE
003860         MOVE WS-NEXT-AUD-ACTION TO WS-PERM-DENY-ACTION
003870         MOVE WS-PERM-DENY-TEXT TO ERR-MSG-DATA1
003880         PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT.
003890 4000-EXIT.
003900     EXIT.
003910*
003920 6000-WRITE-TOTALS.
003930     WRITE REPORT-RECORD FROM RPT-SPACES AFTER 1.
003940     MOVE SPACES TO RPT-TOTALS-DETAIL.
003950     MOVE 'TRANFILE RECS READ  ' TO RPT-TOTALS-TYPE.
003960     MOVE NUM-TRANFILE-RECS TO RPT-TOTALS-VALUE.
003970     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
003980     MOVE 'TRANSACTIONS DONE   ' TO RPT-TOTALS-TYPE.
003990     MOVE NUM-TRANSACTIONS TO RPT-TOTALS-VALUE.
004000     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004010     MOVE 'TRANSACTION ERRORS  ' TO RPT-TOTALS-TYPE.
004020     MOVE NUM-TRAN-ERRORS TO RPT-TOTALS-VALUE.
004030     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004040     MOVE 'RESERVATIONS CREATED' TO RPT-TOTALS-TYPE.
004050     MOVE NUM-CREATE-RES-DONE TO RPT-TOTALS-VALUE.
004060     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004070     MOVE 'RESERVATIONS CANCELD' TO RPT-TOTALS-TYPE.
004080     MOVE NUM-CANCEL-RES-DONE TO RPT-TOTALS-VALUE.
004090     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004100     MOVE 'CANCEL-RES NO-OPS   ' TO RPT-TOTALS-TYPE.
004110     MOVE NUM-CANCEL-RES-NOOP TO RPT-TOTALS-VALUE.
004120     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004130     MOVE 'RESERVATIONS FOUND  ' TO RPT-TOTALS-TYPE.
004140     MOVE NUM-FIND-RES-DONE TO RPT-TOTALS-VALUE.
004150     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004160 6000-EXIT.
004170     EXIT.
004180*
004190 7000-CLOSE-FILES.
004200     CLOSE RESERVATION-FILE.
004210     CLOSE STAFF-FILE.
004220     CLOSE AUDIT-FILE.
004230     CLOSE TRANSACTION-FILE.
004240     CLOSE REPORT-FILE.
004250 7000-EXIT.
004260     EXIT.
004270*
004280 8000-WRITE-AUDIT-ENTRY.
004290*    HASH-CHAIN CONSTRUCTION - SEE RSTR0XC8 HEADER COMMENTS.
004300*    WS-HASH-ACCUM IS FOLDED FROM THE PRIOR TAIL ENTRY, THEN
004310*    EDITED INTO THE LOW-ORDER 18 BYTES OF AUD-PREV-HASH.
004320     MOVE ZERO TO WS-HASH-ACCUM.
004330     PERFORM 8010-FOLD-HASH-DIGIT THRU 8010-EXIT
004340         VARYING WS-FOLD-SUB FROM 1 BY 1
004350         UNTIL WS-FOLD-SUB > 10.
004360     MOVE WS-HASH-ACCUM TO WS-HASH-ACCUM-EDIT.
004370     MOVE SPACES TO RSTR-AUDIT-ENTRY-RECORD.
004380     MOVE TRAN-ACTOR-ID TO AUD-ACTOR-ID.
004390     MOVE STAFF-ROLE TO AUD-ACTOR-ROLE.
004400     MOVE WS-NEXT-AUD-ACTION TO AUD-ACTION.
004410     MOVE WS-NEXT-AUD-ENTITY-TYPE TO AUD-ENTITY-TYPE.
004420     MOVE WS-NEXT-AUD-ENTITY-ID TO AUD-ENTITY-ID.
004430     MOVE WS-NEXT-AUD-DETAIL TO AUD-DETAIL.
004440     MOVE WS-HASH-CHAIN-TAG TO AUD-PREV-HASH (1:46).
004450     MOVE WS-HASH-ACCUM-EDIT TO AUD-PREV-HASH (47:18).
004460     WRITE RSTR-AUDIT-ENTRY-RECORD.
004470     MOVE RSTR-AUDIT-ENTRY-RECORD TO WS-PRIOR-AUDIT-ENTRY.
004480 8000-EXIT.
004490     EXIT.
004500*
004510 8010-FOLD-HASH-DIGIT.
004520     MOVE ZERO TO WS-DIGIT-TALLY.
004530     INSPECT WS-PRIOR-AUDIT-ENTRY TALLYING WS-DIGIT-TALLY
004540         FOR ALL WS-HEX-DIGIT-ENTRY (WS-FOLD-SUB).
004550     COMPUTE WS-HASH-ACCUM = WS-HASH-ACCUM +
004560         (WS-DIGIT-TALLY * WS-EBCDIC-WEIGHT (WS-FOLD-SUB)).
004570 8010-EXIT.
004580     EXIT.
004590*
004600 9900-REPORT-BAD-TRAN.
004610     ADD +1 TO NUM-TRAN-ERRORS.
004620     MOVE 'N' TO WS-TRAN-OK.
004630     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN.
004640 9900-EXIT.
004650     EXIT.
