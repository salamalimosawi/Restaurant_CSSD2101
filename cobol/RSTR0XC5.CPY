000100******************************************************************
000110*                                                                *
000120* CONTROL BLOCK NAME = RSTR0XC5                                  *
000130*                                                                *
000140* DESCRIPTIVE NAME = Restaurant Back-Office Batch Suite -        *
000150*                     Table reservation master record layout     *
000160*                                                                *
000170*  @BANNER_START                           01                    *
000180*  Property of Ruzicka Family Restaurant Group - Data Processing *
000190*                                                                *
000200*  RFRG-DP               RSTR0XC5                                *
000210*                                                                *
000220*  (C) Copyright 1987, 2001  Ruzicka Family Restaurant Group     *
000230*                                                                *
000240*  BATCH                                                         *
000250*  (Element of the RSTR Back-of-House Nightly Batch Suite)       *
000260*  @BANNER_END                                                   *
000270*                                                                *
000280* STATUS = 4.2.0                                                 *
000290*                                                                *
000300* FUNCTION =                                                     *
000310*      This copy book defines the fixed-length RESERVATION       *
000320*      master record used by RSTRRES.  RES-ASSIGNED-TABLE is     *
000330*      -1 until the front-of-house seats the party; this slice   *
000340*      has no trigger that flips a reservation to SEATED - the   *
000350*      field and the paragraph that would set it are carried     *
000360*      for the next release (see 3400-ASSIGN-TABLE).             *
000370*----------------------------------------------------------------*
000380*                                                                *
000390* CHANGE ACTIVITY :                                              *
000400*      $SEG(RSTR0XC5),COMP(RESERVATION),PROD(RSTRRES):           *
000410*                                                                *
000420*   PN= REASON REL YYMMDD PROGRAMR : REMARKS                     *
000430*   $D0= I00421 100 870303 CJR      : BASE RESERVATION LAYOUT    *
000440*   $P1= I01191 110 890912 CJR      : ADD CUSTOMER-EMAIL FIELD   *
000450*   $Y2= I02205 140 981102 DWH      : Y2K - RES-TIME IS          *
000460*                          ISO-8601 TEXT, ALREADY 4-DIGIT YEAR   *
000470*   $P2= I02392 150 010305 DWH      : DOCUMENT -1 SENTINEL FOR   *
000480*                          UNASSIGNED TABLE, SEE RSTRRES 3100    *
000490*                                                                *
000500******************************************************************
000510*    Table reservation master record - keyed by RES-ID on
000520*    RESERVATION-FILE.
000530 01  RSTR-RESERVATION-RECORD.
000540     05  RES-ID                       PIC X(36).
000550     05  RES-CUSTOMER-NAME            PIC X(30).
000560     05  RES-CUSTOMER-PHONE           PIC X(15).
000570     05  RES-CUSTOMER-EMAIL           PIC X(40).
000580     05  RES-TIME                     PIC X(26).
000590     05  RES-PARTY-SIZE               PIC 9(3) COMP-3.
000600*    -1 = NOT YET SEATED (RFRG-DP UNASSIGNED-TABLE SENTINEL)
000610     05  RES-ASSIGNED-TABLE           PIC S9(4) COMP-3.
000620     05  RES-STATUS                   PIC X(9).
000630         88  RES-STATUS-CONFIRMED          VALUE 'CONFIRMED'.
000640         88  RES-STATUS-SEATED             VALUE 'SEATED   '.
000650         88  RES-STATUS-CANCELLED          VALUE 'CANCELLED'.
000660*    RFRG-DP HOUSE RULE - EVERY MASTER RECORD ENDS IN A FILLER
000670*    PAD SO THE FILE CAN GROW A FIELD WITHOUT AN FD CHANGE.
000680     05  FILLER                       PIC X(20).
