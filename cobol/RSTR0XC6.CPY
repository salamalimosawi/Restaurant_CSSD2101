000100******************************************************************
000110*                                                                *
000120* CONTROL BLOCK NAME = RSTR0XC6                                  *
000130*                                                                *
000140* DESCRIPTIVE NAME = Restaurant Back-Office Batch Suite -        *
000150*                     Hash-chained audit log entry layout         *
000160*                                                                *
000170*  @BANNER_START                           01                    *
000180*  Property of Ruzicka Family Restaurant Group - Data Processing *
000190*                                                                *
000200*  RFRG-DP               RSTR0XC6                                *
000210*                                                                *
000220*  (C) Copyright 1987, 2001  Ruzicka Family Restaurant Group     *
000230*                                                                *
000240*  BATCH                                                         *
000250*  (Element of the RSTR Back-of-House Nightly Batch Suite)       *
000260*  @BANNER_END                                                   *
000270*                                                                *
000280* STATUS = 4.2.0                                                 *
000290*                                                                *
000300* FUNCTION =                                                     *
000310*      This copy book defines the fixed-length AUDIT-ENTRY       *
000320*      record appended to AUDIT-FILE by every RSTR mutating      *
000330*      program (and by RSTRPAY's read-only GET_PAYMENT_FOR_ORDER  *
000340*      transaction - see house rule below).  AUD-PREV-HASH is    *
000350*      computed over the prior tail entry by 8000-WRITE-AUDIT-    *
000360*      ENTRY in each program, using the weight table and         *
000370*      accumulator carried in RSTR0XC8.                          *
000380*----------------------------------------------------------------*
000390*                                                                *
000400* CHANGE ACTIVITY :                                              *
000410*      $SEG(RSTR0XC6),COMP(AUDIT),PROD(*ALL RSTR PROGRAMS*):     *
000420*                                                                *
000430*   PN= REASON REL YYMMDD PROGRAMR : REMARKS                     *
000440*   $D0= I00422 100 870303 CJR      : BASE AUDIT LAYOUT          *
000450*   $P1= I01192 110 890912 CJR      : WIDEN DETAIL TO 80 BYTES   *
000460*   $Y2= I02206 140 981102 DWH      : Y2K - NO DATE FIELD HELD   *
000470*                          HERE, ENTITY-ID CARRIES THE TIMESTAMP *
000480*                          WHEN NEEDED, LAYOUT REVIEWED          *
000490*   $P2= I02393 150 010305 DWH      : ADD PREV-HASH CHAIN FIELD  *
000500*                          REPLACING THE OLD SEQUENCE-ONLY LOG   *
000510*                                                                *
000520******************************************************************
000530*    Audit log entry - appended (never rewritten) to AUDIT-FILE.
000540*    RFRG-DP HOUSE RULE - EVERY MUTATING TRANSACTION APPENDS
000550*    EXACTLY ONE OF THESE AFTER ITS WRITE SUCCEEDS; ONE READ-ONLY
000560*    TRANSACTION (GET_PAYMENT_FOR_ORDER) IS AUDITED AS WELL, PER
000570*    THE ORIGINAL APPLICATION SPEC - SEE RSTRPAY 3200.
000580 01  RSTR-AUDIT-ENTRY-RECORD.
000590     05  AUD-ACTOR-ID                 PIC X(10).
000600     05  AUD-ACTOR-ROLE               PIC X(10).
000610     05  AUD-ACTION                   PIC X(24).
000620     05  AUD-ENTITY-TYPE              PIC X(16).
000630     05  AUD-ENTITY-ID                PIC X(36).
000640     05  AUD-DETAIL                   PIC X(80).
000650     05  AUD-PREV-HASH                PIC X(64).
000660*    RFRG-DP HOUSE RULE - EVERY MASTER RECORD ENDS IN A FILLER
000670*    PAD SO THE FILE CAN GROW A FIELD WITHOUT AN FD CHANGE.
000680     05  FILLER                       PIC X(20).
