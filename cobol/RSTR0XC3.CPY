000100******************************************************************
000110*                                                                *
000120* CONTROL BLOCK NAME = RSTR0XC3                                  *
000130*                                                                *
000140* DESCRIPTIVE NAME = Restaurant Back-Office Batch Suite -        *
000150*                     Table order master record layout           *
000160*                                                                *
000170*  @BANNER_START                           01                    *
000180*  Property of Ruzicka Family Restaurant Group - Data Processing *
000190*                                                                *
000200*  RFRG-DP               RSTR0XC3                                *
000210*                                                                *
000220*  (C) Copyright 1987, 2001  Ruzicka Family Restaurant Group     *
000230*                                                                *
000240*  BATCH                                                         *
000250*  (Element of the RSTR Back-of-House Nightly Batch Suite)       *
000260*  @BANNER_END                                                   *
000270*                                                                *
000280* STATUS = 4.2.0                                                 *
000290*                                                                *
000300* FUNCTION =                                                     *
000310*      This copy book defines the fixed-length ORDER master      *
000320*      record used by RSTRORD and RSTRPAY.  The order is a       *
000330*      variable-length list of menu item ids in the source       *
000340*      system; the fixed layout caps that list at 20 entries     *
000350*      (OR-ORDER-ITEM-COUNT tells how many of the 20 slots are    *
000360*      populated).                                                *
000370*----------------------------------------------------------------*
000380*                                                                *
000390* CHANGE ACTIVITY :                                              *
000400*      $SEG(RSTR0XC3),COMP(ORDER),PROD(RSTRORD):                 *
000410*                                                                *
000420*   PN= REASON REL YYMMDD PROGRAMR : REMARKS                     *
000430*   $D0= I00419 100 870303 CJR      : BASE ORDER LAYOUT          *
000440*   $P1= I01190 110 890912 CJR      : ADD WAITER-ID FIELD        *
000450*   $P2= I01567 120 910814 LMK      : RAISE ITEM LIST TO 20      *
000460*                          ENTRIES (WAS 12) PER DINING ROOM      *
000470*                          EXPANSION                             *
000480*   $Y2= I02203 140 981102 DWH      : Y2K - ORDER-CREATED-AT IS  *
000490*                          ISO-8601 TEXT, ALREADY 4-DIGIT YEAR   *
000500*   $P3= I02390 150 010305 DWH      : ADD PAYMENT-TXN-ID FIELD   *
000510*                          FOR PAYMENT LINKAGE (SEE RSTRPAY)     *
000520*                                                                *
000530******************************************************************
000540*    Table order master record - keyed by OR-ORDER-ID on
000550*    ORDER-FILE.  OR-ORDER-TOTAL is NOT stored - it is
000560*    recomputed on demand by 3150-CALCULATE-ORDER-TOTAL, which
000570*    re-reads MENU-FILE for each item id in OR-ORDER-ITEM-IDS.
000580 01  RSTR-ORDER-RECORD.
000590     05  OR-ORDER-ID                  PIC X(36).
000600     05  OR-ORDER-TABLE-NUMBER        PIC 9(4) COMP-3.
000610     05  OR-ORDER-CREATED-AT          PIC X(26).
000620     05  OR-ORDER-CREATED-AT-R REDEFINES OR-ORDER-CREATED-AT.
000630         10  OR-CREATED-YYYY-MM-DD    PIC X(10).
000640         10  FILLER                   PIC X(16).
000650     05  OR-ORDER-STATUS              PIC X(9).
000660         88  OR-STATUS-PENDING             VALUE 'PENDING  '.
000670         88  OR-STATUS-CONFIRMED           VALUE 'CONFIRMED'.
000680         88  OR-STATUS-READY               VALUE 'READY    '.
000690         88  OR-STATUS-SERVED              VALUE 'SERVED   '.
000700         88  OR-STATUS-PAID                VALUE 'PAID     '.
000710     05  OR-ORDER-WAITER-ID           PIC X(10).
000720     05  OR-ORDER-ITEM-COUNT          PIC 9(2) COMP-3.
000730     05  OR-ORDER-ITEM-IDS            PIC X(10)
000740                                       OCCURS 20 TIMES
000750                                       INDEXED BY OR-ITEM-NDX.
000760     05  OR-ORDER-PAYMENT-TXN-ID      PIC X(12).
000770*    RFRG-DP HOUSE RULE - EVERY MASTER RECORD ENDS IN A FILLER
000780*    PAD SO THE FILE CAN GROW A FIELD WITHOUT AN FD CHANGE.
000790     05  FILLER                       PIC X(20).
