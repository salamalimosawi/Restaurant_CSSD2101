000100******************************************************************
000110*                                                                *
000120* PROGRAM NAME = RSTRMENU                                       *
000130*                                                                *
000140* DESCRIPTIVE NAME = Restaurant Back-Office Batch Suite -        *
000150*                     Menu Service nightly transaction program   *
000160*                                                                *
000170*  @BANNER_START                           01                    *
000180*  Property of Ruzicka Family Restaurant Group - Data Processing *
000190*                                                                *
000200*  RFRG-DP               RSTRMENU                                *
000210*                                                                *
000220*  (C) Copyright 1987, 2001  Ruzicka Family Restaurant Group     *
000230*                                                                *
000240*  BATCH                                                         *
000250*  (Element of the RSTR Back-of-House Nightly Batch Suite)       *
000260*  @BANNER_END                                                   *
000270*                                                                *
000280* STATUS = 4.2.0                                                 *
000290*                                                                *
000300* FUNCTION =                                                     *
000310*      Applies one night's worth of ADD-ITEM and UPDT-PRICE      *
000320*      requests against MENU-FILE and answers LIST-AVAIL         *
000330*      requests, one TRAN-RECORD per request, driven from        *
000340*      TRANFILE.  Every mutating request is permission-checked   *
000350*      against STAFF-FILE and, on success, logged to AUDIT-FILE. *
000360*                                                                *
000370* FILES =                                                        *
000380*      MENU-FILE    - I-O, indexed by MI-ITEM-ID     (RSTR0XC1)  *
000390*      STAFF-FILE   - INPUT, indexed by STAFF-ID      (RSTR0XC7) *
000400*      AUDIT-FILE   - EXTEND, sequential append        (RSTR0XC6)*
000410*      TRANSACTION-FILE - INPUT, sequential (this program)       *
000420*      REPORT-FILE  - OUTPUT, sequential (run log)                *
000430*----------------------------------------------------------------*
000440*                                                                *
000450* CHANGE ACTIVITY :                                              *
000460*      $SEG(RSTRMENU),COMP(MENU),PROD(RSTRMENU):                 *
000470*                                                                *
000480*   PN= REASON REL YYMMDD PROGRAMR : REMARKS                     *
000490*   $D0= I00425 100 870303 CJR      : BASE MENU SERVICE PROGRAM  *
000500*   $P1= I01194 110 890912 CJR      : ADD UPDT-PRICE TRANSACTION *
000510*   $P2= I01568 120 910206 LMK      : REJECT PRICE CHANGE ON A   *
000520*                          COMBO ITEM - PRICE IS COMPUTED, NOT   *
000530*                          STORED, FOR THAT CATEGORY             *
000540*   $Y2= I02209 140 981102 DWH      : Y2K - WINDOW 6-DIGIT ACCEPT*
000550*                          FROM DATE, SEE 1000-INITIALIZATION    *
000560*   $P3= I02397 150 010305 DWH      : ADD PERMISSION CHAIN AND   *
000570*                          AUDIT LOGGING (WAS UNCONTROLLED)      *
000580*                                                                *
000590******************************************************************
000600 IDENTIFICATION DIVISION.
000610 PROGRAM-ID. RSTRMENU.
000620 AUTHOR. C J RUZICKA.
000630 INSTALLATION. RUZICKA FAMILY RESTAURANT GROUP - DATA PROCESSING.
000640 DATE-WRITTEN. 03/03/87.
000650 DATE-COMPILED.
000660 SECURITY. RFRG-DP INTERNAL USE ONLY.
000670******************************************************************
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700 SOURCE-COMPUTER. IBM-370.
000710 OBJECT-COMPUTER. IBM-370.
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM.
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760     SELECT MENU-FILE ASSIGN TO MENUFILE
000770         ORGANIZATION IS INDEXED
000780         ACCESS IS DYNAMIC
000790         RECORD KEY IS MI-ITEM-ID
000800         FILE STATUS IS WS-MENUFILE-STATUS.
000810     SELECT STAFF-FILE ASSIGN TO STAFFILE
000820         ORGANIZATION IS INDEXED
000830         ACCESS IS RANDOM
000840         RECORD KEY IS STAFF-ID
000850         FILE STATUS IS WS-STAFFIL-STATUS.
000860     SELECT AUDIT-FILE ASSIGN TO AUDITFIL
000870         ACCESS IS SEQUENTIAL
000880         FILE STATUS IS WS-AUDITFIL-STATUS.
000890     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
000900         ACCESS IS SEQUENTIAL
000910         FILE STATUS IS WS-TRANFILE-STATUS.
000920     SELECT REPORT-FILE ASSIGN TO MENURPT
000930         FILE STATUS IS WS-REPORT-STATUS.
000940******************************************************************
000950 DATA DIVISION.
000960 FILE SECTION.
000970 FD  MENU-FILE
000980     LABEL RECORDS ARE STANDARD
000990     RECORDING MODE IS F.
001000     COPY RSTR0XC1.
001010 FD  STAFF-FILE
001020     LABEL RECORDS ARE STANDARD
001030     RECORDING MODE IS F.
001040     COPY RSTR0XC7.
001050 FD  AUDIT-FILE
001060     LABEL RECORDS ARE STANDARD
001070     RECORDING MODE IS F.
001080     COPY RSTR0XC6.
001090 FD  TRANSACTION-FILE
001100     LABEL RECORDS ARE STANDARD
001110     RECORDING MODE IS F.
001120 01  TRAN-RECORD.
001130     05  TRAN-ACTOR-ID                PIC X(10).
001140     05  TRAN-ACTION                  PIC X(10).
001150         88  TRAN-IS-ADD-ITEM             VALUE 'ADD-ITEM  '.
001160         88  TRAN-IS-UPDT-PRICE           VALUE 'UPDT-PRICE'.
001170         88  TRAN-IS-LIST-AVAIL           VALUE 'LIST-AVAIL'.
001180     05  TRAN-ADD-ITEM-PARMS.
001190         10  TRAN-AI-ITEM-ID          PIC X(10).
001200         10  TRAN-AI-ITEM-NAME        PIC X(30).
001210         10  TRAN-AI-ITEM-DESCRIPTION PIC X(60).
001220         10  TRAN-AI-ITEM-PRICE       PIC 9(5)V99.
001230         10  TRAN-AI-ITEM-CATEGORY    PIC X(7).
001240         10  TRAN-AI-DIETARY-TYPE     PIC X(10).
001250         10  TRAN-AI-PREP-MINUTES     PIC 9(3).
001260         10  TRAN-AI-INGREDIENTS      PIC X(20)
001270                                      OCCURS 10 TIMES.
001280         10  TRAN-AI-IS-ALCOHOLIC     PIC X(1).
001290         10  TRAN-AI-ALLERGENS        PIC X(20)
001300                                      OCCURS 10 TIMES.
001310         10  TRAN-AI-COMBO-DISCOUNT   PIC 9(3)V99.
001320         10  TRAN-AI-COMBO-ITEM-IDS   PIC X(10)
001330                                      OCCURS 10 TIMES.
001340         10  TRAN-AI-COMBO-ITEM-COUNT PIC 9(2).
001350     05  TRAN-UPDT-PRICE-PARMS REDEFINES TRAN-ADD-ITEM-PARMS.
001360         10  TRAN-UP-ITEM-ID          PIC X(10).
001370         10  TRAN-UP-NEW-PRICE        PIC 9(5)V99.
001380         10  FILLER                   PIC X(390).
001390 FD  REPORT-FILE
001400     LABEL RECORDS ARE STANDARD
001410     RECORDING MODE IS F.
001420 01  REPORT-RECORD                    PIC X(132).
001430******************************************************************
001440 WORKING-STORAGE SECTION.
001450******************************************************************
001460     COPY RSTR0XC8.
001470 01  WS-FIELDS.
001480     05  WS-MENUFILE-STATUS           PIC X(2)  VALUE SPACES.
001490     05  WS-STAFFIL-STATUS            PIC X(2)  VALUE SPACES.
001500     05  WS-AUDITFIL-STATUS           PIC X(2)  VALUE SPACES.
001510     05  WS-TRANFILE-STATUS           PIC X(2)  VALUE SPACES.
001520     05  WS-REPORT-STATUS             PIC X(2)  VALUE SPACES.
001530     05  WS-TRAN-FILE-EOF             PIC X     VALUE 'N'.
001540     05  WS-AUDIT-EOF                 PIC X     VALUE 'N'.
001550     05  WS-TRAN-OK                   PIC X     VALUE 'N'.
001560 01  WS-PRIOR-AUDIT-ENTRY             PIC X(260) VALUE SPACES.
001570 01  WS-NEXT-AUDIT-ENTRY.
001580     05  WS-NEXT-AUD-ACTION           PIC X(24).
001590     05  WS-NEXT-AUD-ENTITY-TYPE      PIC X(16)  VALUE 'MenuItem'.
001600     05  WS-NEXT-AUD-ENTITY-ID        PIC X(36).
001610     05  WS-NEXT-AUD-DETAIL           PIC X(80).
001611     05  FILLER                       PIC X(64).
001620 01  TOTALS-VARS.
001630     05  NUM-TRANFILE-RECS            PIC S9(9)  COMP-3 VALUE +0.
001640     05  NUM-TRANSACTIONS             PIC S9(9)  COMP-3 VALUE +0.
001650     05  NUM-TRAN-ERRORS              PIC S9(9)  COMP-3 VALUE +0.
001660     05  NUM-ADD-ITEM-DONE            PIC S9(9)  COMP-3 VALUE +0.
001670     05  NUM-UPDT-PRICE-DONE          PIC S9(9)  COMP-3 VALUE +0.
001680     05  NUM-LIST-AVAIL-DONE          PIC S9(9)  COMP-3 VALUE +0.
001690     05  NUM-AVAILABLE-ITEMS          PIC S9(9)  COMP-3 VALUE +0.
001695     05  FILLER                       PIC X(08) VALUE SPACES.
001700 77  WS-FOLD-SUB                      PIC 9(2)  COMP VALUE ZERO.
001701 77  WS-WEIGHT-SUB                    PIC 9(3)  COMP VALUE ZERO.
001705 77  WS-DIGIT-TALLY                   PIC 9(5)  COMP-3 VALUE ZERO.
001706 77  WS-CALCULATED-PRICE              PIC 9(5)V99 COMP-3 VALUE ZERO.
001707 77  WS-REQUIRES-PREP                 PIC X(1)  VALUE 'N'.
001709 77  WS-ARRAY-SUB                     PIC 9(2)  COMP VALUE ZERO.
001710 77  WS-COMBO-DISCOUNT-PCT            PIC 9(3)V99 COMP-3 VALUE ZERO.
001711 77  WS-COMBO-ITEM-COUNT-SV           PIC 9(2)  COMP-3 VALUE ZERO.
001712 77  WS-COMBO-SUM                     PIC S9(7)V99 COMP-3 VALUE ZERO.
001713 77  WS-COMBO-SUB                     PIC 9(2)  COMP VALUE ZERO.
001714 01  WS-COMBO-ID-SAVE-TABLE.
001715     05  WS-COMBO-ID-SAVE             PIC X(10)
001716         OCCURS 10 TIMES INDEXED BY WS-COMBO-SAVE-NDX.
001717     05  FILLER                       PIC X(08) VALUE SPACES.
001720 01  RPT-TRAN-DETAIL.
001730     05  RPT-TRAN-MSG1     PIC X(15) VALUE 'RSTRMENU TRAN: '.
001740     05  RPT-TRAN-RECORD   PIC X(30) VALUE SPACES.
001750     05  FILLER            PIC X(87) VALUE SPACES.
001760 01  ERR-MSG-BAD-TRAN.
001770     05  FILLER            PIC X(20) VALUE '   TRANSACTION ERR: '.
001780     05  ERR-MSG-DATA1     PIC X(50) VALUE SPACES.
001790     05  FILLER            PIC X(62) VALUE SPACES.
001800 01  RPT-TOTALS-DETAIL.
001810     05  FILLER            PIC X(2)  VALUE SPACES.
001820     05  RPT-TOTALS-TYPE   PIC X(20).
001830     05  RPT-TOTALS-VALUE  PIC ZZZ,ZZ9.
001840     05  FILLER            PIC X(106) VALUE SPACES.
001850 01  RPT-SPACES            PIC X(132) VALUE SPACES.
001860******************************************************************
001870 PROCEDURE DIVISION.
001880******************************************************************
001890 0000-MAIN.
001900     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
001910     PERFORM 2000-OPEN-FILES THRU 2000-EXIT.
001920     PERFORM 5000-PROCESS-TRANSACTIONS THRU 5000-EXIT
001930         UNTIL WS-TRAN-FILE-EOF = 'Y'.
001940     PERFORM 6000-WRITE-TOTALS THRU 6000-EXIT.
001950     PERFORM 7000-CLOSE-FILES THRU 7000-EXIT.
001960     GOBACK.
001970*
001980 1000-INITIALIZATION.
001990     ACCEPT WS-RUN-DATE-6 FROM DATE.
002000     IF WS-RUN-YY-6 < WS-CENTURY-WINDOW
002010         MOVE 2000 TO WS-RUN-CCYY
002020     ELSE
002030         MOVE 1900 TO WS-RUN-CCYY.
002040     ADD WS-RUN-YY-6 TO WS-RUN-CCYY.
002050     MOVE WS-RUN-MM-6 TO WS-RUN-MM.
002060     MOVE WS-RUN-DD-6 TO WS-RUN-DD.
002070     ACCEPT WS-RUN-TIME FROM TIME.
002080     DISPLAY 'RSTRMENU STARTED - RUN DATE ' WS-RUN-CCYY '-'
002090         WS-RUN-MM '-' WS-RUN-DD.
002095     PERFORM 1010-LOAD-WEIGHT-TABLE THRU 1010-EXIT
002096         VARYING WS-WEIGHT-SUB FROM 1 BY 1
002097         UNTIL WS-WEIGHT-SUB > 256.
002100 1000-EXIT.
002110     EXIT.
002115*
002116 1010-LOAD-WEIGHT-TABLE.
002117*    SEE RSTR0XC8 HEADER - ENTRY N IS ITS OWN ORDINAL POSITION.
002118     MOVE WS-WEIGHT-SUB TO WS-EBCDIC-WEIGHT (WS-WEIGHT-SUB).
002119 1010-EXIT.
002120     EXIT.
002121*
002130 2000-OPEN-FILES.
002140     OPEN I-O MENU-FILE.
002150     IF WS-MENUFILE-STATUS NOT = '00'
002160         DISPLAY 'ERROR OPENING MENU-FILE.  RC:'
002170             WS-MENUFILE-STATUS
002180         MOVE 16 TO RETURN-CODE
002190         MOVE 'Y' TO WS-TRAN-FILE-EOF.
002200     OPEN INPUT STAFF-FILE.
002210     IF WS-STAFFIL-STATUS NOT = '00'
002220         DISPLAY 'ERROR OPENING STAFF-FILE.  RC:'
002230             WS-STAFFIL-STATUS
002240         MOVE 16 TO RETURN-CODE
002250         MOVE 'Y' TO WS-TRAN-FILE-EOF.
002260     OPEN INPUT TRANSACTION-FILE.
002270     IF WS-TRANFILE-STATUS NOT = '00'
002280         DISPLAY 'ERROR OPENING TRANSACTION-FILE.  RC:'
002290             WS-TRANFILE-STATUS
002300         MOVE 16 TO RETURN-CODE
002310         MOVE 'Y' TO WS-TRAN-FILE-EOF.
002320     OPEN OUTPUT REPORT-FILE.
002330     IF WS-REPORT-STATUS NOT = '00'
002340         DISPLAY 'ERROR OPENING REPORT-FILE.  RC:'
002350             WS-REPORT-STATUS
002360         MOVE 16 TO RETURN-CODE
002370         MOVE 'Y' TO WS-TRAN-FILE-EOF.
002380     PERFORM 2100-LOAD-AUDIT-CHAIN-TAIL THRU 2100-EXIT.
002390 2000-EXIT.
002400     EXIT.
002410*
002420 2100-LOAD-AUDIT-CHAIN-TAIL.
002430     OPEN INPUT AUDIT-FILE.
002440     IF WS-AUDITFIL-STATUS NOT = '00'
002450         MOVE 'Y' TO WS-AUDIT-EOF
002460     ELSE
002470         PERFORM 2110-READ-AUDIT-TAIL THRU 2110-EXIT
002480             UNTIL WS-AUDIT-EOF = 'Y'
002490         CLOSE AUDIT-FILE.
002500     OPEN EXTEND AUDIT-FILE.
002510     IF WS-AUDITFIL-STATUS NOT = '00'
002520         DISPLAY 'ERROR OPENING AUDIT-FILE FOR EXTEND.  RC:'
002530             WS-AUDITFIL-STATUS
002540         MOVE 16 TO RETURN-CODE
002550         MOVE 'Y' TO WS-TRAN-FILE-EOF.
002560 2100-EXIT.
002570     EXIT.
002580*
002590 2110-READ-AUDIT-TAIL.
002600     READ AUDIT-FILE INTO WS-PRIOR-AUDIT-ENTRY
002610         AT END MOVE 'Y' TO WS-AUDIT-EOF.
002620 2110-EXIT.
002630     EXIT.
002640*
002650 5000-PROCESS-TRANSACTIONS.
002660     READ TRANSACTION-FILE
002670         AT END MOVE 'Y' TO WS-TRAN-FILE-EOF.
002680     IF WS-TRAN-FILE-EOF = 'Y'
002690         GO TO 5000-EXIT.
002700     ADD +1 TO NUM-TRANFILE-RECS.
002710     MOVE 'Y' TO WS-TRAN-OK.
002720     MOVE TRAN-ACTOR-ID TO RPT-TRAN-RECORD.
002730     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL AFTER 1.
002740     IF TRAN-IS-ADD-ITEM
002750         PERFORM 3100-ADD-MENU-ITEM THRU 3100-EXIT
002760     ELSE IF TRAN-IS-UPDT-PRICE
002770         PERFORM 3200-UPDATE-PRICE THRU 3200-EXIT
002780     ELSE IF TRAN-IS-LIST-AVAIL
002790         PERFORM 3300-LIST-AVAILABLE THRU 3300-EXIT
002800     ELSE
002810         MOVE 'INVALID TRAN ACTION CODE' TO ERR-MSG-DATA1
002820         PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT.
002830     ADD +1 TO NUM-TRANSACTIONS.
002840 5000-EXIT.
002850     EXIT.
002860*
002870 3100-ADD-MENU-ITEM.
002880     MOVE 'ADD_MENU_ITEM' TO WS-NEXT-AUD-ACTION.
002890     PERFORM 4000-CHECK-PERMISSION-MANAGER-ONLY THRU 4000-EXIT.
002900     IF NOT WS-PERM-IS-ALLOWED
002910         GO TO 3100-EXIT.
002920     MOVE TRAN-AI-ITEM-ID          TO MI-ITEM-ID.
002930     MOVE TRAN-AI-ITEM-NAME        TO MI-ITEM-NAME.
002940     MOVE TRAN-AI-ITEM-DESCRIPTION TO MI-ITEM-DESCRIPTION.
002950     MOVE TRAN-AI-ITEM-PRICE       TO MI-ITEM-PRICE.
002960     MOVE TRAN-AI-ITEM-CATEGORY    TO MI-ITEM-CATEGORY.
002970     MOVE TRAN-AI-DIETARY-TYPE     TO MI-ITEM-DIETARY-TYPE.
002980     MOVE 'Y'                      TO MI-ITEM-AVAILABLE.
002990     MOVE TRAN-AI-PREP-MINUTES     TO MI-ENTREE-PREP-MINUTES.
003000     MOVE TRAN-AI-IS-ALCOHOLIC     TO MI-DRINK-IS-ALCOHOLIC.
003030     MOVE TRAN-AI-COMBO-DISCOUNT   TO MI-COMBO-DISCOUNT-PERCENT.
003050     MOVE TRAN-AI-COMBO-ITEM-COUNT TO MI-COMBO-ITEM-COUNT.
003055     PERFORM 3110-COPY-ARRAY-FIELDS THRU 3110-EXIT
003056         VARYING WS-ARRAY-SUB FROM 1 BY 1
003057         UNTIL WS-ARRAY-SUB > 10.
003060     WRITE RSTR-MENU-ITEM-RECORD.
003070     IF WS-MENUFILE-STATUS NOT = '00'
003080         MOVE 'DUPLICATE OR INVALID ITEM-ID ON ADD' TO
003090             ERR-MSG-DATA1
003100         PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT
003110         GO TO 3100-EXIT.
003120     ADD +1 TO NUM-ADD-ITEM-DONE.
003130     MOVE MI-ITEM-ID TO WS-NEXT-AUD-ENTITY-ID.
003140     MOVE 'ITEM ADDED' TO WS-NEXT-AUD-DETAIL.
003150     PERFORM 8000-WRITE-AUDIT-ENTRY THRU 8000-EXIT.
003160 3100-EXIT.
003170     EXIT.
003172*
003174 3110-COPY-ARRAY-FIELDS.
003176     MOVE TRAN-AI-INGREDIENTS (WS-ARRAY-SUB)
003178         TO MI-ENTREE-INGREDIENTS (WS-ARRAY-SUB).
003180     MOVE TRAN-AI-ALLERGENS (WS-ARRAY-SUB)
003182         TO MI-DESSERT-ALLERGENS (WS-ARRAY-SUB).
003184     MOVE TRAN-AI-COMBO-ITEM-IDS (WS-ARRAY-SUB)
003186         TO MI-COMBO-ITEM-IDS (WS-ARRAY-SUB).
003188 3110-EXIT.
003189     EXIT.
003190*
003191 3200-UPDATE-PRICE.
003200     MOVE 'UPDATE_PRICE' TO WS-NEXT-AUD-ACTION.
003210     PERFORM 4000-CHECK-PERMISSION-MANAGER-ONLY THRU 4000-EXIT.
003220     IF NOT WS-PERM-IS-ALLOWED
003230         GO TO 3200-EXIT.
003240     MOVE TRAN-UP-ITEM-ID TO MI-ITEM-ID.
003250     READ MENU-FILE
003260         INVALID KEY
003270             MOVE 'ITEM NOT FOUND FOR UPDT-PRICE' TO
003280                 ERR-MSG-DATA1
003290             PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT
003300             GO TO 3200-EXIT.
003310     IF MI-CAT-COMBO
003320         MOVE 'CANNOT SET PRICE ON A COMBO - IT IS COMPUTED' TO
003330             ERR-MSG-DATA1
003340         PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT
003350         GO TO 3200-EXIT.
003360     MOVE TRAN-UP-NEW-PRICE TO MI-ITEM-PRICE.
003370     REWRITE RSTR-MENU-ITEM-RECORD.
003380     ADD +1 TO NUM-UPDT-PRICE-DONE.
003390     MOVE MI-ITEM-ID TO WS-NEXT-AUD-ENTITY-ID.
003400     MOVE 'PRICE UPDATED' TO WS-NEXT-AUD-DETAIL.
003410     PERFORM 8000-WRITE-AUDIT-ENTRY THRU 8000-EXIT.
003420 3200-EXIT.
003430     EXIT.
003440*
003450 3300-LIST-AVAILABLE.
003460*    READ-ONLY REPORT REQUEST - NO PERMISSION CHECK, NO AUDIT
003470*    ENTRY, PER SPEC.  MENU-FILE IS RANDOM ACCESS SO WE PASS IT
003480*    ONCE FRONT TO BACK USING ACCESS IS RANDOM WITH THE BROWSE
003490*    START/READ NEXT SEQUENCE.
003500     MOVE LOW-VALUES TO MI-ITEM-ID.
003510     START MENU-FILE KEY IS NOT LESS THAN MI-ITEM-ID
003520         INVALID KEY GO TO 3300-EXIT.
003530 3310-LIST-NEXT-ITEM.
003540     READ MENU-FILE NEXT RECORD
003550         AT END GO TO 3300-EXIT.
003560     IF MI-AVAILABLE-YES
003570         ADD +1 TO NUM-AVAILABLE-ITEMS
003580         MOVE MI-ITEM-ID TO RPT-TRAN-RECORD
003590         WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL.
003600     GO TO 3310-LIST-NEXT-ITEM.
003610 3300-EXIT.
003620     ADD +1 TO NUM-LIST-AVAIL-DONE.
003630     EXIT.
003640*
003650 3400-CALCULATE-PRICE.
003660*    CALLABLE HELPER - NOT DRIVEN BY ITS OWN TRANSACTION CODE.
003670*    ENTREE/DRINK/DESSERT PRICE IS MI-ITEM-PRICE AS STORED; A
003680*    COMBO'S PRICE IS THE SUM OF ITS COMPONENT PRICES LESS THE
003690*    COMBO DISCOUNT PERCENT, ROUNDED HALF-UP TO 2 DECIMALS.
003700     IF MI-CAT-COMBO
003710         PERFORM 3410-SUM-COMBO-COMPONENTS THRU 3410-EXIT
003720     ELSE
003730         MOVE MI-ITEM-PRICE TO WS-CALCULATED-PRICE.
003740 3400-EXIT.
003750     EXIT.
003760*
003770 3410-SUM-COMBO-COMPONENTS.
003772*    JB 2005-06-14 TKT4471 - SNAPSHOT THE DISCOUNT / COUNT /
003774*    COMPONENT LIST BEFORE THE READS BELOW OVERWRITE THIS SAME
003776*    RECORD AREA WITH THE COMPONENT'S OWN FIELDS.
003778     MOVE MI-COMBO-DISCOUNT-PERCENT TO WS-COMBO-DISCOUNT-PCT.
003780     MOVE MI-COMBO-ITEM-COUNT TO WS-COMBO-ITEM-COUNT-SV.
003782     PERFORM 3411-SAVE-ONE-COMBO-ID THRU 3411-EXIT
003784         VARYING WS-COMBO-SUB FROM 1 BY 1
003786         UNTIL WS-COMBO-SUB > WS-COMBO-ITEM-COUNT-SV.
003788     MOVE ZERO TO WS-COMBO-SUM.
003790     PERFORM 3412-ADD-COMBO-COMPONENT THRU 3412-EXIT
003792         VARYING WS-COMBO-SUB FROM 1 BY 1
003794         UNTIL WS-COMBO-SUB > WS-COMBO-ITEM-COUNT-SV.
003796     COMPUTE WS-CALCULATED-PRICE ROUNDED =
003798         WS-COMBO-SUM * (1 - (WS-COMBO-DISCOUNT-PCT / 100)).
003800 3410-EXIT.
003801     EXIT.
003802*
003803 3411-SAVE-ONE-COMBO-ID.
003804     MOVE MI-COMBO-ITEM-IDS (WS-COMBO-SUB)
003805         TO WS-COMBO-ID-SAVE (WS-COMBO-SUB).
003806 3411-EXIT.
003807     EXIT.
003808*
003809 3412-ADD-COMBO-COMPONENT.
003810*    JB 2005-06-14 TKT4471 - COMPONENT PRICE TAKEN AS-IS; THE
003811*    HOUSE DOES NOT BUILD A COMBO OUT OF ANOTHER COMBO SO NO
003812*    SECOND DISCOUNT LAYER APPLIES TO A COMPONENT'S OWN PRICE.
003813     MOVE WS-COMBO-ID-SAVE (WS-COMBO-SUB) TO MI-ITEM-ID.
003814     READ MENU-FILE
003815         INVALID KEY NEXT SENTENCE.
003816     IF WS-MENUFILE-STATUS = '00'
003817         ADD MI-ITEM-PRICE TO WS-COMBO-SUM.
003818 3412-EXIT.
003819     EXIT.
003820*
003840 3450-REQUIRES-PREP.
003850*    CALLABLE HELPER - NOT DRIVEN BY ITS OWN TRANSACTION CODE.
003860*    ENTREE, DESSERT = Y ALWAYS; DRINK = N ALWAYS; COMBO = Y IF
003870*    ANY COMPONENT ITEM (LOOKED UP BY ID) ITSELF REQUIRES PREP.
003880     MOVE 'N' TO WS-REQUIRES-PREP.
003890     IF MI-CAT-ENTREE OR MI-CAT-DESSERT
003900         MOVE 'Y' TO WS-REQUIRES-PREP
003910     ELSE IF MI-CAT-COMBO
003920         PERFORM 3460-CHECK-COMBO-PREP THRU 3460-EXIT.
003930 3450-EXIT.
003940     EXIT.
003950*
003960 3460-CHECK-COMBO-PREP.
003962*    JB 2005-06-14 TKT4471 - SAME SNAPSHOT-BEFORE-READ APPROACH
003964*    AS 3410 ABOVE; 3470'S READ OF MENU-FILE OVERWRITES THIS
003966*    RECORD AREA SO THE LOOP BOUND MUST BE SAVED FIRST.
003968     MOVE MI-COMBO-ITEM-COUNT TO WS-COMBO-ITEM-COUNT-SV.
003970     PERFORM 3411-SAVE-ONE-COMBO-ID THRU 3411-EXIT
003972         VARYING WS-COMBO-SUB FROM 1 BY 1
003974         UNTIL WS-COMBO-SUB > WS-COMBO-ITEM-COUNT-SV.
003980     PERFORM 3470-CHECK-ONE-COMPONENT THRU 3470-EXIT
003982         VARYING WS-COMBO-SUB FROM 1 BY 1
003990         UNTIL WS-COMBO-SUB > WS-COMBO-ITEM-COUNT-SV
004000         OR WS-REQUIRES-PREP = 'Y'.
004010 3460-EXIT.
004020     EXIT.
004030*
004040 3470-CHECK-ONE-COMPONENT.
004050     MOVE WS-COMBO-ID-SAVE (WS-COMBO-SUB) TO MI-ITEM-ID.
004070     READ MENU-FILE
004080         INVALID KEY NEXT SENTENCE.
004090     IF WS-MENUFILE-STATUS = '00'
004100         IF MI-CAT-ENTREE OR MI-CAT-DESSERT
004110             MOVE 'Y' TO WS-REQUIRES-PREP.
004120 3470-EXIT.
004130     EXIT.
004140*
004150 4000-CHECK-PERMISSION-MANAGER-ONLY.
004160*    RFRG-DP ROLE GATE - MENU / INVENTORY / ANALYTICS UNITS.
004170*    MANAGER = ALLOW, ANYONE ELSE = DENY.
004180     MOVE 'N' TO WS-PERM-ALLOWED.
004190     MOVE TRAN-ACTOR-ID TO STAFF-ID.
004200     READ STAFF-FILE
004210         INVALID KEY
004220             MOVE 'UNKNOWN STAFF ID ON TRANSACTION' TO
004230                 ERR-MSG-DATA1
004240             PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT
004250             GO TO 4000-EXIT.
004260     PERFORM VARYING WS-GATE-MIA-NDX FROM 1 BY 1
004270         UNTIL WS-GATE-MIA-NDX > 1
004280         IF STAFF-ROLE = WS-GATE-MIA-ROLE (WS-GATE-MIA-NDX)
004290             MOVE 'Y' TO WS-PERM-ALLOWED.
004300     IF NOT WS-PERM-IS-ALLOWED
004310         MOVE STAFF-ROLE TO WS-PERM-DENY-ROLE
004320         MOVE WS-NEXT-AUD-ACTION TO WS-PERM-DENY-ACTION
004330         MOVE WS-PERM-DENY-TEXT TO ERR-MSG-DATA1
004340         PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT.
004350 4000-EXIT.
004360     EXIT.
004370*
004380 6000-WRITE-TOTALS.
004390     WRITE REPORT-RECORD FROM RPT-SPACES AFTER 1.
004400     MOVE SPACES TO RPT-TOTALS-DETAIL.
004410     MOVE 'TRANFILE RECS READ  ' TO RPT-TOTALS-TYPE.
004420     MOVE NUM-TRANFILE-RECS TO RPT-TOTALS-VALUE.
004430     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004440     MOVE 'TRANSACTIONS DONE   ' TO RPT-TOTALS-TYPE.
004450     MOVE NUM-TRANSACTIONS TO RPT-TOTALS-VALUE.
004460     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004470     MOVE 'TRANSACTION ERRORS  ' TO RPT-TOTALS-TYPE.
004480     MOVE NUM-TRAN-ERRORS TO RPT-TOTALS-VALUE.
004490     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004500     MOVE 'ITEMS ADDED         ' TO RPT-TOTALS-TYPE.
004510     MOVE NUM-ADD-ITEM-DONE TO RPT-TOTALS-VALUE.
004520     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004530     MOVE 'PRICES UPDATED      ' TO RPT-TOTALS-TYPE.
004540     MOVE NUM-UPDT-PRICE-DONE TO RPT-TOTALS-VALUE.
004550     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004560     MOVE 'AVAILABLE ITEMS LIST' TO RPT-TOTALS-TYPE.
004570     MOVE NUM-AVAILABLE-ITEMS TO RPT-TOTALS-VALUE.
004580     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004590 6000-EXIT.
004600     EXIT.
004610*
004620 7000-CLOSE-FILES.
004630     CLOSE MENU-FILE.
004640     CLOSE STAFF-FILE.
004650     CLOSE AUDIT-FILE.
004660     CLOSE TRANSACTION-FILE.
004670     CLOSE REPORT-FILE.
004680 7000-EXIT.
004690     EXIT.
004700*
004710 8000-WRITE-AUDIT-ENTRY.
004720*    HASH-CHAIN CONSTRUCTION - SEE RSTR0XC8 HEADER COMMENTS.
004730*    WS-HASH-ACCUM IS FOLDED FROM THE PRIOR TAIL ENTRY, THEN
004740*    EDITED INTO THE LOW-ORDER 18 BYTES OF AUD-PREV-HASH.
004750     MOVE ZERO TO WS-HASH-ACCUM.
004760     PERFORM 8010-FOLD-HASH-DIGIT THRU 8010-EXIT
004770         VARYING WS-FOLD-SUB FROM 1 BY 1
004780         UNTIL WS-FOLD-SUB > 10.
004790     MOVE WS-HASH-ACCUM TO WS-HASH-ACCUM-EDIT.
004795     MOVE SPACES TO RSTR-AUDIT-ENTRY-RECORD.
004800     MOVE TRAN-ACTOR-ID TO AUD-ACTOR-ID.
004810     MOVE STAFF-ROLE TO AUD-ACTOR-ROLE.
004820     MOVE WS-NEXT-AUD-ACTION TO AUD-ACTION.
004830     MOVE WS-NEXT-AUD-ENTITY-TYPE TO AUD-ENTITY-TYPE.
004840     MOVE WS-NEXT-AUD-ENTITY-ID TO AUD-ENTITY-ID.
004850     MOVE WS-NEXT-AUD-DETAIL TO AUD-DETAIL.
004860     MOVE WS-HASH-CHAIN-TAG TO AUD-PREV-HASH (1:46).
004870     MOVE WS-HASH-ACCUM-EDIT TO AUD-PREV-HASH (47:18).
004890     WRITE RSTR-AUDIT-ENTRY-RECORD.
004900     MOVE RSTR-AUDIT-ENTRY-RECORD TO WS-PRIOR-AUDIT-ENTRY.
004910 8000-EXIT.
004920     EXIT.
004930*
004940 8010-FOLD-HASH-DIGIT.
004950     MOVE ZERO TO WS-DIGIT-TALLY.
004960     INSPECT WS-PRIOR-AUDIT-ENTRY TALLYING WS-DIGIT-TALLY
004970         FOR ALL WS-HEX-DIGIT-ENTRY (WS-FOLD-SUB).
004980     COMPUTE WS-HASH-ACCUM = WS-HASH-ACCUM +
004990         (WS-DIGIT-TALLY * WS-EBCDIC-WEIGHT (WS-FOLD-SUB)).
005000 8010-EXIT.
005010     EXIT.
005020*
005030 9900-REPORT-BAD-TRAN.
005040     ADD +1 TO NUM-TRAN-ERRORS.
005050     MOVE 'N' TO WS-TRAN-OK.
005060     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN.
005070 9900-EXIT.
005080     EXIT.
