000100******************************************************************
000110*                                                                *
000120* PROGRAM NAME = RSTRORD                                        *
000130*                                                                *
000140* DESCRIPTIVE NAME = Restaurant Back-Office Batch Suite -        *
000150*                     Order Service nightly transaction program  *
000160*                                                                *
000170*  @BANNER_START                           01                    *
000180*  Property of Ruzicka Family Restaurant Group - Data Processing *
000190*                                                                *
000200*  RFRG-DP               RSTRORD                                *
000210*                                                                *
000220*  (C) Copyright 1987, 2001  Ruzicka Family Restaurant Group     *
000230*                                                                *
000240*  BATCH                                                         *
000250*  (Element of the RSTR Back-of-House Nightly Batch Suite)       *
000260*  @BANNER_END                                                   *
000270*                                                                *
000280* STATUS = 4.2.0                                                 *
000290*                                                                *
000300* FUNCTION =                                                     *
000310*      Applies one night's worth of PLACE-ORDR and UPDT-STAT      *
000320*      requests against ORDER-FILE and answers GET-ORDER          *
000330*      requests, one TRAN-RECORD per request, driven from        *
000340*      TRANFILE.  Every mutating request is permission-checked   *
000350*      against STAFF-FILE and, on success, logged to AUDIT-FILE. *
000360*                                                                *
000370* FILES =                                                        *
000380*      ORDER-FILE   - I-O, indexed by OR-ORDER-ID   (RSTR0XC3)   *
000390*      MENU-FILE    - INPUT, indexed by MI-ITEM-ID    (RSTR0XC1) *
000400*      STAFF-FILE   - INPUT, indexed by STAFF-ID      (RSTR0XC7) *
000410*      AUDIT-FILE   - EXTEND, sequential append        (RSTR0XC6)*
000420*      TRANSACTION-FILE - INPUT, sequential (this program)       *
000430*      REPORT-FILE  - OUTPUT, sequential (run log)                *
000440*----------------------------------------------------------------*
000450*                                                                *
000460* CHANGE ACTIVITY :                                              *
000470*      $SEG(RSTRORD),COMP(ORDER),PROD(RSTRORD):                  *
000480*                                                                *
000490*   PN= REASON REL YYMMDD PROGRAMR : REMARKS                     *
000500*   $D0= I00427 100 870303 CJR      : BASE ORDER SVC PROGRAM     *
000510*   $P1= I01568 120 910814 LMK      : RAISE ITEM LIST TO 20      *
000520*                          ENTRIES, SEE RSTR0XC3                 *
000530*   $Y2= I02211 140 981102 DWH      : Y2K - WINDOW 6-DIGIT ACCEPT*
000540*                          FROM DATE, SEE 1000-INITIALIZATION    *
000550*   $P2= I02399 150 010305 DWH      : ADD PERMISSION CHAIN AND   *
000560*                          AUDIT LOGGING (WAS UNCONTROLLED); ADD *
000570*                          ITEM AVAILABILITY CHECK ON PLACE-ORDR *
000580*                                                                *
000590******************************************************************
000600 IDENTIFICATION DIVISION.
000610 PROGRAM-ID. RSTRORD.
000620 AUTHOR. C J RUZICKA.
000630 INSTALLATION. RUZICKA FAMILY RESTAURANT GROUP - DATA PROCESSING.
000640 DATE-WRITTEN. 03/03/87.
000650 DATE-COMPILED.
000660 SECURITY. RFRG-DP INTERNAL USE ONLY.
000670******************************************************************
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700 SOURCE-COMPUTER. IBM-370.
000710 OBJECT-COMPUTER. IBM-370.
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM.
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760     SELECT ORDER-FILE ASSIGN TO ORDRFILE
000770         ORGANIZATION IS INDEXED
000780         ACCESS IS DYNAMIC
000790         RECORD KEY IS OR-ORDER-ID
000800         FILE STATUS IS WS-ORDRFILE-STATUS.
000810     SELECT MENU-FILE ASSIGN TO MENUFILE
000820         ORGANIZATION IS INDEXED
000830         ACCESS IS RANDOM
000840         RECORD KEY IS MI-ITEM-ID
000850         FILE STATUS IS WS-MENUFILE-STATUS.
000860     SELECT STAFF-FILE ASSIGN TO STAFFILE
000870         ORGANIZATION IS INDEXED
000880         ACCESS IS RANDOM
000890         RECORD KEY IS STAFF-ID
000900         FILE STATUS IS WS-STAFFIL-STATUS.
000910     SELECT AUDIT-FILE ASSIGN TO AUDITFIL
000920         ACCESS IS SEQUENTIAL
000930         FILE STATUS IS WS-AUDITFIL-STATUS.
000940     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
000950         ACCESS IS SEQUENTIAL
000960         FILE STATUS IS WS-TRANFILE-STATUS.
000970     SELECT REPORT-FILE ASSIGN TO ORDRRPT
000980         FILE STATUS IS WS-REPORT-STATUS.
000990******************************************************************
001000 DATA DIVISION.
001010 FILE SECTION.
001020 FD  ORDER-FILE
001030     LABEL RECORDS ARE STANDARD
001040     RECORDING MODE IS F.
001050     COPY RSTR0XC3.
001060 FD  MENU-FILE
001070     LABEL RECORDS ARE STANDARD
001080     RECORDING MODE IS F.
001090     COPY RSTR0XC1.
001100 FD  STAFF-FILE
001110     LABEL RECORDS ARE STANDARD
001120     RECORDING MODE IS F.
001130     COPY RSTR0XC7.
001140 FD  AUDIT-FILE
001150     LABEL RECORDS ARE STANDARD
001160     RECORDING MODE IS F.
001170     COPY RSTR0XC6.
001180 FD  TRANSACTION-FILE
001190     LABEL RECORDS ARE STANDARD
001200     RECORDING MODE IS F.
001210 01  TRAN-RECORD.
001220     05  TRAN-ACTOR-ID                PIC X(10).
001230     05  TRAN-ACTION                  PIC X(10).
001240         88  TRAN-IS-PLACE-ORDER          VALUE 'PLACE-ORDR'.
001250         88  TRAN-IS-UPDT-STATUS          VALUE 'UPDT-STAT '.
001260         88  TRAN-IS-GET-ORDER            VALUE 'GET-ORDER '.
001270     05  TRAN-PLACE-ORDER-PARMS.
001280         10  TRAN-PO-ORDER-ID         PIC X(36).
001290         10  TRAN-PO-TABLE-NUMBER     PIC 9(4).
001300         10  TRAN-PO-ITEM-COUNT       PIC 9(2).
001310         10  TRAN-PO-ITEM-IDS         PIC X(10)
001320                                      OCCURS 20 TIMES.
001330     05  TRAN-UPDT-STATUS-PARMS REDEFINES TRAN-PLACE-ORDER-PARMS.
001340         10  TRAN-US-ORDER-ID         PIC X(36).
001350         10  TRAN-US-NEW-STATUS       PIC X(9).
001360         10  FILLER                   PIC X(197).
001370     05  TRAN-GET-ORDER-PARMS REDEFINES TRAN-PLACE-ORDER-PARMS.
001380         10  TRAN-GO-ORDER-ID         PIC X(36).
001390         10  FILLER                   PIC X(206).
001400 FD  REPORT-FILE
001410     LABEL RECORDS ARE STANDARD
001420     RECORDING MODE IS F.
001430 01  REPORT-RECORD                    PIC X(132).
001440******************************************************************
001450 WORKING-STORAGE SECTION.
001460******************************************************************
001470     COPY RSTR0XC8.
001480 01  WS-FIELDS.
001490     05  WS-ORDRFILE-STATUS           PIC X(2)  VALUE SPACES.
001500     05  WS-MENUFILE-STATUS           PIC X(2)  VALUE SPACES.
001510     05  WS-STAFFIL-STATUS            PIC X(2)  VALUE SPACES.
001520     05  WS-AUDITFIL-STATUS           PIC X(2)  VALUE SPACES.
001530     05  WS-TRANFILE-STATUS           PIC X(2)  VALUE SPACES.
001540     05  WS-REPORT-STATUS             PIC X(2)  VALUE SPACES.
001550     05  WS-TRAN-FILE-EOF             PIC X     VALUE 'N'.
001560     05  WS-AUDIT-EOF                 PIC X     VALUE 'N'.
001570     05  WS-TRAN-OK                   PIC X     VALUE 'N'.
001580     05  WS-ITEM-REJECTED             PIC X     VALUE 'N'.
001590     05  WS-STATUS-VALID              PIC X     VALUE 'N'.
001600 01  WS-PRIOR-AUDIT-ENTRY             PIC X(260) VALUE SPACES.
001610 01  WS-NEXT-AUDIT-ENTRY.
001620     05  WS-NEXT-AUD-ACTION           PIC X(24).
001630     05  WS-NEXT-AUD-ENTITY-TYPE      PIC X(16)  VALUE 'Order'.
001640     05  WS-NEXT-AUD-ENTITY-ID        PIC X(36).
001650     05  WS-NEXT-AUD-DETAIL           PIC X(80).
001655     05  FILLER                       PIC X(64).
001660 01  WS-ALLOWED-STATUS-DATA.
001670     05  FILLER                       PIC X(9)  VALUE 'PENDING  '.
001680     05  FILLER                       PIC X(9)  VALUE 'CONFIRMED'.
001690     05  FILLER                       PIC X(9)  VALUE 'READY    '.
001700     05  FILLER                       PIC X(9)  VALUE 'SERVED   '.
001710     05  FILLER                       PIC X(9)  VALUE 'PAID     '.
001720 01  WS-ALLOWED-STATUS-TABLE REDEFINES WS-ALLOWED-STATUS-DATA.
001730     05  WS-ALLOWED-STATUS-ENTRY      PIC X(9)  OCCURS 5 TIMES
001740                                      INDEXED BY WS-STATUS-NDX.
001750 01  WS-ORDER-TOTAL                   PIC S9(7)V99 COMP-3
001760                                      VALUE ZERO.
001761 01  TOTALS-VARS.
001762     05  NUM-TRANFILE-RECS            PIC S9(9)  COMP-3 VALUE +0.
001763     05  NUM-TRANSACTIONS             PIC S9(9)  COMP-3 VALUE +0.
001764     05  NUM-TRAN-ERRORS              PIC S9(9)  COMP-3 VALUE +0.
001765     05  NUM-PLACE-ORDER-DONE         PIC S9(9)  COMP-3 VALUE +0.
001766     05  NUM-UPDT-STATUS-DONE         PIC S9(9)  COMP-3 VALUE +0.
001767     05  NUM-GET-ORDER-DONE           PIC S9(9)  COMP-3 VALUE +0.
001768     05  FILLER                       PIC X(08) VALUE SPACES.
001771 01  WS-DETAIL-COUNT-EDIT             PIC Z9.
001772 77  WS-FOLD-SUB                      PIC 9(2)  COMP VALUE ZERO.
001773 77  WS-WEIGHT-SUB                    PIC 9(3)  COMP VALUE ZERO.
001780 77  WS-DIGIT-TALLY                   PIC 9(5)  COMP-3 VALUE ZERO.
001790 77  WS-CALCULATED-PRICE              PIC 9(5)V99 COMP-3 VALUE ZERO.
001800 77  WS-ARRAY-SUB                     PIC 9(2)  COMP VALUE ZERO.
001801 77  WS-COMBO-DISCOUNT-PCT            PIC 9(3)V99 COMP-3 VALUE ZERO.
001802 77  WS-COMBO-ITEM-COUNT-SV           PIC 9(2)  COMP-3 VALUE ZERO.
001803 77  WS-COMBO-SUM                     PIC S9(7)V99 COMP-3 VALUE ZERO.
001804 77  WS-COMBO-SUB                     PIC 9(2)  COMP VALUE ZERO.
001805 01  WS-COMBO-ID-SAVE-TABLE.
001806     05  WS-COMBO-ID-SAVE             PIC X(10)
001807         OCCURS 10 TIMES INDEXED BY WS-COMBO-SAVE-NDX.
001808     05  FILLER                       PIC X(08) VALUE SPACES.
001810 01  RPT-TRAN-DETAIL.
001820     05  RPT-TRAN-MSG1     PIC X(15) VALUE 'RSTRORD  TRAN: '.
001830     05  RPT-TRAN-RECORD   PIC X(30) VALUE SPACES.
001840     05  FILLER            PIC X(87) VALUE SPACES.
001850 01  ERR-MSG-BAD-TRAN.
001860     05  FILLER            PIC X(20) VALUE '   TRANSACTION ERR: '.
001870     05  ERR-MSG-DATA1     PIC X(50) VALUE SPACES.
001880     05  FILLER            PIC X(62) VALUE SPACES.
001890 01  RPT-TOTALS-DETAIL.
001900     05  FILLER            PIC X(2)  VALUE SPACES.
001910     05  RPT-TOTALS-TYPE   PIC X(20).
001920     05  RPT-TOTALS-VALUE  PIC ZZZ,ZZ9.
001930     05  FILLER            PIC X(106) VALUE SPACES.
001940 01  RPT-SPACES            PIC X(132) VALUE SPACES.
001950******************************************************************
001960 PROCEDURE DIVISION.
001970******************************************************************
001980 0000-MAIN.
001990     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
002000     PERFORM 2000-OPEN-FILES THRU 2000-EXIT.
002010     PERFORM 5000-PROCESS-TRANSACTIONS THRU 5000-EXIT
002020         UNTIL WS-TRAN-FILE-EOF = 'Y'.
002030     PERFORM 6000-WRITE-TOTALS THRU 6000-EXIT.
002040     PERFORM 7000-CLOSE-FILES THRU 7000-EXIT.
002050     GOBACK.
002060*
002070 1000-INITIALIZATION.
002080     ACCEPT WS-RUN-DATE-6 FROM DATE.
002090     IF WS-RUN-YY-6 < WS-CENTURY-WINDOW
002100         MOVE 2000 TO WS-RUN-CCYY
002110     ELSE
002120         MOVE 1900 TO WS-RUN-CCYY.
002130     ADD WS-RUN-YY-6 TO WS-RUN-CCYY.
002140     MOVE WS-RUN-MM-6 TO WS-RUN-MM.
002150     MOVE WS-RUN-DD-6 TO WS-RUN-DD.
002160     ACCEPT WS-RUN-TIME FROM TIME.
002170     MOVE SPACES TO WS-ISO-TIMESTAMP.
002180     STRING WS-RUN-CCYY '-' WS-RUN-MM '-' WS-RUN-DD 'T'
002190         WS-RUN-HH ':' WS-RUN-MN ':' WS-RUN-SS 'Z'
002200         DELIMITED BY SIZE INTO WS-ISO-TIMESTAMP.
002210     DISPLAY 'RSTRORD  STARTED - RUN DATE ' WS-RUN-CCYY '-'
002220         WS-RUN-MM '-' WS-RUN-DD.
002225     PERFORM 1010-LOAD-WEIGHT-TABLE THRU 1010-EXIT
002226         VARYING WS-WEIGHT-SUB FROM 1 BY 1
002227         UNTIL WS-WEIGHT-SUB > 256.
002230 1000-EXIT.
002240     EXIT.
002245*
002246 1010-LOAD-WEIGHT-TABLE.
002247*    SEE RSTR0XC8 HEADER - ENTRY N IS ITS OWN ORDINAL POSITION.
002248     MOVE WS-WEIGHT-SUB TO WS-EBCDIC-WEIGHT (WS-WEIGHT-SUB).
002249 1010-EXIT.
002250     EXIT.
002251*
002260 2000-OPEN-FILES.
002270     OPEN I-O ORDER-FILE.
002280     IF WS-ORDRFILE-STATUS NOT = '00'
002290         DISPLAY 'ERROR OPENING ORDER-FILE.  RC:'
002300             WS-ORDRFILE-STATUS
002310         MOVE 16 TO RETURN-CODE
002320         MOVE 'Y' TO WS-TRAN-FILE-EOF.
002330     OPEN INPUT MENU-FILE.
002340     IF WS-MENUFILE-STATUS NOT = '00'
002350         DISPLAY 'ERROR OPENING MENU-FILE.  RC:'
002360             WS-MENUFILE-STATUS
002370         MOVE 16 TO RETURN-CODE
002380         MOVE 'Y' TO WS-TRAN-FILE-EOF.
002390     OPEN INPUT STAFF-FILE.
002400     IF WS-STAFFIL-STATUS NOT = '00'
002410         DISPLAY 'ERROR OPENING STAFF-FILE.  RC:'
002420             WS-STAFFIL-STATUS
002430         MOVE 16 TO RETURN-CODE
002440         MOVE 'Y' TO WS-TRAN-FILE-EOF.
002450     OPEN INPUT TRANSACTION-FILE.
002460     IF WS-TRANFILE-STATUS NOT = '00'
002470         DISPLAY 'ERROR OPENING TRANSACTION-FILE.  RC:'
002480             WS-TRANFILE-STATUS
002490         MOVE 16 TO RETURN-CODE
002500         MOVE 'Y' TO WS-TRAN-FILE-EOF.
002510     OPEN OUTPUT REPORT-FILE.
002520     IF WS-REPORT-STATUS NOT = '00'
002530         DISPLAY 'ERROR OPENING REPORT-FILE.  RC:'
002540             WS-REPORT-STATUS
002550         MOVE 16 TO RETURN-CODE
002560         MOVE 'Y' TO WS-TRAN-FILE-EOF.
002570     PERFORM 2100-LOAD-AUDIT-CHAIN-TAIL THRU 2100-EXIT.
002580 2000-EXIT.
002590     EXIT.
002600*
002610 2100-LOAD-AUDIT-CHAIN-TAIL.
002620     OPEN INPUT AUDIT-FILE.
002630     IF WS-AUDITFIL-STATUS NOT = '00'
002640         MOVE 'Y' TO WS-AUDIT-EOF
002650     ELSE
002660         PERFORM 2110-READ-AUDIT-TAIL THRU 2110-EXIT
002670             UNTIL WS-AUDIT-EOF = 'Y'
002680         CLOSE AUDIT-FILE.
002690     OPEN EXTEND AUDIT-FILE.
002700     IF WS-AUDITFIL-STATUS NOT = '00'
002710         DISPLAY 'ERROR OPENING AUDIT-FILE FOR EXTEND.  RC:'
002720             WS-AUDITFIL-STATUS
002730         MOVE 16 TO RETURN-CODE
002740         MOVE 'Y' TO WS-TRAN-FILE-EOF.
002750 2100-EXIT.
002760     EXIT.
002770*
002780 2110-READ-AUDIT-TAIL.
002790     READ AUDIT-FILE INTO WS-PRIOR-AUDIT-ENTRY
002800         AT END MOVE 'Y' TO WS-AUDIT-EOF.
002810 2110-EXIT.
002820     EXIT.
002830*
002840 5000-PROCESS-TRANSACTIONS.
002850     READ TRANSACTION-FILE
002860         AT END MOVE 'Y' TO WS-TRAN-FILE-EOF.
002870     IF WS-TRAN-FILE-EOF = 'Y'
002880         GO TO 5000-EXIT.
002890     ADD +1 TO NUM-TRANFILE-RECS.
002900     MOVE 'Y' TO WS-TRAN-OK.
002910     MOVE TRAN-ACTOR-ID TO RPT-TRAN-RECORD.
002920     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL AFTER 1.
002930     IF TRAN-IS-PLACE-ORDER
002940         PERFORM 3100-PLACE-ORDER THRU 3100-EXIT
002950     ELSE IF TRAN-IS-UPDT-STATUS
002960         PERFORM 3200-UPDATE-ORDER-STATUS THRU 3200-EXIT
002970     ELSE IF TRAN-IS-GET-ORDER
002980         PERFORM 3300-GET-ORDER THRU 3300-EXIT
002990     ELSE
003000         MOVE 'INVALID TRAN ACTION CODE' TO ERR-MSG-DATA1
003010         PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT.
003020     ADD +1 TO NUM-TRANSACTIONS.
003030 5000-EXIT.
003040     EXIT.
003050*
003060 3100-PLACE-ORDER.
003070*    MANAGER OR WAITER.  EVERY SUPPLIED ITEM MUST BE ON FILE AND
003080*    AVAILABLE OR THE WHOLE ORDER IS REJECTED - NO PARTIAL ORDERS.
003090     MOVE 'PLACE_ORDER' TO WS-NEXT-AUD-ACTION.
003100     PERFORM 4000-CHECK-PERMISSION-MGR-OR-WTR THRU 4000-EXIT.
003110     IF NOT WS-PERM-IS-ALLOWED
003120         GO TO 3100-EXIT.
003130     MOVE 'N' TO WS-ITEM-REJECTED.
003140     PERFORM 3110-CHECK-ONE-ITEM THRU 3110-EXIT
003150         VARYING WS-ARRAY-SUB FROM 1 BY 1
003160         UNTIL WS-ARRAY-SUB > TRAN-PO-ITEM-COUNT
003170         OR WS-ITEM-REJECTED = 'Y'.
003180     IF WS-ITEM-REJECTED = 'Y'
003190         GO TO 3100-EXIT.
003200     MOVE TRAN-PO-ORDER-ID       TO OR-ORDER-ID.
003210     MOVE TRAN-PO-TABLE-NUMBER   TO OR-ORDER-TABLE-NUMBER.
003220     MOVE WS-ISO-TIMESTAMP       TO OR-ORDER-CREATED-AT.
003230     SET OR-STATUS-PENDING       TO TRUE.
003240     MOVE TRAN-ACTOR-ID          TO OR-ORDER-WAITER-ID.
003250     MOVE TRAN-PO-ITEM-COUNT     TO OR-ORDER-ITEM-COUNT.
003260     MOVE SPACES                 TO OR-ORDER-PAYMENT-TXN-ID.
003270     PERFORM 3120-COPY-ITEM-IDS THRU 3120-EXIT
003280         VARYING WS-ARRAY-SUB FROM 1 BY 1
003290         UNTIL WS-ARRAY-SUB > 20.
003300     WRITE RSTR-ORDER-RECORD.
003310     IF WS-ORDRFILE-STATUS NOT = '00'
003320         MOVE 'DUPLICATE OR INVALID ORDER-ID ON PLACE' TO
003330             ERR-MSG-DATA1
003340         PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT
003350         GO TO 3100-EXIT.
003360     ADD +1 TO NUM-PLACE-ORDER-DONE.
003370     MOVE OR-ORDER-ID TO WS-NEXT-AUD-ENTITY-ID.
003380     MOVE TRAN-PO-ITEM-COUNT TO WS-DETAIL-COUNT-EDIT.
003390     STRING 'ITEM COUNT ' WS-DETAIL-COUNT-EDIT
003400         DELIMITED BY SIZE INTO WS-NEXT-AUD-DETAIL.
003410     PERFORM 8000-WRITE-AUDIT-ENTRY THRU 8000-EXIT.
003420 3100-EXIT.
003430     EXIT.
003440*
003450 3110-CHECK-ONE-ITEM.
003460     MOVE TRAN-PO-ITEM-IDS (WS-ARRAY-SUB) TO MI-ITEM-ID.
003470     READ MENU-FILE
003480         INVALID KEY
003490             MOVE 'ORDERED ITEM NOT FOUND ON MENU-FILE' TO
003500                 ERR-MSG-DATA1
003510             PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT
003520             MOVE 'Y' TO WS-ITEM-REJECTED
003530             GO TO 3110-EXIT.
003540     IF NOT MI-AVAILABLE-YES
003550         MOVE 'ITEM NOT AVAILABLE' TO ERR-MSG-DATA1
003560         PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT
003570         MOVE 'Y' TO WS-ITEM-REJECTED.
003580 3110-EXIT.
003590     EXIT.
003600*
003610 3120-COPY-ITEM-IDS.
003620     IF WS-ARRAY-SUB <= TRAN-PO-ITEM-COUNT
003630         MOVE TRAN-PO-ITEM-IDS (WS-ARRAY-SUB)
003640             TO OR-ORDER-ITEM-IDS (WS-ARRAY-SUB)
003650     ELSE
003660         MOVE SPACES TO OR-ORDER-ITEM-IDS (WS-ARRAY-SUB).
003670 3120-EXIT.
003680     EXIT.
003690*
003700 3200-UPDATE-ORDER-STATUS.
003710*    MANAGER OR WAITER.  NEW STATUS MUST BE ONE OF THE FIVE
003720*    ALLOWED VALUES IN WS-ALLOWED-STATUS-TABLE.
003730     MOVE 'UPDATE_ORDER_STATUS' TO WS-NEXT-AUD-ACTION.
003740     PERFORM 4000-CHECK-PERMISSION-MGR-OR-WTR THRU 4000-EXIT.
003750     IF NOT WS-PERM-IS-ALLOWED
003760         GO TO 3200-EXIT.
003770     MOVE TRAN-US-ORDER-ID TO OR-ORDER-ID.
003780     READ ORDER-FILE
003790         INVALID KEY
003800             MOVE 'ORDER NOT FOUND FOR UPDT-STAT' TO
003810                 ERR-MSG-DATA1
003820             PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT
003830             GO TO 3200-EXIT.
003840     MOVE 'N' TO WS-STATUS-VALID.
003850     PERFORM VARYING WS-STATUS-NDX FROM 1 BY 1
003860         UNTIL WS-STATUS-NDX > 5
003870         IF TRAN-US-NEW-STATUS = WS-ALLOWED-STATUS-ENTRY
003880                                  (WS-STATUS-NDX)
003890             MOVE 'Y' TO WS-STATUS-VALID.
003900     IF WS-STATUS-VALID NOT = 'Y'
003910         MOVE 'INVALID ORDER STATUS VALUE SUPPLIED' TO
003920             ERR-MSG-DATA1
003930         PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT
003940         GO TO 3200-EXIT.
003950     MOVE TRAN-US-NEW-STATUS TO OR-ORDER-STATUS.
003960     REWRITE RSTR-ORDER-RECORD.
003970     ADD +1 TO NUM-UPDT-STATUS-DONE.
003980     MOVE OR-ORDER-ID TO WS-NEXT-AUD-ENTITY-ID.
003990     MOVE TRAN-US-NEW-STATUS TO WS-NEXT-AUD-DETAIL.
004000     PERFORM 8000-WRITE-AUDIT-ENTRY THRU 8000-EXIT.
004010 3200-EXIT.
004020     EXIT.
004030*
004040 3300-GET-ORDER.
004050*    READ-ONLY REPORT REQUEST - NO PERMISSION CHECK, NO AUDIT
004060*    ENTRY, PER SPEC.  ERROR IF THE ORDER IS NOT ON FILE.
004070     MOVE TRAN-GO-ORDER-ID TO OR-ORDER-ID.
004080     READ ORDER-FILE
004090         INVALID KEY
004100             MOVE 'ORDER NOT FOUND FOR GET-ORDER' TO
004110                 ERR-MSG-DATA1
004120             PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT
004130             GO TO 3300-EXIT.
004140     PERFORM 3150-CALCULATE-ORDER-TOTAL THRU 3150-EXIT.
004150     MOVE OR-ORDER-ID TO RPT-TRAN-RECORD.
004160     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL.
004170     ADD +1 TO NUM-GET-ORDER-DONE.
004180 3300-EXIT.
004190     EXIT.
004200*
004210 3150-CALCULATE-ORDER-TOTAL.
004220*    CALLABLE HELPER - NOT DRIVEN BY ITS OWN TRANSACTION CODE.
004230*    OR-ORDER-TOTAL IS NOT STORED - RE-READS MENU-FILE FOR EACH
004240*    ITEM IN OR-ORDER-ITEM-IDS AND SUMS ITS CALCULATED PRICE.
004250     MOVE ZERO TO WS-ORDER-TOTAL.
004260     PERFORM 3160-ADD-ONE-ITEM-PRICE THRU 3160-EXIT
004270         VARYING WS-ARRAY-SUB FROM 1 BY 1
004280         UNTIL WS-ARRAY-SUB > OR-ORDER-ITEM-COUNT.
004290 3150-EXIT.
004300     EXIT.
004310*
004320 3160-ADD-ONE-ITEM-PRICE.
004330     MOVE OR-ORDER-ITEM-IDS (WS-ARRAY-SUB) TO MI-ITEM-ID.
004340     READ MENU-FILE
004350         INVALID KEY NEXT SENTENCE.
004360     IF WS-MENUFILE-STATUS = '00'
004370         PERFORM 3400-CALCULATE-PRICE THRU 3400-EXIT
004380         ADD WS-CALCULATED-PRICE TO WS-ORDER-TOTAL.
004390 3160-EXIT.
004400     EXIT.
004410*
004420 3400-CALCULATE-PRICE.
004430*    CALLABLE HELPER - RESTATED FROM RSTRMENU 3400 FOR ORDER-FILE'S
004440*    OWN USE; MENU-FILE IS OPENED INPUT-ONLY HERE SO A COMBO'S
004450*    COMPONENT LOOKUP RE-READS IT THE SAME WAY.
004460     IF MI-CAT-COMBO
004470         PERFORM 3410-SUM-COMBO-COMPONENTS THRU 3410-EXIT
004480     ELSE
004490         MOVE MI-ITEM-PRICE TO WS-CALCULATED-PRICE.
004500 3400-EXIT.
004510     EXIT.
004520*
004530 3410-SUM-COMBO-COMPONENTS.
004531*    JB 2005-06-14 TKT4471 - SNAPSHOT THE DISCOUNT / COUNT /
004532*    COMPONENT LIST BEFORE THE READS BELOW OVERWRITE THIS SAME
004533*    RECORD AREA WITH THE COMPONENT'S OWN FIELDS.
004534     MOVE MI-COMBO-DISCOUNT-PERCENT TO WS-COMBO-DISCOUNT-PCT.
004535     MOVE MI-COMBO-ITEM-COUNT TO WS-COMBO-ITEM-COUNT-SV.
004536     PERFORM 3411-SAVE-ONE-COMBO-ID THRU 3411-EXIT
004537         VARYING WS-COMBO-SUB FROM 1 BY 1
004538         UNTIL WS-COMBO-SUB > WS-COMBO-ITEM-COUNT-SV.
004540     MOVE ZERO TO WS-COMBO-SUM.
004541     PERFORM 3412-ADD-COMBO-COMPONENT THRU 3412-EXIT
004542         VARYING WS-COMBO-SUB FROM 1 BY 1
004543         UNTIL WS-COMBO-SUB > WS-COMBO-ITEM-COUNT-SV.
004544     COMPUTE WS-CALCULATED-PRICE ROUNDED =
004545         WS-COMBO-SUM * (1 - (WS-COMBO-DISCOUNT-PCT / 100)).
004546 3410-EXIT.
004547     EXIT.
004548*
004549 3411-SAVE-ONE-COMBO-ID.
004550     MOVE MI-COMBO-ITEM-IDS (WS-COMBO-SUB)
004551         TO WS-COMBO-ID-SAVE (WS-COMBO-SUB).
004552 3411-EXIT.
004553     EXIT.
004554*
004555 3412-ADD-COMBO-COMPONENT.
004556*    JB 2005-06-14 TKT4471 - COMPONENT PRICE TAKEN AS-IS; THE
004557*    HOUSE DOES NOT BUILD A COMBO OUT OF ANOTHER COMBO SO NO
004558*    SECOND DISCOUNT LAYER APPLIES TO A COMPONENT'S OWN PRICE.
004559     MOVE WS-COMBO-ID-SAVE (WS-COMBO-SUB) TO MI-ITEM-ID.
004560     READ MENU-FILE
004561         INVALID KEY NEXT SENTENCE.
004562     IF WS-MENUFILE-STATUS = '00'
004563         ADD MI-ITEM-PRICE TO WS-COMBO-SUM.
004564 3412-EXIT.
004565     EXIT.
004566*
004600 4000-CHECK-PERMISSION-MGR-OR-WTR.
004610*    RFRG-DP ROLE GATE - ORDER / PAYMENT / RESERVATION UNITS.
004620*    MANAGER OR WAITER = ALLOW, CHEF = DENY.
004630     MOVE 'N' TO WS-PERM-ALLOWED.
004640     MOVE TRAN-ACTOR-ID TO STAFF-ID.
004650     READ STAFF-FILE
004660         INVALID KEY
004670             MOVE 'UNKNOWN STAFF ID ON TRANSACTION' TO
004680                 ERR-MSG-DATA1
004690             PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT
004700             GO TO 4000-EXIT.
004710     PERFORM VARYING WS-GATE-OPR-NDX FROM 1 BY 1
004720         UNTIL WS-GATE-OPR-NDX > 2
004730         IF STAFF-ROLE = WS-GATE-OPR-ROLE (WS-GATE-OPR-NDX)
004740             MOVE 'Y' TO WS-PERM-ALLOWED.
004750     IF NOT WS-PERM-IS-ALLOWED
004760         MOVE STAFF-ROLE TO WS-PERM-DENY-ROLE
004770         MOVE WS-NEXT-AUD-ACTION TO WS-PERM-DENY-ACTION
004780         MOVE WS-PERM-DENY-TEXT TO ERR-MSG-DATA1
004790         PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT.
004800 4000-EXIT.
004810     EXIT.
004820*
004830 6000-WRITE-TOTALS.
004840     WRITE REPORT-RECORD FROM RPT-SPACES AFTER 1.
004850     MOVE SPACES TO RPT-TOTALS-DETAIL.
004860     MOVE 'TRANFILE RECS READ  ' TO RPT-TOTALS-TYPE.
004870     MOVE NUM-TRANFILE-RECS TO RPT-TOTALS-VALUE.
004880     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004890     MOVE 'TRANSACTIONS DONE   ' TO RPT-TOTALS-TYPE.
004900     MOVE NUM-TRANSACTIONS TO RPT-TOTALS-VALUE.
004910     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004920     MOVE 'TRANSACTION ERRORS  ' TO RPT-TOTALS-TYPE.
004930     MOVE NUM-TRAN-ERRORS TO RPT-TOTALS-VALUE.
004940     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004950     MOVE 'ORDERS PLACED       ' TO RPT-TOTALS-TYPE.
004960     MOVE NUM-PLACE-ORDER-DONE TO RPT-TOTALS-VALUE.
004970     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004980     MOVE 'STATUS UPDATES DONE ' TO RPT-TOTALS-TYPE.
004990     MOVE NUM-UPDT-STATUS-DONE TO RPT-TOTALS-VALUE.
005000     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
005010     MOVE 'ORDERS RETRIEVED    ' TO RPT-TOTALS-TYPE.
005020     MOVE NUM-GET-ORDER-DONE TO RPT-TOTALS-VALUE.
005030     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
005040 6000-EXIT.
005050     EXIT.
005060*
005070 7000-CLOSE-FILES.
005080     CLOSE ORDER-FILE.
005090     CLOSE MENU-FILE.
005100     CLOSE STAFF-FILE.
005110     CLOSE AUDIT-FILE.
005120     CLOSE TRANSACTION-FILE.
005130     CLOSE REPORT-FILE.
005140 7000-EXIT.
005150     EXIT.
005160*
005170 8000-WRITE-AUDIT-ENTRY.
005180*    HASH-CHAIN CONSTRUCTION - SEE RSTR0XC8 HEADER COMMENTS.
005190*    WS-HASH-ACCUM IS FOLDED FROM THE PRIOR TAIL ENTRY, THEN
005200*    EDITED INTO THE LOW-ORDER 18 BYTES OF AUD-PREV-HASH.
005210     MOVE ZERO TO WS-HASH-ACCUM.
005220     PERFORM 8010-FOLD-HASH-DIGIT THRU 8010-EXIT
005230         VARYING WS-FOLD-SUB FROM 1 BY 1
005240         UNTIL WS-FOLD-SUB > 10.
005250     MOVE WS-HASH-ACCUM TO WS-HASH-ACCUM-EDIT.
005260     MOVE SPACES TO RSTR-AUDIT-ENTRY-RECORD.
005270     MOVE TRAN-ACTOR-ID TO AUD-ACTOR-ID.
005280     MOVE STAFF-ROLE TO AUD-ACTOR-ROLE.
005290     MOVE WS-NEXT-AUD-ACTION TO AUD-ACTION.
005300     MOVE WS-NEXT-AUD-ENTITY-TYPE TO AUD-ENTITY-TYPE.
005310     MOVE WS-NEXT-AUD-ENTITY-ID TO AUD-ENTITY-ID.
005320     MOVE WS-NEXT-AUD-DETAIL TO AUD-DETAIL.
005330     MOVE WS-HASH-CHAIN-TAG TO AUD-PREV-HASH (1:46).
005340     MOVE WS-HASH-ACCUM-EDIT TO AUD-PREV-HASH (47:18).
005350     WRITE RSTR-AUDIT-ENTRY-RECORD.
005360     MOVE RSTR-AUDIT-ENTRY-RECORD TO WS-PRIOR-AUDIT-ENTRY.
005370 8000-EXIT.
005380     EXIT.
005390*
005400 8010-FOLD-HASH-DIGIT.
005410     MOVE ZERO TO WS-DIGIT-TALLY.
005420     INSPECT WS-PRIOR-AUDIT-ENTRY TALLYING WS-DIGIT-TALLY
005430         FOR ALL WS-HEX-DIGIT-ENTRY (WS-FOLD-SUB).
005440     COMPUTE WS-HASH-ACCUM = WS-HASH-ACCUM +
005450         (WS-DIGIT-TALLY * WS-EBCDIC-WEIGHT (WS-FOLD-SUB)).
005460 8010-EXIT.
005470     EXIT.
005480*
005490 9900-REPORT-BAD-TRAN.
005500     ADD +1 TO NUM-TRAN-ERRORS.
005510     MOVE 'N' TO WS-TRAN-OK.
005520     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN.
005530 9900-EXIT.
005540     EXIT.
