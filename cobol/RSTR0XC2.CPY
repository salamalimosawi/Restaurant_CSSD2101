000100******************************************************************
000110*                                                                *
000120* CONTROL BLOCK NAME = RSTR0XC2                                  *
000130*                                                                *
000140* DESCRIPTIVE NAME = Restaurant Back-Office Batch Suite -        *
000150*                     Ingredient inventory master record layout  *
000160*                                                                *
000170*  @BANNER_START                           01                    *
000180*  Property of Ruzicka Family Restaurant Group - Data Processing *
000190*                                                                *
000200*  RFRG-DP               RSTR0XC2                                *
000210*                                                                *
000220*  (C) Copyright 1987, 2001  Ruzicka Family Restaurant Group     *
000230*                                                                *
000240*  BATCH                                                         *
000250*  (Element of the RSTR Back-of-House Nightly Batch Suite)       *
000260*  @BANNER_END                                                   *
000270*                                                                *
000280* STATUS = 4.2.0                                                 *
000290*                                                                *
000300* FUNCTION =                                                     *
000310*      This copy book defines the fixed-length INVENTORY-ITEM    *
000320*      master record used by RSTRINV.  The ingredient id is      *
000330*      also used, unvalidated, as the key into MENU-FILE when a  *
000340*      stock level crosses zero (see RSTRINV 3100/3200) - there  *
000350*      is no other cross-reference between the two files.        *
000360*----------------------------------------------------------------*
000370*                                                                *
000380* CHANGE ACTIVITY :                                              *
000390*      $SEG(RSTR0XC2),COMP(INVENTORY),PROD(RSTRINV):             *
000400*                                                                *
000410*   PN= REASON REL YYMMDD PROGRAMR : REMARKS                     *
000420*   $D0= I00418 100 870303 CJR      : BASE INVENTORY LAYOUT      *
000430*   $P1= I01189 110 890912 CJR      : ADD MAX-CAPACITY FIELD     *
000440*   $Y2= I02202 140 981102 DWH      : Y2K - NO DATE FIELDS HELD  *
000450*                          HERE, LAYOUT REVIEWED, NO CHANGE      *
000460*   $P2= I02389 150 010305 DWH      : DERIVED STATUS DOCUMENTED  *
000470*                          BELOW - NOT STORED, SEE RSTRINV 3400  *
000480*                                                                *
000490******************************************************************
000500*    Ingredient inventory master record - keyed by IV-INV-ID on
000510*    INVENTORY-FILE.  IV-INV-STATUS is NOT stored - it is
000520*    recomputed on every read by 3400-DERIVE-STATUS in RSTRINV.
000530 01  RSTR-INVENTORY-ITEM-RECORD.
000540     05  IV-INV-ID                    PIC X(10).
000550     05  IV-INV-NAME                  PIC X(30).
000560     05  IV-INV-UNIT                  PIC X(10).
000570     05  IV-INV-STOCK-LEVEL           PIC S9(7) COMP-3.
000580     05  IV-INV-REORDER-THRESHOLD     PIC 9(7) COMP-3.
000590     05  IV-INV-MAX-CAPACITY          PIC 9(7) COMP-3.
000600*    RFRG-DP HOUSE RULE - EVERY MASTER RECORD ENDS IN A FILLER
000610*    PAD SO THE FILE CAN GROW A FIELD WITHOUT AN FD CHANGE.
000620     05  FILLER                       PIC X(30).
