000100******************************************************************
000110*                                                                *
000120* CONTROL BLOCK NAME = RSTR0XC8                                  *
000130*                                                                *
000140* DESCRIPTIVE NAME = Restaurant Back-Office Batch Suite -        *
000150*                     Common work area - permission chain,       *
000160*                     audit hash chain, and payment id fields    *
000170*                                                                *
000180*  @BANNER_START                           01                    *
000190*  Property of Ruzicka Family Restaurant Group - Data Processing *
000200*                                                                *
000210*  RFRG-DP               RSTR0XC8                                *
000220*                                                                *
000230*  (C) Copyright 1987, 2001  Ruzicka Family Restaurant Group     *
000240*                                                                *
000250*  BATCH                                                         *
000260*  (Element of the RSTR Back-of-House Nightly Batch Suite)       *
000270*  @BANNER_END                                                   *
000280*                                                                *
000290* STATUS = 4.2.0                                                 *
000300*                                                                *
000310* FUNCTION =                                                     *
000320*      This copy book carries the working-storage that every     *
000330*      RSTR program shares: the actor/role fields and message     *
000340*      text used by each program's own 2000-CHECK-PERMISSION      *
000350*      paragraph, the accumulator and weight table used by each   *
000360*      program's own 8000-WRITE-AUDIT-ENTRY paragraph to build    *
000370*      AUD-PREV-HASH, the hex digit table RSTRPAY uses to build   *
000380*      PAY-TRANSACTION-ID, and the run-date/time breakdown every  *
000390*      program ACCEPTs at start-up for its report heading and     *
000400*      for any ISO-8601 timestamp it has to stamp on a record.    *
000410*      COPY this member into WORKING-STORAGE SECTION only - it    *
000420*      is data, not a linkage area.                               *
000430*----------------------------------------------------------------*
000440*                                                                *
000450* CHANGE ACTIVITY :                                              *
000460*      $SEG(RSTR0XC8),COMP(COMMON),PROD(*ALL RSTR PROGRAMS*):    *
000470*                                                                *
000480*   PN= REASON REL YYMMDD PROGRAMR : REMARKS                     *
000490*   $D0= I00424 100 870303 CJR      : BASE COMMON WORK AREA      *
000500*   $P1= I01193 110 890912 CJR      : ADD ROLE-CHECK MESSAGE     *
000510*                          TEXT, WAS BUILT INLINE PER PROGRAM    *
000520*   $Y2= I02208 140 981102 DWH      : Y2K - RUN-DATE BROKEN OUT  *
000530*                          AS A 4-DIGIT YEAR, DROPPED OLD 2-DIGIT*
000534*                          WS-RUN-YY FIELD                       *
000540*   $P2= I02395 150 010305 DWH      : ADD HASH-CHAIN ACCUMULATOR *
000550*                          AND WEIGHT TABLE FOR AUDIT LINKAGE    *
000560*   $P3= I02396 150 010305 DWH      : ADD HEX DIGIT TABLE AND    *
000570*                          PAYMENT SEQUENCE COUNTER FOR RSTRPAY  *
000580*                                                                *
000590******************************************************************
000600*
000610*    RUN DATE/TIME BREAKDOWN - ACCEPTed once at program start
000620*    by 1000-INITIALIZATION in every RSTR program.
000630 01  WS-RUN-DATE-TIME.
000640     05  WS-RUN-DATE                  PIC 9(8).
000650     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
000660         10  WS-RUN-CCYY              PIC 9(4).
000670         10  WS-RUN-MM                PIC 9(2).
000680         10  WS-RUN-DD                PIC 9(2).
000690     05  WS-RUN-TIME                  PIC 9(8).
000700     05  WS-RUN-TIME-R REDEFINES WS-RUN-TIME.
000710         10  WS-RUN-HH                PIC 9(2).
000720         10  WS-RUN-MN                PIC 9(2).
000730         10  WS-RUN-SS                PIC 9(2).
000740         10  WS-RUN-HS                PIC 9(2).
000741*    RAW 6-BYTE ACCEPT FROM DATE - WINDOWED INTO WS-RUN-CCYY ABOVE
000742*    BY EACH PROGRAM'S OWN 1000-INITIALIZATION (Y2K REMEDIATION -
000743*    SEE DWH 981102 ENTRIES THROUGHOUT THIS SUITE).
000744 01  WS-RUN-DATE-6                PIC 9(6)   VALUE ZERO.
000745 01  WS-RUN-DATE-6-R REDEFINES WS-RUN-DATE-6.
000746     05  WS-RUN-YY-6              PIC 9(2).
000747     05  WS-RUN-MM-6              PIC 9(2).
000748     05  WS-RUN-DD-6              PIC 9(2).
000749 01  WS-CENTURY-WINDOW            PIC 9(2)   VALUE 50.
000750*    ISO-8601 TIMESTAMP BUILT FROM THE ABOVE FOR ORDER-CREATED-AT,
000760*    PAY-TIMESTAMP AND RES-TIME WHEN A PROGRAM GENERATES ITS OWN.
000770 01  WS-ISO-TIMESTAMP                 PIC X(26)  VALUE SPACES.
000780*
000790*    PAYMENT TRANSACTION ID WORK AREA (RSTRPAY 3150-GENERATE-TXN-ID)
000800 01  WS-PAYMENT-SEQUENCE-NO           PIC 9(4) COMP-3 VALUE ZERO.
000810 01  WS-HEX-DIGITS                    PIC X(16)
000820                                      VALUE '0123456789ABCDEF'.
000830 01  WS-HEX-DIGIT-TABLE REDEFINES WS-HEX-DIGITS.
000840     05  WS-HEX-DIGIT-ENTRY           PIC X(1)
000850                                      OCCURS 16 TIMES
000860                                      INDEXED BY WS-HEX-NDX.
000870 01  WS-TXN-ID-SUFFIX                 PIC X(8)   VALUE SPACES.
000880*
000890*    PERMISSION CHAIN WORK AREA - 2000-CHECK-PERMISSION IN EVERY
000900*    PROGRAM READS STAFF-FILE INTO RSTR-STAFF-RECORD (RSTR0XC7)
000910*    FOR THE ACTOR ID ON THE TRANSACTION AND SETS WS-PERM-ALLOWED
000920*    BASED ON THE UNIT'S OWN ROLE-GATE TABLE BELOW.
000930 01  WS-PERMISSION-WORK-AREA.
000940     05  WS-PERM-ALLOWED              PIC X(1)   VALUE 'N'.
000950         88  WS-PERM-IS-ALLOWED           VALUE 'Y'.
000960         88  WS-PERM-IS-DENIED            VALUE 'N'.
000970     05  WS-PERM-DENY-TEXT.
000980         10  WS-PERM-DENY-ROLE        PIC X(10).
000990         10  FILLER                   PIC X(19)
001000                                      VALUE ' is NOT allowed to '.
001010         10  WS-PERM-DENY-ACTION      PIC X(24).
001020*    RFRG-DP ROLE GATE - ORDER / PAYMENT / RESERVATION UNITS.
001030*    MANAGER OR WAITER = ALLOW, CHEF = DENY.
001040 01  WS-ROLE-GATE-OPR-DATA.
001050     05  FILLER                       PIC X(7)   VALUE 'MANAGER'.
001060     05  FILLER                       PIC X(7)   VALUE 'WAITER '.
001070 01  WS-ROLE-GATE-ORD-PAY-RES REDEFINES WS-ROLE-GATE-OPR-DATA.
001080     05  WS-GATE-OPR-ROLE             PIC X(7)   OCCURS 2 TIMES
001090                                      INDEXED BY WS-GATE-OPR-NDX.
001100*    RFRG-DP ROLE GATE - MENU / INVENTORY / ANALYTICS UNITS.
001110*    MANAGER = ALLOW, WAITER OR CHEF = DENY.
001120 01  WS-ROLE-GATE-MIA-DATA.
001130     05  FILLER                       PIC X(7)   VALUE 'MANAGER'.
001140 01  WS-ROLE-GATE-MENU-INV-ANL REDEFINES WS-ROLE-GATE-MIA-DATA.
001150     05  WS-GATE-MIA-ROLE             PIC X(7)   OCCURS 1 TIMES
001160                                      INDEXED BY WS-GATE-MIA-NDX.
001162*
001164*    AUDIT HASH-CHAIN WORK AREA - 8000-WRITE-AUDIT-ENTRY IN EVERY
001166*    PROGRAM ACCUMULATES THIS FROM THE PRIOR TAIL AUDIT-ENTRY IT
001168*    HELD IN WORKING STORAGE BEFORE WRITING THE NEW ONE.
001180 01  WS-HASH-ACCUM                    PIC 9(18) COMP-3 VALUE ZERO.
001190 01  WS-HASH-ACCUM-EDIT               PIC 9(18).
001200 01  WS-HASH-EDIT-R REDEFINES WS-HASH-ACCUM-EDIT.
001210     05  WS-HASH-EDIT-BYTE            PIC 9(1)   OCCURS 18 TIMES
001220                                      INDEXED BY WS-HASH-NDX.
001230*    CHAIN TAG FILLS THE HIGH-ORDER 46 BYTES OF AUD-PREV-HASH -
001240*    THE LOW-ORDER 18 BYTES CARRY THE EDITED ACCUMULATOR ABOVE.
001250 01  WS-HASH-CHAIN-TAG                PIC X(46)
001260                                      VALUE
001270          'RSTRAUD-CHAIN-V1-RSTRAUD-CHAIN-V1-RSTRAUD-CH'.
001280*    256-BYTE POSITIONAL WEIGHT TABLE - ENTRY N IS THE WEIGHT
001290*    APPLIED TO THE BYTE AT ORDINAL POSITION N OF THE PRIOR
001300*    TAIL RECORD WHEN 8000-WRITE-AUDIT-ENTRY FOLDS IT INTO
001310*    WS-HASH-ACCUM.  VALUES ARE THE BYTE'S OWN ORDINAL POSITION,
001320*    1 THROUGH 256, SO THE TABLE NEVER NEEDS A SEPARATE VALUE
001330*    CLAUSE PER ENTRY - IT IS LOADED BY 1000-INITIALIZATION.
001340 01  WS-EBCDIC-WEIGHT-TABLE.
001350     05  WS-EBCDIC-WEIGHT             PIC 9(3) COMP
001360                                      OCCURS 256 TIMES
001370                                      INDEXED BY WS-WEIGHT-NDX.
