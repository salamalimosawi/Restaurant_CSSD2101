000100******************************************************************
000110*                                                                *
000120* PROGRAM NAME = RSTRANL                                        *
000130*                                                                *
000140* DESCRIPTIVE NAME = Restaurant Back-Office Batch Suite -        *
000150*                     Analytics Service nightly transaction      *
000160*                     program                                    *
000170*                                                                *
000180*  @BANNER_START                           01                    *
000190*  Property of Ruzicka Family Restaurant Group - Data Processing *
000200*                                                                *
000210*  RFRG-DP               RSTRANL                                 *
000220*                                                                *
000230*  (C) Copyright 1987, 2001  Ruzicka Family Restaurant Group     *
000240*                                                                *
000250*  BATCH                                                         *
000260*  (Element of the RSTR Back-of-House Nightly Batch Suite)       *
000270*  @BANNER_END                                                   *
000280*                                                                *
000290* STATUS = 4.2.0                                                 *
000300*                                                                *
000310* FUNCTION =                                                     *
000320*      Answers TOP-SELL and REV-TODAY requests, one TRAN-RECORD  *
000330*      per request, driven from TRANFILE.  Both requests are     *
000340*      read-only queries over ORDER-FILE - neither one rewrites  *
000350*      a record or writes an audit entry, though the permission  *
000360*      chain is still enforced ahead of either one.  There is no *
000365*      printed/columnar report for this unit - the answer is     *
000370*      written to REPORT-FILE as a simple diagnostic line, same  *
000380*      as every other RSTR program's run log (see RSTRMENU for   *
000390*      the house convention this follows).                       *
000400*                                                                *
000410* FILES =                                                        *
000420*      ORDER-FILE   - INPUT, indexed by OR-ORDER-ID  (RSTR0XC3)  *
000430*      MENU-FILE    - INPUT, indexed by MI-ITEM-ID    (RSTR0XC1) *
000440*      STAFF-FILE   - INPUT, indexed by STAFF-ID      (RSTR0XC7) *
000450*      TRANSACTION-FILE - INPUT, sequential (this program)       *
000460*      REPORT-FILE  - OUTPUT, sequential (run log)                *
000470*----------------------------------------------------------------*
000480*                                                                *
000490* CHANGE ACTIVITY :                                              *
000500*      $SEG(RSTRANL),COMP(ANALYTICS),PROD(RSTRANL):              *
000510*                                                                *
000520*   PN= REASON REL YYMMDD PROGRAMR : REMARKS                     *
000530*   $D0= I00427 100 870303 CJR      : BASE ANALYTICS PROGRAM,    *
000540*                          TOP-SELL ONLY                         *
000550*   $P1= I01196 110 890912 CJR      : ADD REV-TODAY TRANSACTION  *
000560*   $Y2= I02211 140 981102 DWH      : Y2K - WINDOW 6-DIGIT ACCEPT*
000570*                          FROM DATE AND BUILD 10-BYTE ISO DATE  *
000580*                          FOR THE REV-TODAY CREATED-AT COMPARE  *
000590*   $P2= I02399 150 010305 DWH      : ADD PERMISSION CHAIN       *
000600*                          (WAS UNCONTROLLED) - NO AUDIT LOGGING *
000610*                          ADDED, ANALYTICS IS READ-ONLY PER     *
000620*                          RFRG-DP ANALYTICS POLICY MEMO 010228  *
000630*                                                                *
000640******************************************************************
000650 IDENTIFICATION DIVISION.
000660 PROGRAM-ID. RSTRANL.
000670 AUTHOR. C J RUZICKA.
000680 INSTALLATION. RUZICKA FAMILY RESTAURANT GROUP - DATA PROCESSING.
000690 DATE-WRITTEN. 03/03/87.
000700 DATE-COMPILED.
000710 SECURITY. RFRG-DP INTERNAL USE ONLY.
000720******************************************************************
000730 ENVIRONMENT DIVISION.
000740 CONFIGURATION SECTION.
000750 SOURCE-COMPUTER. IBM-370.
000760 OBJECT-COMPUTER. IBM-370.
000770 SPECIAL-NAMES.
000780     C01 IS TOP-OF-FORM.
000790 INPUT-OUTPUT SECTION.
000800 FILE-CONTROL.
000810     SELECT ORDER-FILE ASSIGN TO ORDRFILE
000820         ORGANIZATION IS INDEXED
000830         ACCESS IS DYNAMIC
000840         RECORD KEY IS OR-ORDER-ID
000850         FILE STATUS IS WS-ORDRFILE-STATUS.
000860     SELECT MENU-FILE ASSIGN TO MENUFILE
000870         ORGANIZATION IS INDEXED
000880         ACCESS IS RANDOM
000890         RECORD KEY IS MI-ITEM-ID
000900         FILE STATUS IS WS-MENUFILE-STATUS.
000910     SELECT STAFF-FILE ASSIGN TO STAFFILE
000920         ORGANIZATION IS INDEXED
000930         ACCESS IS RANDOM
000940         RECORD KEY IS STAFF-ID
000950         FILE STATUS IS WS-STAFFIL-STATUS.
000960     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
000970         ACCESS IS SEQUENTIAL
000980         FILE STATUS IS WS-TRANFILE-STATUS.
000990     SELECT REPORT-FILE ASSIGN TO ANALRPT
001000         FILE STATUS IS WS-REPORT-STATUS.
001010******************************************************************
001020 DATA DIVISION.
001030 FILE SECTION.
001040 FD  ORDER-FILE
001050     LABEL RECORDS ARE STANDARD
001060     RECORDING MODE IS F.
001070     COPY RSTR0XC3.
001080 FD  MENU-FILE
001090     LABEL RECORDS ARE STANDARD
001100     RECORDING MODE IS F.
001110     COPY RSTR0XC1.
001120 FD  STAFF-FILE
001130     LABEL RECORDS ARE STANDARD
001140     RECORDING MODE IS F.
001150     COPY RSTR0XC7.
001160 FD  TRANSACTION-FILE
001170     LABEL RECORDS ARE STANDARD
001180     RECORDING MODE IS F.
001190 01  TRAN-RECORD.
001200     05  TRAN-ACTOR-ID                PIC X(10).
001210     05  TRAN-ACTION                  PIC X(10).
001220         88  TRAN-IS-TOP-SELL             VALUE 'TOP-SELL  '.
001230         88  TRAN-IS-REV-TODAY            VALUE 'REV-TODAY '.
001240     05  FILLER                       PIC X(380).
001250 FD  REPORT-FILE
001260     LABEL RECORDS ARE STANDARD
001270     RECORDING MODE IS F.
001280 01  REPORT-RECORD                    PIC X(132).
001290******************************************************************
001300 WORKING-STORAGE SECTION.
001310******************************************************************
001320     COPY RSTR0XC8.
001330 01  WS-FIELDS.
001340     05  WS-ORDRFILE-STATUS           PIC X(2)  VALUE SPACES.
001350     05  WS-MENUFILE-STATUS           PIC X(2)  VALUE SPACES.
001360     05  WS-STAFFIL-STATUS            PIC X(2)  VALUE SPACES.
001370     05  WS-TRANFILE-STATUS           PIC X(2)  VALUE SPACES.
001380     05  WS-REPORT-STATUS             PIC X(2)  VALUE SPACES.
001390     05  WS-TRAN-FILE-EOF             PIC X     VALUE 'N'.
001400     05  WS-ORDER-EOF                 PIC X     VALUE 'N'.
001410     05  WS-TRAN-OK                   PIC X     VALUE 'N'.
001420 01  WS-RUN-DATE-ISO                  PIC X(10)  VALUE SPACES.
001421*    WS-NEXT-AUD-ACTION IS RESTATED FROM THE OTHER FIVE RFRG-DP
001422*    RESTAURANT PROGRAMS' 4000-CHECK-PERMISSION DENY-MSG LOGIC.
001423*    THIS PROGRAM WRITES NO AUDIT-FILE, SO THE FIELD HOLDS ONLY
001424*    THE ACTION NAME FOR THE PERMISSION-DENIAL REPORT LINE.
001425 01  WS-NEXT-AUD-ACTION               PIC X(24)  VALUE SPACES.
001430 01  TOTALS-VARS.
001440     05  NUM-TRANFILE-RECS            PIC S9(9)  COMP-3 VALUE +0.
001450     05  NUM-TRANSACTIONS             PIC S9(9)  COMP-3 VALUE +0.
001460     05  NUM-TRAN-ERRORS              PIC S9(9)  COMP-3 VALUE +0.
001470     05  NUM-TOP-SELL-DONE            PIC S9(9)  COMP-3 VALUE +0.
001480     05  NUM-REV-TODAY-DONE           PIC S9(9)  COMP-3 VALUE +0.
001485     05  FILLER                       PIC X(08) VALUE SPACES.
001490*
001500*    TOP-SELLING-ITEMS WORK TABLE - ONE ENTRY PER DISTINCT ITEM
001510*    NAME SEEN ACROSS ALL PAID-OR-SERVED ORDERS THIS RUN.  A
001520*    LINEAR SEARCH/BUMP-OR-ADD TABLE, RFRG-DP HOUSE STYLE FOR A
001530*    SMALL GROUP-BY WHEN THE INPUT IS NOT ALREADY SORTED.
001540 01  WS-ITEM-NAME-TABLE.
001550     05  WS-ITEM-NAME-ENTRY           OCCURS 50 TIMES
001560                                      INDEXED BY WS-NAME-NDX.
001570         10  WS-ITEM-NAME-VALUE       PIC X(30).
001580         10  WS-ITEM-NAME-COUNT       PIC 9(7) COMP-3.
001585         10  FILLER                   PIC X(03).
001590 77  WS-NAME-TABLE-USED               PIC 9(3) COMP VALUE ZERO.
001600 77  WS-NAME-FOUND                    PIC X(1) VALUE 'N'.
001610 77  WS-ITEM-SUB                      PIC 9(2) COMP VALUE ZERO.
001615 77  WS-CALCULATED-PRICE              PIC 9(5)V99 COMP-3
001616                                      VALUE ZERO.
001620 77  WS-COMBO-DISCOUNT-PCT            PIC 9(3)V99 COMP-3 VALUE ZERO.
001621 77  WS-COMBO-ITEM-COUNT-SV           PIC 9(2)  COMP-3 VALUE ZERO.
001622 77  WS-COMBO-SUM                     PIC S9(7)V99 COMP-3 VALUE ZERO.
001623 77  WS-COMBO-SUB                     PIC 9(2)  COMP VALUE ZERO.
001624 01  WS-COMBO-ID-SAVE-TABLE.
001625     05  WS-COMBO-ID-SAVE             PIC X(10)
001626         OCCURS 10 TIMES INDEXED BY WS-COMBO-SAVE-NDX.
001627     05  FILLER                       PIC X(08) VALUE SPACES.
001630 01  WS-ORDER-TOTAL                   PIC S9(7)V99 COMP-3
001640                                      VALUE ZERO.
001650 01  WS-REVENUE-ACCUM                 PIC S9(9)V99 COMP-3
001660                                      VALUE ZERO.
001690 01  RPT-TRAN-DETAIL.
001700     05  RPT-TRAN-MSG1     PIC X(15) VALUE 'RSTRANL TRAN:  '.
001710     05  RPT-TRAN-RECORD   PIC X(10) VALUE SPACES.
001720     05  FILLER            PIC X(107) VALUE SPACES.
001730 01  ERR-MSG-BAD-TRAN.
001740     05  FILLER            PIC X(20) VALUE '   TRANSACTION ERR: '.
001750     05  ERR-MSG-DATA1     PIC X(50) VALUE SPACES.
001760     05  FILLER            PIC X(62) VALUE SPACES.
001770 01  RPT-TOP-SELL-DETAIL.
001780     05  FILLER            PIC X(2)  VALUE SPACES.
001790     05  RPT-ITEM-NAME     PIC X(30).
001800     05  FILLER            PIC X(3)  VALUE SPACES.
001810     05  RPT-ITEM-COUNT    PIC ZZZ,ZZ9.
001820     05  FILLER            PIC X(94) VALUE SPACES.
001830 01  RPT-TOTALS-DETAIL.
001840     05  FILLER            PIC X(2)  VALUE SPACES.
001850     05  RPT-TOTALS-TYPE   PIC X(20).
001860     05  RPT-TOTALS-VALUE  PIC ZZZ,ZZ9.
001870     05  FILLER            PIC X(106) VALUE SPACES.
001880 01  RPT-REVENUE-DETAIL.
001890     05  FILLER            PIC X(2)  VALUE SPACES.
001900     05  FILLER            PIC X(21) VALUE 'REVENUE TODAY (DATE '.
001910     05  RPT-REVENUE-DATE  PIC X(10).
001920     05  FILLER            PIC X(3)  VALUE ') = '.
001930     05  RPT-REVENUE-VALUE PIC Z,ZZZ,ZZ9.99-.
001940     05  FILLER            PIC X(83) VALUE SPACES.
001950 01  RPT-SPACES            PIC X(132) VALUE SPACES.
001960******************************************************************
001970 PROCEDURE DIVISION.
001980******************************************************************
001990 0000-MAIN.
002000     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
002010     PERFORM 2000-OPEN-FILES THRU 2000-EXIT.
002020     PERFORM 5000-PROCESS-TRANSACTIONS THRU 5000-EXIT
002030         UNTIL WS-TRAN-FILE-EOF = 'Y'.
002040     PERFORM 6000-WRITE-TOTALS THRU 6000-EXIT.
002050     PERFORM 7000-CLOSE-FILES THRU 7000-EXIT.
002060     GOBACK.
002070*
002080 1000-INITIALIZATION.
002090     ACCEPT WS-RUN-DATE-6 FROM DATE.
002100     IF WS-RUN-YY-6 < WS-CENTURY-WINDOW
002110         MOVE 2000 TO WS-RUN-CCYY
002120     ELSE
002130         MOVE 1900 TO WS-RUN-CCYY.
002140     ADD WS-RUN-YY-6 TO WS-RUN-CCYY.
002150     MOVE WS-RUN-MM-6 TO WS-RUN-MM.
002160     MOVE WS-RUN-DD-6 TO WS-RUN-DD.
002170     ACCEPT WS-RUN-TIME FROM TIME.
002180     MOVE SPACES TO WS-RUN-DATE-ISO.
002190     STRING WS-RUN-CCYY '-' WS-RUN-MM '-' WS-RUN-DD
002200         DELIMITED BY SIZE INTO WS-RUN-DATE-ISO.
002210     DISPLAY 'RSTRANL STARTED - RUN DATE ' WS-RUN-CCYY '-'
002220         WS-RUN-MM '-' WS-RUN-DD.
002230 1000-EXIT.
002240     EXIT.
002250*
002260 2000-OPEN-FILES.
002270     OPEN INPUT ORDER-FILE.
002280     IF WS-ORDRFILE-STATUS NOT = '00'
002290         DISPLAY 'ERROR OPENING ORDER-FILE.  RC:'
002300             WS-ORDRFILE-STATUS
002310         MOVE 16 TO RETURN-CODE
002320         MOVE 'Y' TO WS-TRAN-FILE-EOF.
002330     OPEN INPUT MENU-FILE.
002340     IF WS-MENUFILE-STATUS NOT = '00'
002350         DISPLAY 'ERROR OPENING MENU-FILE.  RC:'
002360             WS-MENUFILE-STATUS
002370         MOVE 16 TO RETURN-CODE
002380         MOVE 'Y' TO WS-TRAN-FILE-EOF.
002390     OPEN INPUT STAFF-FILE.
002400     IF WS-STAFFIL-STATUS NOT = '00'
002410         DISPLAY 'ERROR OPENING STAFF-FILE.  RC:'
002420             WS-STAFFIL-STATUS
002430         MOVE 16 TO RETURN-CODE
002440         MOVE 'Y' TO WS-TRAN-FILE-EOF.
002450     OPEN INPUT TRANSACTION-FILE.
002460     IF WS-TRANFILE-STATUS NOT = '00'
002470         DISPLAY 'ERROR OPENING TRANSACTION-FILE.  RC:'
002480             WS-TRANFILE-STATUS
002490         MOVE 16 TO RETURN-CODE
002500         MOVE 'Y' TO WS-TRAN-FILE-EOF.
002510     OPEN OUTPUT REPORT-FILE.
002520     IF WS-REPORT-STATUS NOT = '00'
002530         DISPLAY 'ERROR OPENING REPORT-FILE.  RC:'
002540             WS-REPORT-STATUS
002550         MOVE 16 TO RETURN-CODE
002560         MOVE 'Y' TO WS-TRAN-FILE-EOF.
002570 2000-EXIT.
002580     EXIT.
002590*
002600 5000-PROCESS-TRANSACTIONS.
002610     READ TRANSACTION-FILE
002620         AT END MOVE 'Y' TO WS-TRAN-FILE-EOF.
002630     IF WS-TRAN-FILE-EOF = 'Y'
002640         GO TO 5000-EXIT.
002650     ADD +1 TO NUM-TRANFILE-RECS.
002660     MOVE 'Y' TO WS-TRAN-OK.
002670     MOVE TRAN-ACTOR-ID TO RPT-TRAN-RECORD.
002680     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL AFTER 1.
002690     IF TRAN-IS-TOP-SELL
002700         PERFORM 3100-TOP-SELLING-ITEMS THRU 3100-EXIT
002710     ELSE IF TRAN-IS-REV-TODAY
002720         PERFORM 3200-REVENUE-TODAY THRU 3200-EXIT
002730     ELSE
002740         MOVE 'INVALID TRAN ACTION CODE' TO ERR-MSG-DATA1
002750         PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT.
002760     ADD +1 TO NUM-TRANSACTIONS.
002770 5000-EXIT.
002780     EXIT.
002790*
002800 3100-TOP-SELLING-ITEMS.
002810*    "COMPLETED" FOR THIS QUERY = ORDER-STATUS OF SERVED OR PAID -
002820*    A SERVED ORDER COUNTS TOWARD TOP-SELLERS EVEN BEFORE IT IS
002830*    PAID.  READ-ONLY - NO PERMISSION DENIAL WRITES A RECORD, AND
002840*    A SUCCESSFUL RUN NEVER REWRITES ORDER-FILE OR TOUCHES
002850*    AUDIT-FILE.
002860     MOVE 'TOP_SELLING_ITEMS' TO WS-NEXT-AUD-ACTION.
002870     PERFORM 4000-CHECK-PERMISSION-MANAGER-ONLY THRU 4000-EXIT.
002880     IF NOT WS-PERM-IS-ALLOWED
002890         GO TO 3100-EXIT.
002900     MOVE ZERO TO WS-NAME-TABLE-USED.
002910     MOVE LOW-VALUES TO OR-ORDER-ID.
002920     MOVE 'N' TO WS-ORDER-EOF.
002930     START ORDER-FILE KEY IS NOT LESS THAN OR-ORDER-ID
002940         INVALID KEY MOVE 'Y' TO WS-ORDER-EOF.
002950     PERFORM 3110-SCAN-ONE-ORDER THRU 3110-EXIT
002960         UNTIL WS-ORDER-EOF = 'Y'.
002970     PERFORM 3140-PRINT-NAME-TABLE THRU 3140-EXIT
002980         VARYING WS-NAME-NDX FROM 1 BY 1
002990         UNTIL WS-NAME-NDX > WS-NAME-TABLE-USED.
003000     ADD +1 TO NUM-TOP-SELL-DONE.
003010 3100-EXIT.
003020     EXIT.
003030*
003040 3110-SCAN-ONE-ORDER.
003050     READ ORDER-FILE NEXT RECORD
003060         AT END MOVE 'Y' TO WS-ORDER-EOF
003070         GO TO 3110-EXIT.
003080     IF OR-STATUS-PAID OR OR-STATUS-SERVED
003090         PERFORM 3120-TALLY-ORDER-ITEMS THRU 3120-EXIT
003100             VARYING WS-ITEM-SUB FROM 1 BY 1
003110             UNTIL WS-ITEM-SUB > OR-ORDER-ITEM-COUNT.
003120 3110-EXIT.
003130     EXIT.
003140*
003150 3120-TALLY-ORDER-ITEMS.
003160     MOVE OR-ORDER-ITEM-IDS (WS-ITEM-SUB) TO MI-ITEM-ID.
003170     READ MENU-FILE
003180         INVALID KEY NEXT SENTENCE.
003190     IF WS-MENUFILE-STATUS = '00'
003200         PERFORM 3130-BUMP-OR-ADD-NAME THRU 3130-EXIT.
003210 3120-EXIT.
003220     EXIT.
003230*
003240 3130-BUMP-OR-ADD-NAME.
003250     MOVE 'N' TO WS-NAME-FOUND.
003260     PERFORM VARYING WS-NAME-NDX FROM 1 BY 1
003270         UNTIL WS-NAME-NDX > WS-NAME-TABLE-USED
003280         IF WS-ITEM-NAME-VALUE (WS-NAME-NDX) = MI-ITEM-NAME
003290             ADD +1 TO WS-ITEM-NAME-COUNT (WS-NAME-NDX)
003300             MOVE 'Y' TO WS-NAME-FOUND.
003310     IF WS-NAME-FOUND = 'N'
003320         AND WS-NAME-TABLE-USED < 50
003330         ADD +1 TO WS-NAME-TABLE-USED
003340         SET WS-NAME-NDX TO WS-NAME-TABLE-USED
003350         MOVE MI-ITEM-NAME TO WS-ITEM-NAME-VALUE (WS-NAME-NDX)
003360         MOVE 1 TO WS-ITEM-NAME-COUNT (WS-NAME-NDX).
003370 3130-EXIT.
003380     EXIT.
003390*
003400 3140-PRINT-NAME-TABLE.
003410     MOVE SPACES TO RPT-TOP-SELL-DETAIL.
003420     MOVE WS-ITEM-NAME-VALUE (WS-NAME-NDX) TO RPT-ITEM-NAME.
003430     MOVE WS-ITEM-NAME-COUNT (WS-NAME-NDX) TO RPT-ITEM-COUNT.
003440     WRITE REPORT-RECORD FROM RPT-TOP-SELL-DETAIL.
003450 3140-EXIT.
003460     EXIT.
003470*
003480 3200-REVENUE-TODAY.
003490*    ONLY PAID ORDERS COUNT, AND ONLY IF OR-CREATED-YYYY-MM-DD
003500*    (THE DATE PART OF ORDER-CREATED-AT) MATCHES TODAY'S RUN
003510*    DATE - AN ORDER PAID TODAY BUT PLACED YESTERDAY IS EXCLUDED,
003520*    SINCE THE FILTER IS ON CREATED-AT, NOT ON WHEN IT WAS PAID.
003530     MOVE 'TOTAL_REVENUE_TODAY' TO WS-NEXT-AUD-ACTION.
003540     PERFORM 4000-CHECK-PERMISSION-MANAGER-ONLY THRU 4000-EXIT.
003550     IF NOT WS-PERM-IS-ALLOWED
003560         GO TO 3200-EXIT.
003570     MOVE ZERO TO WS-REVENUE-ACCUM.
003580     MOVE LOW-VALUES TO OR-ORDER-ID.
003590     MOVE 'N' TO WS-ORDER-EOF.
003600     START ORDER-FILE KEY IS NOT LESS THAN OR-ORDER-ID
003610         INVALID KEY MOVE 'Y' TO WS-ORDER-EOF.
003620     PERFORM 3210-SCAN-ONE-PAID-ORDER THRU 3210-EXIT
003630         UNTIL WS-ORDER-EOF = 'Y'.
003640     MOVE WS-RUN-DATE-ISO TO RPT-REVENUE-DATE.
003650     MOVE WS-REVENUE-ACCUM TO RPT-REVENUE-VALUE.
003660     WRITE REPORT-RECORD FROM RPT-REVENUE-DETAIL.
003670     ADD +1 TO NUM-REV-TODAY-DONE.
003680 3200-EXIT.
003690     EXIT.
003700*
003710 3210-SCAN-ONE-PAID-ORDER.
003720     READ ORDER-FILE NEXT RECORD
003730         AT END MOVE 'Y' TO WS-ORDER-EOF
003740         GO TO 3210-EXIT.
003750     IF OR-STATUS-PAID
003760         AND OR-CREATED-YYYY-MM-DD = WS-RUN-DATE-ISO
003770         PERFORM 3220-ADD-ORDER-TOTAL THRU 3220-EXIT.
003780 3210-EXIT.
003790     EXIT.
003800*
003810 3220-ADD-ORDER-TOTAL.
003820     PERFORM 3300-CALCULATE-ORDER-TOTAL THRU 3300-EXIT.
003830     ADD WS-ORDER-TOTAL TO WS-REVENUE-ACCUM.
003840 3220-EXIT.
003850     EXIT.
003860*
003870 3300-CALCULATE-ORDER-TOTAL.
003880*    RESTATED FROM RSTRORD 3150/RSTRPAY 3160 FOR THIS PROGRAM'S
003890*    OWN MENU-FILE OPEN CONTEXT - HOUSE STYLE IS TO RESTATE A
003900*    SHARED HELPER PER PROGRAM RATHER THAN CALL A SUBPROGRAM.
003910     MOVE ZERO TO WS-ORDER-TOTAL.
003920     PERFORM 3310-ADD-ONE-ITEM-PRICE THRU 3310-EXIT
003930         VARYING WS-ITEM-SUB FROM 1 BY 1
003940         UNTIL WS-ITEM-SUB > OR-ORDER-ITEM-COUNT.
003950 3300-EXIT.
003960     EXIT.
003970*
003980 3310-ADD-ONE-ITEM-PRICE.
003990     MOVE OR-ORDER-ITEM-IDS (WS-ITEM-SUB) TO MI-ITEM-ID.
004000     READ MENU-FILE
004010         INVALID KEY NEXT SENTENCE.
004020     IF WS-MENUFILE-STATUS = '00'
004030         PERFORM 3400-CALCULATE-PRICE THRU 3400-EXIT
004040         ADD WS-CALCULATED-PRICE TO WS-ORDER-TOTAL.
004050 3310-EXIT.
004060     EXIT.
004070*
004080 3400-CALCULATE-PRICE.
004090*    RESTATED FROM RSTRMENU 3400 FOR THIS PROGRAM'S OWN USE.
004100*    ENTREE/DRINK/DESSERT PRICE IS MI-ITEM-PRICE AS STORED; A
004110*    COMBO'S PRICE IS THE SUM OF ITS COMPONENT PRICES LESS THE
004120*    COMBO DISCOUNT PERCENT, ROUNDED HALF-UP TO 2 DECIMALS.
004130     IF MI-CAT-COMBO
004140         PERFORM 3410-SUM-COMBO-COMPONENTS THRU 3410-EXIT
004150     ELSE
004160         MOVE MI-ITEM-PRICE TO WS-CALCULATED-PRICE.
004170 3400-EXIT.
004180     EXIT.
004190*
004200 3410-SUM-COMBO-COMPONENTS.
004201*    JB 2005-06-14 TKT4471 - SNAPSHOT THE DISCOUNT / COUNT /
004202*    COMPONENT LIST BEFORE THE READS BELOW OVERWRITE THIS SAME
004203*    RECORD AREA WITH THE COMPONENT'S OWN FIELDS.
004204     MOVE MI-COMBO-DISCOUNT-PERCENT TO WS-COMBO-DISCOUNT-PCT.
004205     MOVE MI-COMBO-ITEM-COUNT TO WS-COMBO-ITEM-COUNT-SV.
004206     PERFORM 3411-SAVE-ONE-COMBO-ID THRU 3411-EXIT
004207         VARYING WS-COMBO-SUB FROM 1 BY 1
004208         UNTIL WS-COMBO-SUB > WS-COMBO-ITEM-COUNT-SV.
004210     MOVE ZERO TO WS-COMBO-SUM.
004211     PERFORM 3412-ADD-COMBO-COMPONENT THRU 3412-EXIT
004212         VARYING WS-COMBO-SUB FROM 1 BY 1
004213         UNTIL WS-COMBO-SUB > WS-COMBO-ITEM-COUNT-SV.
004214     COMPUTE WS-CALCULATED-PRICE ROUNDED =
004215         WS-COMBO-SUM * (1 - (WS-COMBO-DISCOUNT-PCT / 100)).
004216 3410-EXIT.
004217     EXIT.
004218*
004219 3411-SAVE-ONE-COMBO-ID.
004220     MOVE MI-COMBO-ITEM-IDS (WS-COMBO-SUB)
004221         TO WS-COMBO-ID-SAVE (WS-COMBO-SUB).
004222 3411-EXIT.
004223     EXIT.
004224*
004225 3412-ADD-COMBO-COMPONENT.
004226*    JB 2005-06-14 TKT4471 - COMPONENT PRICE TAKEN AS-IS; THE
004227*    HOUSE DOES NOT BUILD A COMBO OUT OF ANOTHER COMBO SO NO
004228*    SECOND DISCOUNT LAYER APPLIES TO A COMPONENT'S OWN PRICE.
004229     MOVE WS-COMBO-ID-SAVE (WS-COMBO-SUB) TO MI-ITEM-ID.
004230     READ MENU-FILE
004231         INVALID KEY NEXT SENTENCE.
004232     IF WS-MENUFILE-STATUS = '00'
004233         ADD MI-ITEM-PRICE TO WS-COMBO-SUM.
004234 3412-EXIT.
004235     EXIT.
004236*
004270 4000-CHECK-PERMISSION-MANAGER-ONLY.
004280*    RFRG-DP ROLE GATE - MENU / INVENTORY / ANALYTICS UNITS.
004290*    MANAGER = ALLOW, ANYONE ELSE = DENY.
004300     MOVE 'N' TO WS-PERM-ALLOWED.
004310     MOVE TRAN-ACTOR-ID TO STAFF-ID.
004320     READ STAFF-FILE
004330         INVALID KEY
004340             MOVE 'UNKNOWN STAFF ID ON TRANSACTION' TO
004350                 ERR-MSG-DATA1
004360             PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT
004370             GO TO 4000-EXIT.
004380     PERFORM VARYING WS-GATE-MIA-NDX FROM 1 BY 1
004390         UNTIL WS-GATE-MIA-NDX > 1
004400         IF STAFF-ROLE = WS-GATE-MIA-ROLE (WS-GATE-MIA-NDX)
004410             MOVE 'Y' TO WS-PERM-ALLOWED.
004420     IF NOT WS-PERM-IS-ALLOWED
004430         MOVE STAFF-ROLE TO WS-PERM-DENY-ROLE
004440         MOVE WS-NEXT-AUD-ACTION TO WS-PERM-DENY-ACTION
004450         MOVE WS-PERM-DENY-TEXT TO ERR-MSG-DATA1
004460         PERFORM 9900-REPORT-BAD-TRAN THRU 9900-EXIT.
004470 4000-EXIT.
004480     EXIT.
004490*
004500 6000-WRITE-TOTALS.
004510     WRITE REPORT-RECORD FROM RPT-SPACES AFTER 1.
004520     MOVE SPACES TO RPT-TOTALS-DETAIL.
004530     MOVE 'TRANFILE RECS READ  ' TO RPT-TOTALS-TYPE.
004540     MOVE NUM-TRANFILE-RECS TO RPT-TOTALS-VALUE.
004550     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004560     MOVE 'TRANSACTIONS DONE   ' TO RPT-TOTALS-TYPE.
004570     MOVE NUM-TRANSACTIONS TO RPT-TOTALS-VALUE.
004580     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004590     MOVE 'TRANSACTION ERRORS  ' TO RPT-TOTALS-TYPE.
004600     MOVE NUM-TRAN-ERRORS TO RPT-TOTALS-VALUE.
004610     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004620     MOVE 'TOP-SELL QUERIES    ' TO RPT-TOTALS-TYPE.
004630     MOVE NUM-TOP-SELL-DONE TO RPT-TOTALS-VALUE.
004640     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004650     MOVE 'REV-TODAY QUERIES   ' TO RPT-TOTALS-TYPE.
004660     MOVE NUM-REV-TODAY-DONE TO RPT-TOTALS-VALUE.
004670     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004680 6000-EXIT.
004690     EXIT.
004700*
004710 7000-CLOSE-FILES.
004720     CLOSE ORDER-FILE.
004730     CLOSE MENU-FILE.
004740     CLOSE STAFF-FILE.
004750     CLOSE TRANSACTION-FILE.
004760     CLOSE REPORT-FILE.
004770 7000-EXIT.
004780     EXIT.
004790*
004800 9900-REPORT-BAD-TRAN.
004810     ADD +1 TO NUM-TRAN-ERRORS.
004820     MOVE 'N' TO WS-TRAN-OK.
004830     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN.
004840 9900-EXIT.
004850     EXIT.
