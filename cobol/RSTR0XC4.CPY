000100******************************************************************
000110*                                                                *
000120* CONTROL BLOCK NAME = RSTR0XC4                                  *
000130*                                                                *
000140* DESCRIPTIVE NAME = Restaurant Back-Office Batch Suite -        *
000150*                     Payment master record layout               *
000160*                                                                *
000170*  @BANNER_START                           01                    *
000180*  Property of Ruzicka Family Restaurant Group - Data Processing *
000190*                                                                *
000200*  RFRG-DP               RSTR0XC4                                *
000210*                                                                *
000220*  (C) Copyright 1987, 2001  Ruzicka Family Restaurant Group     *
000230*                                                                *
000240*  BATCH                                                         *
000250*  (Element of the RSTR Back-of-House Nightly Batch Suite)       *
000260*  @BANNER_END                                                   *
000270*                                                                *
000280* STATUS = 4.2.0                                                 *
000290*                                                                *
000300* FUNCTION =                                                     *
000310*      This copy book defines the fixed-length PAYMENT record    *
000320*      written by RSTRPAY when a SERVED order is settled.  The   *
000330*      file is append-only - PAY-TRANSACTION-ID is generated     *
000340*      once by RSTRPAY 3150-GENERATE-TXN-ID and never reused.    *
000350*----------------------------------------------------------------*
000360*                                                                *
000370* CHANGE ACTIVITY :                                              *
000380*      $SEG(RSTR0XC4),COMP(PAYMENT),PROD(RSTRPAY):               *
000390*                                                                *
000400*   PN= REASON REL YYMMDD PROGRAMR : REMARKS                     *
000410*   $D0= I00420 100 870303 CJR      : BASE PAYMENT LAYOUT        *
000420*   $Y2= I02204 140 981102 DWH      : Y2K - PAY-TIMESTAMP IS     *
000430*                          ISO-8601 TEXT, ALREADY 4-DIGIT YEAR   *
000440*   $P1= I02391 150 010305 DWH      : DOCUMENT TXN-ID FORMAT     *
000450*                          BELOW - SEE RSTR0XC8 HEX DIGIT TABLE  *
000460*                                                                *
000470******************************************************************
000480*    Payment record - keyed by PAY-TRANSACTION-ID on PAYMENT-FILE,
000490*    written once per settled order and never rewritten.  Format
000500*    of PAY-TRANSACTION-ID is the 4-byte literal 'TXN-' followed
000510*    by an 8-character suffix built in RSTRPAY 3150-GENERATE-TXN-ID.
000520 01  RSTR-PAYMENT-RECORD.
000530     05  PAY-TRANSACTION-ID           PIC X(12).
000540     05  PAY-ORDER-ID                 PIC X(36).
000550     05  PAY-METHOD                   PIC X(11).
000560         88  PAY-METHOD-CASH               VALUE 'CASH       '.
000570         88  PAY-METHOD-CREDIT-CARD         VALUE 'CREDIT_CARD'.
000580         88  PAY-METHOD-DEBIT-CARD          VALUE 'DEBIT_CARD '.
000590         88  PAY-METHOD-MOBILE              VALUE 'MOBILE     '.
000600     05  PAY-AMOUNT                   PIC S9(7)V99 COMP-3.
000610     05  PAY-TIMESTAMP                PIC X(26).
000620*    RFRG-DP HOUSE RULE - EVERY MASTER RECORD ENDS IN A FILLER
000630*    PAD SO THE FILE CAN GROW A FIELD WITHOUT AN FD CHANGE.
000640     05  FILLER                       PIC X(20).
