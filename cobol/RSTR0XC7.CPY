000100******************************************************************
000110*                                                                *
000120* CONTROL BLOCK NAME = RSTR0XC7                                  *
000130*                                                                *
000140* DESCRIPTIVE NAME = Restaurant Back-Office Batch Suite -        *
000150*                     Staff role reference record layout         *
000160*                                                                *
000170*  @BANNER_START                           01                    *
000180*  Property of Ruzicka Family Restaurant Group - Data Processing *
000190*                                                                *
000200*  RFRG-DP               RSTR0XC7                                *
000210*                                                                *
000220*  (C) Copyright 1987, 2001  Ruzicka Family Restaurant Group     *
000230*                                                                *
000240*  BATCH                                                         *
000250*  (Element of the RSTR Back-of-House Nightly Batch Suite)       *
000260*  @BANNER_END                                                   *
000270*                                                                *
000280* STATUS = 4.2.0                                                 *
000290*                                                                *
000300* FUNCTION =                                                     *
000310*      This copy book defines the fixed-length STAFF record on   *
000320*      the read-only STAFF-FILE.  Every RSTR program opens this   *
000330*      file INPUT-ONLY and consults it in 2000-CHECK-PERMISSION   *
000340*      to resolve the actor id on an incoming transaction to a    *
000350*      role before deciding allow/deny.  STAFF-FILE is maintained *
000360*      by the personnel system, not by any program in this suite. *
000370*----------------------------------------------------------------*
000380*                                                                *
000390* CHANGE ACTIVITY :                                              *
000400*      $SEG(RSTR0XC7),COMP(STAFF),PROD(*ALL RSTR PROGRAMS*):     *
000410*                                                                *
000420*   PN= REASON REL YYMMDD PROGRAMR : REMARKS                     *
000430*   $D0= I00423 100 870303 CJR      : BASE STAFF LAYOUT          *
000440*   $Y2= I02207 140 981102 DWH      : Y2K - NO DATE FIELDS HELD  *
000450*                          HERE, LAYOUT REVIEWED, NO CHANGE      *
000460*   $P1= I02394 150 010305 DWH      : DOCUMENT MANAGER/WAITER/   *
000470*                          CHEF ROLE GATES - SEE RSTR0XC8        *
000480*                                                                *
000490******************************************************************
000500*    Staff role reference record - keyed by STAFF-ID on
000510*    STAFF-FILE.  Every RSTR program's permission chain reads
000520*    this record by AUD-ACTOR-ID and switches on STAFF-ROLE.
000530 01  RSTR-STAFF-RECORD.
000540     05  STAFF-ID                     PIC X(10).
000550     05  STAFF-ROLE                   PIC X(7).
000560         88  STAFF-ROLE-MANAGER            VALUE 'MANAGER'.
000570         88  STAFF-ROLE-WAITER             VALUE 'WAITER '.
000580         88  STAFF-ROLE-CHEF               VALUE 'CHEF   '.
000590*    RFRG-DP HOUSE RULE - EVERY MASTER RECORD ENDS IN A FILLER
000600*    PAD SO THE FILE CAN GROW A FIELD WITHOUT AN FD CHANGE.
000610     05  FILLER                       PIC X(20).
